000100 IDENTIFICATION DIVISION.
000110*----------------------------------------------------------------*
000120 PROGRAM-ID.    RELATORIO-VENTAS.
000130* AUTHOR.       A. NUNES FILHO.
000140* INSTALLATION. HBSIS - SISTEMAS VENDAS.
000150* DATE-WRITTEN. 14/04/1988.
000160* DATE-COMPILED.
000170* SECURITY.     USO INTERNO - RELATORIO GERENCIAL.
000180*----------------------------------------------------------------*
000190* SISTEMA:      AGENDA DE CITAS / VENDAS
000200* PROGRAMA:     RELATORIO-VENTAS
000210*
000220* OBJETIVO:     EMITIR OS RELATORIOS DE VENDAS - DIARIO, MENSAL,
000230*               POR PERIODO (COM QUEBRA POR DIA, POR ESTADO E
000240*               RANKING DE PRODUCTOS MAIS VENDIDOS) E O RESUMO
000250*               DE PAINEL (DASHBOARD) DO DIA.
000260*
000270* VERSOES:      DATA        RESP  CHAMADO   DESCRICAO
000280*               ----------  ----  --------  --------------------
000290*               14/04/1988  ANF   ----      VERSAO ORIGINAL -
000300*                                           RELATORIO DIARIO
000310*               12/12/1993  ANF   CH-0041   INCLUSAO DO RELATO-
000320*                                           RIO MENSAL COM QUE-
000330*                                           BRA POR ESTADO
000340*               02/05/1999  MSR   CH-0094   REVISAO ANO 2000
000350*               27/07/2003  RAC   CH-0138   RELATORIO POR PERIO-
000360*                                           DO COM RANKING DE
000370*                                           PRODUCTOS MAIS VEN-
000380*                                           DIDOS (TABELA EM
000390*                                           MEMORIA, SEM SORT)
000400*               15/02/2007  RAC   CH-0177   PAINEL (DASHBOARD) -
000410*                                           A CONTAGEM DO DIA E
000420*                                           RECALCULADA POR UMA
000430*                                           SEGUNDA VARREDURA
000440*                                           SE A PRIMEIRA VIER
000450*                                           ZERADA
000460*----------------------------------------------------------------*
000470* OS TOTAIS SAO SEMPRE SOBRE TODAS AS VENTAS DO PERIODO, MAS OS
000480* INGRESOS SO SOMAM AS VENTAS COM ESTADO CONFIRMADA (VER 2500 E
000490* RELATORIO DE PROJETO ORIGINAL, ITEM "GRAND TOTALS").
000500*----------------------------------------------------------------*
000510 ENVIRONMENT DIVISION.
000520*----------------------------------------------------------------*
000530 CONFIGURATION SECTION.
000540 SPECIAL-NAMES.
000550     C01 IS TOP-OF-FORM
000560     CLASS CLASE-ALFABETICA IS "A" THRU "Z" "a" THRU "z"
000570     UPSI-0.
000580 INPUT-OUTPUT SECTION.
000590 FILE-CONTROL.
000600     SELECT VENTAS ASSIGN TO VENTAS
000610         ORGANIZATION IS RELATIVE
000620         ACCESS MODE IS DYNAMIC
000630         RELATIVE KEY IS WK-VTA-REL
000640         FILE STATUS IS FS-VENTAS.
000650     SELECT DETVENTA ASSIGN TO DETVENTA
000660         ORGANIZATION IS RELATIVE
000670         ACCESS MODE IS DYNAMIC
000680         RELATIVE KEY IS WK-DVT-REL
000690         FILE STATUS IS FS-DETVENTA.
000700     SELECT PRODUCTOS ASSIGN TO PRODUCTOS
000710         ORGANIZATION IS RELATIVE
000720         ACCESS MODE IS DYNAMIC
000730         RELATIVE KEY IS WK-PRD-REL
000740         FILE STATUS IS FS-PRODUCTOS.
000750     SELECT VTAPAR ASSIGN TO VTAPAR
000760         ORGANIZATION IS LINE SEQUENTIAL
000770         FILE STATUS IS FS-VTAPAR.
000780     SELECT VTARPT ASSIGN TO VTARPT
000790         ORGANIZATION IS LINE SEQUENTIAL
000800         FILE STATUS IS FS-VTARPT.
000810*================================================================*
000820 DATA DIVISION.
000830*----------------------------------------------------------------*
000840 FILE SECTION.
000850 FD  VENTAS.
000860 COPY arqventas.
000870 FD  DETVENTA.
000880 COPY arqdetventa.
000890 FD  PRODUCTOS.
000900 COPY arqproductos.
000910 FD  VTAPAR.
000920* CARTAO DE PARAMETRO - UM POR EXECUCAO
000930 01  VTAPAR-REC.
000940     05  RPP-TIPO                  PIC X.
000950         88  RPP-DIARIO                 VALUE "1".
000960         88  RPP-MENSUAL                VALUE "2".
000970         88  RPP-RANGO                  VALUE "3".
000980         88  RPP-DASHBOARD              VALUE "4".
000990     05  RPP-FECHA                 PIC 9(8).
001000     05  RPP-FECHA-R REDEFINES RPP-FECHA.
001010         10  RPP-FC-ANO             PIC 9(4).
001020         10  RPP-FC-MES             PIC 9(2).
001030         10  RPP-FC-DIA             PIC 9(2).
001040     05  RPP-FECHA-FIM              PIC 9(8).
001050     05  FILLER                    PIC X(40).
001060 FD  VTARPT.
001070 01  VTARPT-REC                    PIC X(132).
001080*================================================================*
001090 WORKING-STORAGE SECTION.
001100*----------------------------------------------------------------*
001110 01  WS-CHAVES-RELATIVAS.
001120     05  WK-VTA-REL                PIC 9(9) COMP.
001130     05  WK-DVT-REL                PIC 9(9) COMP.
001140     05  WK-PRD-REL                PIC 9(9) COMP.
001150     05  FILLER                    PIC X(8).

001160 01  WS-STATUS-ARQUIVOS.
001170     05  FS-VENTAS                 PIC X(2) VALUE "00".
001180     05  FS-DETVENTA               PIC X(2) VALUE "00".
001190     05  FS-PRODUCTOS              PIC X(2) VALUE "00".
001200     05  FS-VTAPAR                 PIC X(2) VALUE "00".
001210     05  FS-VTARPT                 PIC X(2) VALUE "00".
001220     05  FILLER                    PIC X(10).

001230 01  WS-SWITCHES.
001240     05  WS-ACHOU                  PIC X VALUE "N".
001250     05  FILLER                    PIC X(15).

001260 01  WS-PERIODO.
001270     05  WS-HOJE                   PIC 9(8) VALUE ZERO.
001280     05  WS-FI                     PIC 9(8) VALUE ZERO.
001290     05  WS-FI-R REDEFINES WS-FI.
001300         10  WS-FI-ANO              PIC 9(4).
001310         10  WS-FI-MES              PIC 9(2).
001320         10  WS-FI-DIA              PIC 9(2).
001330     05  WS-FF                     PIC 9(8) VALUE ZERO.
001340     05  WS-FF-R REDEFINES WS-FF.
001350         10  WS-FF-ANO              PIC 9(4).
001360         10  WS-FF-MES              PIC 9(2).
001370         10  WS-FF-DIA              PIC 9(2).
001380     05  WS-ULTIMO-DIA             PIC 9(2) VALUE ZERO.
001390     05  WS-BISSEXTO-Q             PIC 9(4) COMP VALUE ZERO.
001400     05  WS-BISSEXTO-R4            PIC 9(4) COMP VALUE ZERO.
001410     05  WS-BISSEXTO-R100          PIC 9(4) COMP VALUE ZERO.
001420     05  WS-BISSEXTO-R400          PIC 9(4) COMP VALUE ZERO.
001430     05  FILLER                    PIC X(10).

001440* TABELA DOS DIAS DO MES (FEVEREIRO AJUSTADO NO ANO BISSEXTO)
001450 01  WS-TAB-MES.
001460     05  TM-DIAS PIC 9(2) OCCURS 12 TIMES VALUES
001470         31 28 31 30 31 30 31 31 30 31 30 31.
001480     05  FILLER                    PIC X(10).

001490 01  WS-CONTADORES.
001500     05  WS-CT-TOTAL-VENTAS        PIC 9(7) COMP VALUE ZERO.
001510     05  WS-CT-PENDIENTES          PIC 9(7) COMP VALUE ZERO.
001520     05  WS-CT-CONFIRMADAS         PIC 9(7) COMP VALUE ZERO.
001530     05  WS-CT-CANCELADAS          PIC 9(7) COMP VALUE ZERO.
001540     05  WS-INGRESOS-TOTAL         PIC S9(8)V99 VALUE ZERO.
001550     05  FILLER                    PIC X(10).

001560 01  WS-INDICES.
001570     05  WS-IX-DIA                 PIC 9(3) COMP VALUE ZERO.
001580     05  WS-IX-A                   PIC 9(3) COMP VALUE ZERO.
001590     05  WS-IX-B                   PIC 9(3) COMP VALUE ZERO.
001600     05  WS-IX-PRD                 PIC 9(3) COMP VALUE ZERO.
001610     05  FILLER                    PIC X(10).

001620* QUEBRA POR DIA - ATE 400 DIAS NO PERIODO INFORMADO
001630 01  WS-TABELA-DIAS.
001640     05  WS-QTD-DIAS               PIC 9(3) COMP VALUE ZERO.
001650     05  WS-TAB-DIAS OCCURS 400 TIMES.
001660         10  TD-DATA               PIC 9(8).
001670         10  TD-CT-TOTAL           PIC 9(5) COMP.
001680         10  TD-ING-CONFIRMADA     PIC S9(8)V99.
001690     05  FILLER                    PIC X(10).

001700 01  WS-TEMP-DIA.
001710     05  WT-DATA                   PIC 9(8).
001720     05  WT-CT-TOTAL               PIC 9(5) COMP.
001730     05  WT-ING-CONFIRMADA         PIC S9(8)V99.
001740     05  FILLER                    PIC X(10).

001750* RANKING DE PRODUCTOS MAIS VENDIDOS (RELATORIO POR PERIODO) -
001760* ATE 200 PRODUCTOS DISTINTOS NO PERIODO
001770 01  WS-TABELA-PRODUTOS.
001780     05  WS-QTD-PROD               PIC 9(3) COMP VALUE ZERO.
001790     05  WS-TAB-PROD OCCURS 200 TIMES.
001800         10  TP-PRD-ID             PIC 9(9).
001810         10  TP-CANTIDAD           PIC 9(7) COMP.
001820     05  FILLER                    PIC X(10).

001830 01  WS-TEMP-PROD.
001840     05  WT-PRD-ID                 PIC 9(9).
001850     05  WT-CANTIDAD               PIC 9(7) COMP.
001860     05  FILLER                    PIC X(10).

001870 01  WS-DASHBOARD.
001880     05  WS-DASH-TOTAL             PIC 9(7) COMP VALUE ZERO.
001890     05  WS-DASH-PENDIENTES        PIC 9(7) COMP VALUE ZERO.
001900     05  WS-DASH-HOY-CT-A          PIC 9(7) COMP VALUE ZERO.
001910     05  WS-DASH-HOY-ING-A         PIC S9(8)V99 VALUE ZERO.
001920     05  WS-DASH-HOY-CT-B          PIC 9(7) COMP VALUE ZERO.
001930     05  WS-DASH-HOY-ING-B         PIC S9(8)V99 VALUE ZERO.
001940     05  FILLER                    PIC X(10).

001950 01  WR-CABECALHO.
001960     05  FILLER                    PIC X(5) VALUE SPACES.
001970     05  WRC-TITULO                PIC X(60).
001980     05  FILLER                    PIC X(67) VALUE SPACES.

001990 01  WR-LIN-DIA.
002000     05  FILLER                    PIC X(5) VALUE SPACES.
002010     05  WRD-ROTULO                PIC X(10) VALUE "DIA ".
002020     05  WRD-DATA                  PIC 9(8).
002030     05  FILLER                    PIC X(3) VALUE SPACES.
002040     05  WRD-CT                    PIC ZZZZ9.
002050     05  FILLER                    PIC X(3) VALUE SPACES.
002060     05  WRD-ING                   PIC Z(6)9.99.
002070     05  FILLER                    PIC X(79) VALUE SPACES.

002080 01  WR-LIN-ESTADO.
002090     05  FILLER                    PIC X(5) VALUE SPACES.
002100     05  WRE-ROTULO                PIC X(15).
002110     05  WRE-CT                    PIC ZZZZ9.
002120     05  FILLER                    PIC X(107) VALUE SPACES.

002130 01  WR-LIN-PRODUTO.
002140     05  FILLER                    PIC X(5) VALUE SPACES.
002150     05  WRP-RANK                  PIC ZZ9.
002160     05  FILLER                    PIC X(2) VALUE SPACES.
002170     05  WRP-NOMBRE                PIC X(40).
002180     05  FILLER                    PIC X(3) VALUE SPACES.
002190     05  WRP-CANTIDAD              PIC Z(6)9.
002200     05  FILLER                    PIC X(71) VALUE SPACES.

002210 01  WR-LIN-TOTAIS.
002220     05  FILLER                    PIC X(5) VALUE SPACES.
002230     05  WRT-ROTULO                PIC X(25).
002240     05  WRT-CT                    PIC ZZZZZ9.
002250     05  FILLER                    PIC X(4) VALUE SPACES.
002260     05  WRT-ING                   PIC Z(6)9.99.
002270     05  FILLER                    PIC X(77) VALUE SPACES.
002280*================================================================*
002290 PROCEDURE DIVISION.
002300*----------------------------------------------------------------*
002310 0000-CONTROLE SECTION.
002320 0000.
002330     PERFORM 1000-INICIO THRU 1000-INICIO-FIM.
002340     PERFORM 2000-PROCESSA THRU 2000-PROCESSA-FIM.
002350     PERFORM 8000-FINALIZA THRU 8000-FINALIZA-FIM.
002360     GOBACK.
002370 0000-EXIT.
002380     EXIT.

002390 1000-INICIO SECTION.
002400 1000.
002410     OPEN INPUT VENTAS.
002420     OPEN INPUT DETVENTA.
002430     OPEN INPUT PRODUCTOS.
002440     OPEN INPUT VTAPAR.
002450     OPEN OUTPUT VTARPT.
002460     READ VTAPAR.
002470 1000-INICIO-FIM.
002480     EXIT.

002490 2000-PROCESSA SECTION.
002500 2000.
002510     EVALUATE TRUE
002520         WHEN RPP-DIARIO OR RPP-MENSUAL OR RPP-RANGO
002530             PERFORM 2100-DERIVAR-PERIODO THRU
002540                     2100-DERIVAR-PERIODO-FIM
002550             PERFORM 2500-VARRER-VENTAS THRU
002560                     2500-VARRER-VENTAS-FIM
002570             PERFORM 2600-ORDENAR-DIAS THRU
002580                     2600-ORDENAR-DIAS-FIM
002590             IF RPP-RANGO
002600                 PERFORM 2700-VARRER-DETALLES THRU
002610                         2700-VARRER-DETALLES-FIM
002620                 PERFORM 2750-ORDENAR-PRODUTOS THRU
002630                         2750-ORDENAR-PRODUTOS-FIM
002640             END-IF
002650             PERFORM 3000-IMPRIMIR-RELATORIO THRU
002660                     3000-IMPRIMIR-RELATORIO-FIM
002670         WHEN RPP-DASHBOARD
002680             PERFORM 2800-VARRER-DASHBOARD THRU
002690                     2800-VARRER-DASHBOARD-FIM
002700             PERFORM 3500-IMPRIMIR-DASHBOARD THRU
002710                     3500-IMPRIMIR-DASHBOARD-FIM
002720         WHEN OTHER
002730             MOVE SPACES TO VTARPT-REC
002740             STRING "*** TIPO DE RELATORIO INVALIDO ***"
002750                 DELIMITED BY SIZE INTO VTARPT-REC
002760             WRITE VTARPT-REC
002770     END-EVALUATE.
002780 2000-PROCESSA-FIM.
002790     EXIT.

002800* DETERMINA A DATA INICIAL E FINAL DO PERIODO DE ACORDO COM O
002810* TIPO DE RELATORIO PEDIDO NO CARTAO DE PARAMETRO
002820 2100-DERIVAR-PERIODO SECTION.
002830 2100.
002840     EVALUATE TRUE
002850         WHEN RPP-DIARIO
002860             MOVE RPP-FECHA TO WS-FI
002870             MOVE RPP-FECHA TO WS-FF
002880         WHEN RPP-RANGO
002890             MOVE RPP-FECHA TO WS-FI
002900             MOVE RPP-FECHA-FIM TO WS-FF
002910         WHEN RPP-MENSUAL
002920             MOVE RPP-FC-ANO TO WS-FI-ANO
002930             MOVE RPP-FC-MES TO WS-FI-MES
002940             MOVE 1 TO WS-FI-DIA
002950             MOVE TM-DIAS (RPP-FC-MES) TO WS-ULTIMO-DIA
002960             IF RPP-FC-MES = 2
002970                 DIVIDE RPP-FC-ANO BY 4 GIVING WS-BISSEXTO-Q
002980                     REMAINDER WS-BISSEXTO-R4
002990                 DIVIDE RPP-FC-ANO BY 100 GIVING WS-BISSEXTO-Q
003000                     REMAINDER WS-BISSEXTO-R100
003010                 DIVIDE RPP-FC-ANO BY 400 GIVING WS-BISSEXTO-Q
003020                     REMAINDER WS-BISSEXTO-R400
003030                 IF (WS-BISSEXTO-R4 = 0 AND
003040                     WS-BISSEXTO-R100 NOT = 0)
003050                    OR WS-BISSEXTO-R400 = 0
003060                     MOVE 29 TO WS-ULTIMO-DIA
003070                 END-IF
003080             END-IF
003090             MOVE RPP-FC-ANO TO WS-FF-ANO
003100             MOVE RPP-FC-MES TO WS-FF-MES
003110             MOVE WS-ULTIMO-DIA TO WS-FF-DIA
003120     END-EVALUATE.
003130 2100-DERIVAR-PERIODO-FIM.
003140     EXIT.

003150* VARREDURA UNICA DO ARQUIVO VENTAS - OS TOTAIS SAO SOBRE TODAS
003160* AS VENTAS DO PERIODO, OS INGRESOS SO SOBRE AS CONFIRMADAS
003170 2500-VARRER-VENTAS SECTION.
003180 2500.
003190     MOVE 1 TO WK-VTA-REL.
003200     START VENTAS KEY IS NOT LESS THAN WK-VTA-REL
003210         INVALID KEY GO TO 2500-VARRER-VENTAS-FIM
003220     END-START.
003230 2500-LOOP.
003240     READ VENTAS NEXT RECORD
003250         AT END GO TO 2500-VARRER-VENTAS-FIM
003260     END-READ.
003270     IF VTA-FECHA-VENTA >= WS-FI AND VTA-FECHA-VENTA <= WS-FF
003280         ADD 1 TO WS-CT-TOTAL-VENTAS
003290         EVALUATE TRUE
003300             WHEN VTA-EST-PENDIENTE
003310                 ADD 1 TO WS-CT-PENDIENTES
003320             WHEN VTA-EST-CONFIRMADA
003330                 ADD 1 TO WS-CT-CONFIRMADAS
003340             WHEN VTA-EST-CANCELADA
003350                 ADD 1 TO WS-CT-CANCELADAS
003360         END-EVALUATE
003370         IF VTA-EST-CONFIRMADA
003380             ADD VTA-TOTAL TO WS-INGRESOS-TOTAL
003390         END-IF
003400         PERFORM 2520-ACUMULAR-DIA THRU 2520-ACUMULAR-DIA-FIM
003410     END-IF.
003420     GO TO 2500-LOOP.
003430 2500-VARRER-VENTAS-FIM.
003440     EXIT.

003450 2520-ACUMULAR-DIA SECTION.
003460 2520.
003470     MOVE "N" TO WS-ACHOU.
003480     PERFORM 2521-PROCURAR-DIA THRU 2521-PROCURAR-DIA-FIM
003490         VARYING WS-IX-DIA FROM 1 BY 1
003500         UNTIL WS-IX-DIA > WS-QTD-DIAS OR WS-ACHOU = "Y".
003510     IF WS-ACHOU = "N"
003520         ADD 1 TO WS-QTD-DIAS
003530         MOVE VTA-FECHA-VENTA TO TD-DATA (WS-QTD-DIAS)
003540         MOVE 1 TO TD-CT-TOTAL (WS-QTD-DIAS)
003550         IF VTA-EST-CONFIRMADA
003560             MOVE VTA-TOTAL TO TD-ING-CONFIRMADA (WS-QTD-DIAS)
003570         ELSE
003580             MOVE ZERO TO TD-ING-CONFIRMADA (WS-QTD-DIAS)
003590         END-IF
003600     END-IF.
003610 2520-ACUMULAR-DIA-FIM.
003620     EXIT.

003630 2521-PROCURAR-DIA SECTION.
003640 2521.
003650     IF TD-DATA (WS-IX-DIA) = VTA-FECHA-VENTA
003660         MOVE "Y" TO WS-ACHOU
003670         ADD 1 TO TD-CT-TOTAL (WS-IX-DIA)
003680         IF VTA-EST-CONFIRMADA
003690             ADD VTA-TOTAL TO TD-ING-CONFIRMADA (WS-IX-DIA)
003700         END-IF
003710     END-IF.
003720 2521-PROCURAR-DIA-FIM.
003730     EXIT.

003740* ORDENA A TABELA DE DIAS EM ORDEM CRESCENTE DE DATA (BOLHA)
003750 2600-ORDENAR-DIAS SECTION.
003760 2600.
003770     IF WS-QTD-DIAS < 2
003780         GO TO 2600-ORDENAR-DIAS-FIM
003790     END-IF.
003800     MOVE 1 TO WS-IX-A.
003810 2600-LOOP-A.
003820     IF WS-IX-A >= WS-QTD-DIAS
003830         GO TO 2600-ORDENAR-DIAS-FIM
003840     END-IF.
003850     COMPUTE WS-IX-B = WS-IX-A + 1.
003860 2600-LOOP-B.
003870     IF WS-IX-B > WS-QTD-DIAS
003880         ADD 1 TO WS-IX-A
003890         GO TO 2600-LOOP-A
003900     END-IF.
003910     IF TD-DATA (WS-IX-B) < TD-DATA (WS-IX-A)
003920         MOVE TD-DATA (WS-IX-A) TO WT-DATA
003930         MOVE TD-CT-TOTAL (WS-IX-A) TO WT-CT-TOTAL
003940         MOVE TD-ING-CONFIRMADA (WS-IX-A) TO WT-ING-CONFIRMADA
003950         MOVE TD-DATA (WS-IX-B) TO TD-DATA (WS-IX-A)
003960         MOVE TD-CT-TOTAL (WS-IX-B) TO TD-CT-TOTAL (WS-IX-A)
003970         MOVE TD-ING-CONFIRMADA (WS-IX-B) TO
003980              TD-ING-CONFIRMADA (WS-IX-A)
003990         MOVE WT-DATA TO TD-DATA (WS-IX-B)
004000         MOVE WT-CT-TOTAL TO TD-CT-TOTAL (WS-IX-B)
004010         MOVE WT-ING-CONFIRMADA TO TD-ING-CONFIRMADA (WS-IX-B)
004020     END-IF.
004030     ADD 1 TO WS-IX-B.
004040     GO TO 2600-LOOP-B.
004050 2600-ORDENAR-DIAS-FIM.
004060     EXIT.

004070* RANKING DE PRODUCTOS MAIS VENDIDOS - SO NO RELATORIO POR
004080* PERIODO, CRUZANDO DETVENTA COM VENTAS CONFIRMADAS DO PERIODO
004090 2700-VARRER-DETALLES SECTION.
004100 2700.
004110     MOVE 1 TO WK-DVT-REL.
004120     START DETVENTA KEY IS NOT LESS THAN WK-DVT-REL
004130         INVALID KEY GO TO 2700-VARRER-DETALLES-FIM
004140     END-START.
004150 2700-LOOP.
004160     READ DETVENTA NEXT RECORD
004170         AT END GO TO 2700-VARRER-DETALLES-FIM
004180     END-READ.
004190     MOVE DVT-VTA-ID TO WK-VTA-REL.
004200     READ VENTAS
004210         INVALID KEY
004220             CONTINUE
004230         NOT INVALID KEY
004240             IF VTA-EST-CONFIRMADA
004250                AND VTA-FECHA-VENTA >= WS-FI
004260                AND VTA-FECHA-VENTA <= WS-FF
004270                 PERFORM 2720-ACUMULAR-PRODUTO THRU
004280                         2720-ACUMULAR-PRODUTO-FIM
004290             END-IF
004300     END-READ.
004310     GO TO 2700-LOOP.
004320 2700-VARRER-DETALLES-FIM.
004330     EXIT.

004340 2720-ACUMULAR-PRODUTO SECTION.
004350 2720.
004360     MOVE "N" TO WS-ACHOU.
004370     PERFORM 2721-PROCURAR-PRODUTO THRU
004380             2721-PROCURAR-PRODUTO-FIM
004390         VARYING WS-IX-PRD FROM 1 BY 1
004400         UNTIL WS-IX-PRD > WS-QTD-PROD OR WS-ACHOU = "Y".
004410     IF WS-ACHOU = "N"
004420         ADD 1 TO WS-QTD-PROD
004430         MOVE DVT-PRD-ID TO TP-PRD-ID (WS-QTD-PROD)
004440         MOVE DVT-CANTIDAD TO TP-CANTIDAD (WS-QTD-PROD)
004450     END-IF.
004460 2720-ACUMULAR-PRODUTO-FIM.
004470     EXIT.

004480 2721-PROCURAR-PRODUTO SECTION.
004490 2721.
004500     IF TP-PRD-ID (WS-IX-PRD) = DVT-PRD-ID
004510         MOVE "Y" TO WS-ACHOU
004520         ADD DVT-CANTIDAD TO TP-CANTIDAD (WS-IX-PRD)
004530     END-IF.
004540 2721-PROCURAR-PRODUTO-FIM.
004550     EXIT.

004560* ORDENA O RANKING DE PRODUCTOS EM ORDEM DECRESCENTE DE
004570* QUANTIDADE VENDIDA (BOLHA)
004580 2750-ORDENAR-PRODUTOS SECTION.
004590 2750.
004600     IF WS-QTD-PROD < 2
004610         GO TO 2750-ORDENAR-PRODUTOS-FIM
004620     END-IF.
004630     MOVE 1 TO WS-IX-A.
004640 2750-LOOP-A.
004650     IF WS-IX-A >= WS-QTD-PROD
004660         GO TO 2750-ORDENAR-PRODUTOS-FIM
004670     END-IF.
004680     COMPUTE WS-IX-B = WS-IX-A + 1.
004690 2750-LOOP-B.
004700     IF WS-IX-B > WS-QTD-PROD
004710         ADD 1 TO WS-IX-A
004720         GO TO 2750-LOOP-A
004730     END-IF.
004740     IF TP-CANTIDAD (WS-IX-B) > TP-CANTIDAD (WS-IX-A)
004750         MOVE TP-PRD-ID (WS-IX-A) TO WT-PRD-ID
004760         MOVE TP-CANTIDAD (WS-IX-A) TO WT-CANTIDAD
004770         MOVE TP-PRD-ID (WS-IX-B) TO TP-PRD-ID (WS-IX-A)
004780         MOVE TP-CANTIDAD (WS-IX-B) TO TP-CANTIDAD (WS-IX-A)
004790         MOVE WT-PRD-ID TO TP-PRD-ID (WS-IX-B)
004800         MOVE WT-CANTIDAD TO TP-CANTIDAD (WS-IX-B)
004810     END-IF.
004820     ADD 1 TO WS-IX-B.
004830     GO TO 2750-LOOP-B.
004840 2750-ORDENAR-PRODUTOS-FIM.
004850     EXIT.

004860* PAINEL DO DIA - A CONTAGEM/INGRESO DE HOJE E CALCULADA DUAS
004870* VEZES (CH-0177); A SEGUNDA VARREDURA SO RODA SE A PRIMEIRA
004880* VIER ZERADA
004890 2800-VARRER-DASHBOARD SECTION.
004900 2800.
004910     ACCEPT WS-HOJE FROM DATE YYYYMMDD.
004920     MOVE 1 TO WK-VTA-REL.
004930     START VENTAS KEY IS NOT LESS THAN WK-VTA-REL
004940         INVALID KEY GO TO 2800-APOS-VARREDURA
004950     END-START.
004960 2800-LOOP.
004970     READ VENTAS NEXT RECORD
004980         AT END GO TO 2800-APOS-VARREDURA
004990     END-READ.
005000     ADD 1 TO WS-DASH-TOTAL.
005010     IF VTA-EST-PENDIENTE
005020         ADD 1 TO WS-DASH-PENDIENTES
005030     END-IF.
005040     IF VTA-FECHA-VENTA = WS-HOJE AND VTA-EST-CONFIRMADA
005050         ADD 1 TO WS-DASH-HOY-CT-A
005060         ADD VTA-TOTAL TO WS-DASH-HOY-ING-A
005070     END-IF.
005080     GO TO 2800-LOOP.
005090 2800-APOS-VARREDURA.
005100     IF WS-DASH-HOY-CT-A = ZERO
005110         PERFORM 2850-VARRER-HOY-FALLBACK THRU
005120                 2850-VARRER-HOY-FALLBACK-FIM
005130         MOVE WS-DASH-HOY-CT-B TO WS-DASH-HOY-CT-A
005140         MOVE WS-DASH-HOY-ING-B TO WS-DASH-HOY-ING-A
005150     END-IF.
005160 2800-VARRER-DASHBOARD-FIM.
005170     EXIT.

005180 2850-VARRER-HOY-FALLBACK SECTION.
005190 2850.
005200     MOVE 1 TO WK-VTA-REL.
005210     START VENTAS KEY IS NOT LESS THAN WK-VTA-REL
005220         INVALID KEY GO TO 2850-VARRER-HOY-FALLBACK-FIM
005230     END-START.
005240 2850-LOOP.
005250     READ VENTAS NEXT RECORD
005260         AT END GO TO 2850-VARRER-HOY-FALLBACK-FIM
005270     END-READ.
005280     IF VTA-FECHA-VENTA = WS-HOJE AND VTA-EST-CONFIRMADA
005290         ADD 1 TO WS-DASH-HOY-CT-B
005300         ADD VTA-TOTAL TO WS-DASH-HOY-ING-B
005310     END-IF.
005320     GO TO 2850-LOOP.
005330 2850-VARRER-HOY-FALLBACK-FIM.
005340     EXIT.

005350 3000-IMPRIMIR-RELATORIO SECTION.
005360 3000.
005370     MOVE SPACES TO VTARPT-REC.
005380     MOVE SPACES TO WR-CABECALHO.
005390     EVALUATE TRUE
005400         WHEN RPP-DIARIO
005410             MOVE "RELATORIO DE VENTAS - DIARIO" TO WRC-TITULO
005420         WHEN RPP-MENSUAL
005430             MOVE "RELATORIO DE VENTAS - MENSUAL" TO WRC-TITULO
005440         WHEN RPP-RANGO
005450             MOVE "RELATORIO DE VENTAS - POR PERIODO" TO
005460                  WRC-TITULO
005470     END-EVALUATE.
005480     WRITE VTARPT-REC FROM WR-CABECALHO.
005490     PERFORM 3100-IMPRIMIR-DIAS THRU 3100-IMPRIMIR-DIAS-FIM
005500         VARYING WS-IX-DIA FROM 1 BY 1
005510         UNTIL WS-IX-DIA > WS-QTD-DIAS.
005520     IF RPP-MENSUAL
005530         PERFORM 3200-IMPRIMIR-ESTADOS THRU
005540                 3200-IMPRIMIR-ESTADOS-FIM
005550     END-IF.
005560     IF RPP-RANGO
005570         PERFORM 3200-IMPRIMIR-ESTADOS THRU
005580                 3200-IMPRIMIR-ESTADOS-FIM
005590         PERFORM 3300-IMPRIMIR-PRODUTOS THRU
005600                 3300-IMPRIMIR-PRODUTOS-FIM
005610             VARYING WS-IX-PRD FROM 1 BY 1
005620             UNTIL WS-IX-PRD > WS-QTD-PROD
005630     END-IF.
005640     MOVE SPACES TO WR-LIN-TOTAIS.
005650     MOVE "TOTAL VENTAS" TO WRT-ROTULO.
005660     MOVE WS-CT-TOTAL-VENTAS TO WRT-CT.
005670     MOVE ZERO TO WRT-ING.
005680     WRITE VTARPT-REC FROM WR-LIN-TOTAIS.
005690     MOVE SPACES TO WR-LIN-TOTAIS.
005700     MOVE "TOTAL INGRESOS" TO WRT-ROTULO.
005710     MOVE ZERO TO WRT-CT.
005720     MOVE WS-INGRESOS-TOTAL TO WRT-ING.
005730     WRITE VTARPT-REC FROM WR-LIN-TOTAIS.
005740 3000-IMPRIMIR-RELATORIO-FIM.
005750     EXIT.

005760 3100-IMPRIMIR-DIAS SECTION.
005770 3100.
005780     MOVE SPACES TO WR-LIN-DIA.
005790     MOVE TD-DATA (WS-IX-DIA) TO WRD-DATA.
005800     MOVE TD-CT-TOTAL (WS-IX-DIA) TO WRD-CT.
005810     MOVE TD-ING-CONFIRMADA (WS-IX-DIA) TO WRD-ING.
005820     WRITE VTARPT-REC FROM WR-LIN-DIA.
005830 3100-IMPRIMIR-DIAS-FIM.
005840     EXIT.

005850 3200-IMPRIMIR-ESTADOS SECTION.
005860 3200.
005870     MOVE SPACES TO WR-LIN-ESTADO.
005880     MOVE "PENDIENTES" TO WRE-ROTULO.
005890     MOVE WS-CT-PENDIENTES TO WRE-CT.
005900     WRITE VTARPT-REC FROM WR-LIN-ESTADO.
005910     MOVE SPACES TO WR-LIN-ESTADO.
005920     MOVE "CONFIRMADAS" TO WRE-ROTULO.
005930     MOVE WS-CT-CONFIRMADAS TO WRE-CT.
005940     WRITE VTARPT-REC FROM WR-LIN-ESTADO.
005950     MOVE SPACES TO WR-LIN-ESTADO.
005960     MOVE "CANCELADAS" TO WRE-ROTULO.
005970     MOVE WS-CT-CANCELADAS TO WRE-CT.
005980     WRITE VTARPT-REC FROM WR-LIN-ESTADO.
005990 3200-IMPRIMIR-ESTADOS-FIM.
006000     EXIT.

006010 3300-IMPRIMIR-PRODUTOS SECTION.
006020 3300.
006030     MOVE SPACES TO WR-LIN-PRODUTO.
006040     MOVE WS-IX-PRD TO WRP-RANK.
006050     MOVE TP-PRD-ID (WS-IX-PRD) TO WK-PRD-REL.
006060     READ PRODUCTOS
006070         INVALID KEY MOVE "PRODUCTO NO ENCONTRADO" TO
006080                          WRP-NOMBRE
006090         NOT INVALID KEY MOVE PRD-NOMBRE (1:40) TO WRP-NOMBRE
006100     END-READ.
006110     MOVE TP-CANTIDAD (WS-IX-PRD) TO WRP-CANTIDAD.
006120     WRITE VTARPT-REC FROM WR-LIN-PRODUTO.
006130 3300-IMPRIMIR-PRODUTOS-FIM.
006140     EXIT.

006150 3500-IMPRIMIR-DASHBOARD SECTION.
006160 3500.
006170     MOVE SPACES TO VTARPT-REC.
006180     MOVE SPACES TO WR-CABECALHO.
006190     MOVE "PAINEL DEL DIA" TO WRC-TITULO.
006200     WRITE VTARPT-REC FROM WR-CABECALHO.
006210     MOVE SPACES TO WR-LIN-TOTAIS.
006220     MOVE "VENTAS HOY CONFIRMADAS" TO WRT-ROTULO.
006230     MOVE WS-DASH-HOY-CT-A TO WRT-CT.
006240     MOVE WS-DASH-HOY-ING-A TO WRT-ING.
006250     WRITE VTARPT-REC FROM WR-LIN-TOTAIS.
006260     MOVE SPACES TO WR-LIN-TOTAIS.
006270     MOVE "VENTAS PENDIENTES" TO WRT-ROTULO.
006280     MOVE WS-DASH-PENDIENTES TO WRT-CT.
006290     MOVE ZERO TO WRT-ING.
006300     WRITE VTARPT-REC FROM WR-LIN-TOTAIS.
006310     MOVE SPACES TO WR-LIN-TOTAIS.
006320     MOVE "TOTAL VENTAS REGISTRADAS" TO WRT-ROTULO.
006330     MOVE WS-DASH-TOTAL TO WRT-CT.
006340     MOVE ZERO TO WRT-ING.
006350     WRITE VTARPT-REC FROM WR-LIN-TOTAIS.
006360 3500-IMPRIMIR-DASHBOARD-FIM.
006370     EXIT.

006380 8000-FINALIZA SECTION.
006390 8000.
006400     CLOSE VENTAS DETVENTA PRODUCTOS VTAPAR VTARPT.
006410 8000-FINALIZA-FIM.
006420     EXIT.


