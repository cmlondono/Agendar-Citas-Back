000100*----------------------------------------------------------------*
000110* COPYBOOK.     ARQEMPLEADOS
000120* AUTOR.        A. NUNES FILHO.
000130* DATA-CRIACAO. 14/03/1988.
000140*----------------------------------------------------------------*
000150* SISTEMA:      AGENDA DE CITAS / VENDAS
000160* OBJETIVO:     LAYOUT DO ARQUIVO MESTRE DE EMPLEADOS (FUNCIONA-
000170*               RIOS QUE PRESTAM OS SERVICOS AGENDADOS)
000180*
000190* VERSOES:      DATA        RESP  CHAMADO   DESCRICAO
000200*               ----------  ----  --------  --------------------
000210*               14/03/1988  ANF   ----      LAYOUT ORIGINAL
000220*               09/11/1991  ANF   CH-0037   INCLUSAO DO FLAG
000230*                                           EMP-ACTIVO (BAIXA
000240*                                           LOGICA)
000250*               02/05/1999  MSR   CH-0094   REVISAO PARA ANO
000260*                                           2000 - EMP-FECHA-
000270*                                           CREACION PASSA A
000280*                                           4 DIGITOS DE ANO
000290*               19/08/2004  RAC   CH-0151   REDEFINES DE DATA
000300*                                           PARA CALCULO DE
000310*                                           DIA DA SEMANA
000320*----------------------------------------------------------------*
000330* CAMPOS PREFIXADOS EMP- CONFORME DICIONARIO DE DADOS DO SISTEMA
000340* DE ORIGEM (AGENDA DE CITAS). CHAVE DE ACESSO AO ARQUIVO RELA-
000350* TIVO EMPLEADOS E O PROPRIO EMP-ID (ENDERECAMENTO DIRETO).
000360*----------------------------------------------------------------*
000370 01  EMPLEADO-REC.
000380     05  EMP-ID                    PIC 9(9).
000390     05  EMP-NOMBRE                PIC X(100).
000400     05  EMP-ACTIVO                PIC X.
000410         88  EMP-ACTIVO-SI             VALUE "Y".
000420         88  EMP-ACTIVO-NO             VALUE "N".
000430     05  EMP-FECHA-CREACION        PIC 9(8).
000440     05  EMP-FECHA-CREACION-R REDEFINES EMP-FECHA-CREACION.
000450         10  EMP-FC-ANO            PIC 9(4).
000460         10  EMP-FC-MES            PIC 9(2).
000470         10  EMP-FC-DIA            PIC 9(2).
000480     05  FILLER                    PIC X(20).

