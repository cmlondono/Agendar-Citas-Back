000100*----------------------------------------------------------------*
000110* COPYBOOK.     ARQSERVICIOS
000120* AUTOR.        A. NUNES FILHO.
000130* DATA-CRIACAO. 14/03/1988.
000140*----------------------------------------------------------------*
000150* SISTEMA:      AGENDA DE CITAS / VENDAS
000160* OBJETIVO:     LAYOUT DO ARQUIVO MESTRE DO CATALOGO DE SERVICOS
000170*               OFERECIDOS (CORTE, TINTURA, ETC).
000180*
000190* VERSOES:      DATA        RESP  CHAMADO   DESCRICAO
000200*               ----------  ----  --------  --------------------
000210*               14/03/1988  ANF   ----      LAYOUT ORIGINAL
000220*               11/02/1990  ANF   CH-0022   INCLUSAO SVC-DURACAO
000230*                                           -MIN PARA CALCULO DE
000240*                                           HORA-FIN DA CITA
000250*               02/05/1999  MSR   CH-0094   REVISAO ANO 2000
000255*               14/09/2003  RAC   CH-0142   REDEFINES DE SVC-COSTO
000256*                                           PARA A ROTINA DE
000257*                                           IMPRESSAO DO LISTADO
000260*----------------------------------------------------------------*
000270* SVC-COSTO E O PRECO BASE DO SERVICO; A CITA GUARDA UMA COPIA
000280* EM CIT-COSTO-TOTAL NO MOMENTO DO AGENDAMENTO (VER ARQCITAS).
000290*----------------------------------------------------------------*
000300 01  SERVICIO-REC.
000310     05  SVC-ID                    PIC 9(9).
000320     05  SVC-NOMBRE                PIC X(100).
000330     05  SVC-DESCRIPCION           PIC X(500).
000340     05  SVC-DURACION-MIN          PIC 9(4).
000350     05  SVC-COSTO                 PIC S9(8)V99.
000351* SERVICO NAO TEM COSTO NEGATIVO NA PRACTICA - O REDEFINES A
000352* SEGUIR SO E USADO PARA SEPARAR OS CENTAVOS NA IMPRESSAO
000353     05  SVC-COSTO-R REDEFINES SVC-COSTO.
000354         10  SVC-COSTO-ENTEIROS    PIC 9(8).
000355         10  SVC-COSTO-CENTAVOS    PIC 9(2).
000360     05  SVC-ACTIVO                PIC X.
000370         88  SVC-ACTIVO-SI             VALUE "Y".
000380         88  SVC-ACTIVO-NO             VALUE "N".
000390     05  FILLER                    PIC X(30).

