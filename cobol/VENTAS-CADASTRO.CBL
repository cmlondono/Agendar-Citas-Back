000100 IDENTIFICATION DIVISION.
000110*----------------------------------------------------------------*
000120 PROGRAM-ID.    VENTAS-CADASTRO.
000130* AUTHOR.       A. NUNES FILHO.
000140* INSTALLATION. HBSIS - SISTEMAS VENDAS.
000150* DATE-WRITTEN. 22/03/1988.
000160* DATE-COMPILED.
000170* SECURITY.     USO INTERNO - SOMENTE PESSOAL AUTORIZADO DO
000180*               PONTO DE VENDA.
000190*----------------------------------------------------------------*
000200* SISTEMA:      AGENDA DE CITAS / VENDAS
000210* PROGRAMA:     VENTAS-CADASTRO
000220*
000230* OBJETIVO:     PROCESSAR O LOTE DE VENTAS DO PONTO DE VENDA -
000240*               CRIACAO (COM VALIDACAO TUDO-OU-NADA DAS LINHAS
000250*               E NUMERACAO AUTOMATICA DE FACTURA), CONFIRMACAO
000260*               E CANCELAMENTO (COM DEVOLUCAO DE ESTOQUE).
000270*
000280* VERSOES:      DATA        RESP  CHAMADO   DESCRICAO
000290*               ----------  ----  --------  --------------------
000300*               22/03/1988  ANF   ----      VERSAO ORIGINAL -
000310*                                           CRIACAO DE VENTA
000320*               30/09/1996  ANF   CH-0083   INCLUSAO DOS DADOS
000330*                                           DO CLIENTE NO CABE-
000340*                                           CALHO DA VENTA
000350*               02/05/1999  MSR   CH-0094   REVISAO ANO 2000
000360*               19/08/2004  RAC   CH-0151   ROTINA DE NUMERACAO
000370*                                           DE FACTURA PASSA A
000380*                                           USAR REDEFINES DO
000390*                                           NUMERO (2150)
000400*               11/11/2005  RAC   CH-0163   CANCELAMENTO SO DE-
000410*                                           VOLVE ESTOQUE SE A
000420*                                           VENTA ESTAVA CONFIR-
000430*                                           MADA (ANTES DEVOLVIA
000440*                                           SEMPRE, DUPLICANDO
000450*                                           ESTOQUE SE CANCELADA
000460*                                           DUAS VEZES)
000470*----------------------------------------------------------------*
000480* A VALIDACAO DE TODAS AS LINHAS RODA ANTES DE QUALQUER GRAVACAO
000490* (TUDO-OU-NADA) - SE UMA LINHA FALHAR, NENHUMA LINHA E GRAVADA
000500* E O ESTOQUE DE NENHUM PRODUCTO E TOCADO (VER CH-0151 NO RELA-
000510* TORIO DE PROJETO ORIGINAL).
000520*----------------------------------------------------------------*
000530 ENVIRONMENT DIVISION.
000540*----------------------------------------------------------------*
000550 CONFIGURATION SECTION.
000560 SPECIAL-NAMES.
000570     C01 IS TOP-OF-FORM
000580     CLASS CLASE-ALFABETICA IS "A" THRU "Z" "a" THRU "z"
000590     UPSI-0.
000600 INPUT-OUTPUT SECTION.
000610 FILE-CONTROL.
000620     SELECT VENTAS ASSIGN TO VENTAS
000630         ORGANIZATION IS RELATIVE
000640         ACCESS MODE IS DYNAMIC
000650         RELATIVE KEY IS WK-VTA-REL
000660         FILE STATUS IS FS-VENTAS.
000670     SELECT DETVENTA ASSIGN TO DETVENTA
000680         ORGANIZATION IS RELATIVE
000690         ACCESS MODE IS DYNAMIC
000700         RELATIVE KEY IS WK-DVT-REL
000710         FILE STATUS IS FS-DETVENTA.
000720     SELECT PRODUCTOS ASSIGN TO PRODUCTOS
000730         ORGANIZATION IS RELATIVE
000740         ACCESS MODE IS DYNAMIC
000750         RELATIVE KEY IS WK-PRD-REL
000760         FILE STATUS IS FS-PRODUCTOS.
000770     SELECT VTAENT ASSIGN TO VTAENT
000780         ORGANIZATION IS LINE SEQUENTIAL
000790         FILE STATUS IS FS-VTAENT.
000800     SELECT VTASAI ASSIGN TO VTASAI
000810         ORGANIZATION IS LINE SEQUENTIAL
000820         FILE STATUS IS FS-VTASAI.
000830*================================================================*
000840 DATA DIVISION.
000850*----------------------------------------------------------------*
000860 FILE SECTION.
000870 FD  VENTAS.
000880 COPY arqventas.
000890 FD  DETVENTA.
000900 COPY arqdetventa.
000910 FD  PRODUCTOS.
000920 COPY arqproductos.
000930 FD  VTAENT.
000940 01  VTAENT-REC.
000950     05  VTE-TIPO-TRANSACAO        PIC X.
000960         88  VTE-TIPO-CREAR            VALUE "1".
000970         88  VTE-TIPO-CONFIRMAR        VALUE "2".
000980         88  VTE-TIPO-CANCELAR         VALUE "3".
000990     05  VTE-VTA-ID                PIC 9(9).
001000     05  VTE-QTD-LINEAS            PIC 9(2).
001010     05  VTE-METODO-PAGO           PIC X(50).
001020     05  VTE-OBSERVACIONES         PIC X(200).
001030     05  VTE-DOCUMENTO-CLIENTE     PIC X(20).
001040     05  VTE-TELEFONO-CLIENTE      PIC X(15).
001050     05  VTE-NOMBRE-CLIENTE        PIC X(100).
001060     05  FILLER                    PIC X(9).
001070* LINHAS DE PRODUCTO SEGUEM O CABECALHO, UMA POR REGISTRO, NA
001080* QUANTIDADE INFORMADA EM VTE-QTD-LINEAS
001090 01  VTAENT-LINEA-REC.
001100     05  VLE-PRD-ID                PIC 9(9).
001110     05  VLE-CANTIDAD              PIC 9(5).
001120     05  FILLER                    PIC X(6).
001130 FD  VTASAI.
001140 01  VTASAI-REC                    PIC X(132).
001150*================================================================*
001160 WORKING-STORAGE SECTION.
001170*----------------------------------------------------------------*
001180 01  WS-CHAVES-RELATIVAS.
001190     05  WK-VTA-REL                PIC 9(9) COMP.
001200     05  WK-DVT-REL                PIC 9(9) COMP.
001210     05  WK-PRD-REL                PIC 9(9) COMP.
001220     05  FILLER                    PIC X(8).

001230 01  WS-STATUS-ARQUIVOS.
001240     05  FS-VENTAS                 PIC X(2) VALUE "00".
001250         88  FS-VENTAS-NAO-EXISTE      VALUE "35".
001260     05  FS-DETVENTA               PIC X(2) VALUE "00".
001270         88  FS-DETVENTA-NAO-EXISTE    VALUE "35".
001280     05  FS-PRODUCTOS              PIC X(2) VALUE "00".
001290     05  FS-VTAENT                 PIC X(2) VALUE "00".
001300     05  FS-VTASAI                 PIC X(2) VALUE "00".
001310     05  FILLER                    PIC X(10).

001320 01  WS-SWITCHES.
001330     05  WS-FIM-VTAENT             PIC X VALUE "N".
001340         88  FIM-VTAENT                VALUE "Y".
001350     05  WS-VALIDACION             PIC X VALUE "Y".
001360         88  VALIDACION-OK             VALUE "Y".
001370     05  WS-LEITURA-LINHA-ERRO     PIC X VALUE "N".
001380         88  LEITURA-LINHA-ERRO        VALUE "Y".
001390     05  FILLER                    PIC X(10).

001400 01  WS-CONTADORES.
001410     05  WS-CT-LIDAS               PIC 9(6) COMP VALUE ZERO.
001420     05  WS-CT-ACEITAS             PIC 9(6) COMP VALUE ZERO.
001430     05  WS-CT-RECHAZADAS          PIC 9(6) COMP VALUE ZERO.
001440     05  FILLER                    PIC X(10).

001450 01  WS-MENSAGEM                   PIC X(60) VALUE SPACES.

001460 01  WS-CAMPOS-TRABALHO.
001470     05  WS-PROX-VTA-ID            PIC 9(9) COMP VALUE ZERO.
001480     05  WS-PROX-DVT-ID            PIC 9(9) COMP VALUE ZERO.
001490     05  WS-FECHA-HOY              PIC 9(8) VALUE ZERO.
001500     05  WS-NOVA-SEQ               PIC 9(4) VALUE ZERO.
001510     05  WS-SEQ-NUM                PIC 9(4) COMP VALUE ZERO.
001520     05  FILLER                    PIC X(10).

001530 01  WS-INDICES.
001540     05  WS-IX-LIN                 PIC 9(2) COMP VALUE ZERO.
001550     05  FILLER                    PIC X(8).

001560* ATE 20 LINHAS POR VENTA - RETIDAS EM MEMORIA ENTRE A PASSADA
001570* DE VALIDACAO (TUDO-OU-NADA) E A PASSADA DE GRAVACAO
001580 01  WS-LINHAS-VENTA.
001590     05  WS-QTD-LINHAS             PIC 9(2) COMP VALUE ZERO.
001600     05  WS-LINHA OCCURS 20 TIMES.
001610         10  WS-LIN-PRD-ID         PIC 9(9).
001620         10  WS-LIN-CANTIDAD       PIC 9(5).
001630         10  WS-LIN-PRECIO         PIC S9(8)V99.
001640         10  WS-LIN-SUBTOTAL       PIC S9(8)V99.
001650     05  FILLER                    PIC X(10).

001660 01  WR-DET-TRANS.
001670     05  WRT-VTA-ID                PIC Z(8)9.
001680     05  FILLER                    PIC X(2) VALUE SPACES.
001690     05  WRT-STATUS                PIC X(10).
001700     05  FILLER                    PIC X(2) VALUE SPACES.
001710     05  WRT-MENSAJE               PIC X(60).
001720     05  FILLER                    PIC X(49) VALUE SPACES.
001730*================================================================*
001740 PROCEDURE DIVISION.
001750*----------------------------------------------------------------*
001760 0000-CONTROLE SECTION.
001770 0000.
001780     PERFORM 1000-INICIO THRU 1000-INICIO-FIM.
001790     PERFORM 2000-PROCESSA THRU 2000-PROCESSA-FIM
001800         UNTIL FIM-VTAENT.
001810     PERFORM 8000-FINALIZA THRU 8000-FINALIZA-FIM.
001820     GOBACK.
001830 0000-EXIT.
001840     EXIT.

001850 1000-INICIO SECTION.
001860 1000.
001870     OPEN I-O VENTAS.
001880     IF FS-VENTAS-NAO-EXISTE
001890         OPEN OUTPUT VENTAS
001900         CLOSE VENTAS
001910         OPEN I-O VENTAS
001920     END-IF.
001930     OPEN I-O DETVENTA.
001940     IF FS-DETVENTA-NAO-EXISTE
001950         OPEN OUTPUT DETVENTA
001960         CLOSE DETVENTA
001970         OPEN I-O DETVENTA
001980     END-IF.
001990     OPEN I-O PRODUCTOS.
002000     OPEN INPUT VTAENT.
002010     OPEN OUTPUT VTASAI.
002020     READ VTAENT
002030         AT END MOVE "Y" TO WS-FIM-VTAENT
002040     END-READ.
002050 1000-INICIO-FIM.
002060     EXIT.

002070 2000-PROCESSA SECTION.
002080 2000.
002090     ADD 1 TO WS-CT-LIDAS.
002100     MOVE SPACES TO WS-MENSAGEM.
002110     EVALUATE TRUE
002120         WHEN VTE-TIPO-CREAR
002130             PERFORM 2100-CREAR-VENTA THRU 2100-CREAR-VENTA-FIM
002140         WHEN VTE-TIPO-CONFIRMAR
002150             PERFORM 2200-CONFIRMAR THRU 2200-CONFIRMAR-FIM
002160         WHEN VTE-TIPO-CANCELAR
002170             PERFORM 2300-CANCELAR THRU 2300-CANCELAR-FIM
002180         WHEN OTHER
002190             MOVE "TIPO DE TRANSACAO INVALIDO" TO WS-MENSAGEM
002200             MOVE VTE-VTA-ID TO WRT-VTA-ID
002210             PERFORM 2900-REJEITAR THRU 2900-REJEITAR-FIM
002220     END-EVALUATE.
002230     IF NOT FIM-VTAENT
002240         READ VTAENT
002250             AT END MOVE "Y" TO WS-FIM-VTAENT
002260         END-READ
002270     END-IF.
002280 2000-PROCESSA-FIM.
002290     EXIT.

002300* PASSOS 1 A 6 DE VentaService - CRIACAO DE VENTA
002310 2100-CREAR-VENTA SECTION.
002320 2100.
002330     MOVE VTE-QTD-LINEAS TO WS-QTD-LINHAS.
002340     IF WS-QTD-LINHAS = ZERO
002350         MOVE "LA VENTA DEBE TENER AL MENOS UNA LINEA" TO
002360              WS-MENSAGEM
002370         MOVE VTE-VTA-ID TO WRT-VTA-ID
002380         PERFORM 2900-REJEITAR THRU 2900-REJEITAR-FIM
002390         GO TO 2100-CREAR-VENTA-FIM
002400     END-IF.
002410     MOVE "N" TO WS-LEITURA-LINHA-ERRO.
002420     PERFORM 2110-LER-UMA-LINHA THRU 2110-LER-UMA-LINHA-FIM
002430         VARYING WS-IX-LIN FROM 1 BY 1
002440         UNTIL WS-IX-LIN > WS-QTD-LINHAS
002450            OR LEITURA-LINHA-ERRO.
002460     IF LEITURA-LINHA-ERRO
002470         MOVE "TRANSACCION DE VENTA INCOMPLETA" TO WS-MENSAGEM
002480         MOVE VTE-VTA-ID TO WRT-VTA-ID
002490         PERFORM 2900-REJEITAR THRU 2900-REJEITAR-FIM
002500         GO TO 2100-CREAR-VENTA-FIM
002510     END-IF.
002520     MOVE "Y" TO WS-VALIDACION.
002530     PERFORM 2125-VALIDAR-UMA-LINHA
002540         THRU 2125-VALIDAR-UMA-LINHA-FIM
002550         VARYING WS-IX-LIN FROM 1 BY 1
002560         UNTIL WS-IX-LIN > WS-QTD-LINHAS.
002570     IF NOT VALIDACION-OK
002580         MOVE VTE-VTA-ID TO WRT-VTA-ID
002590         PERFORM 2900-REJEITAR THRU 2900-REJEITAR-FIM
002600         GO TO 2100-CREAR-VENTA-FIM
002610     END-IF.
002620     PERFORM 2150-GERAR-NUMFAC THRU 2150-GERAR-NUMFAC-FIM.
002630     PERFORM 2170-GRAVAR-VENTA THRU 2170-GRAVAR-VENTA-FIM.
002640 2100-CREAR-VENTA-FIM.
002650     EXIT.

002660 2110-LER-UMA-LINHA SECTION.
002670 2110.
002680     READ VTAENT INTO VTAENT-LINEA-REC
002690         AT END
002700             MOVE "Y" TO WS-FIM-VTAENT
002710             MOVE "Y" TO WS-LEITURA-LINHA-ERRO
002720     END-READ.
002730     IF NOT LEITURA-LINHA-ERRO
002740         MOVE VLE-PRD-ID TO WS-LIN-PRD-ID (WS-IX-LIN)
002750         MOVE VLE-CANTIDAD TO WS-LIN-CANTIDAD (WS-IX-LIN)
002760     END-IF.
002770 2110-LER-UMA-LINHA-FIM.
002780     EXIT.

002790* VALIDACAO TUDO-OU-NADA - PARA NA PRIMEIRA LINHA QUE FALHAR E
002800* MANTEM A PRIMEIRA MENSAGEM DE ERRO (VER BANNER DO TOPO)
002810 2125-VALIDAR-UMA-LINHA SECTION.
002820 2125.
002830     IF NOT VALIDACION-OK
002840         GO TO 2125-VALIDAR-UMA-LINHA-FIM
002850     END-IF.
002860     MOVE WS-LIN-PRD-ID (WS-IX-LIN) TO WK-PRD-REL.
002870     READ PRODUCTOS
002880         INVALID KEY
002890             MOVE "N" TO WS-VALIDACION
002900             MOVE "PRODUCTO DE LA LINEA NO EXISTE" TO WS-MENSAGEM
002910             GO TO 2125-VALIDAR-UMA-LINHA-FIM
002920     END-READ.
002930     IF PRD-ACTIVO-NO
002940         MOVE "N" TO WS-VALIDACION
002950         MOVE "PRODUCTO DE LA LINEA INACTIVO" TO WS-MENSAGEM
002960         GO TO 2125-VALIDAR-UMA-LINHA-FIM
002970     END-IF.
002980     IF WS-LIN-CANTIDAD (WS-IX-LIN) > PRD-STOCK
002990         MOVE "N" TO WS-VALIDACION
003000         MOVE "STOCK INSUFICIENTE EN UNA LINEA" TO WS-MENSAGEM
003010         GO TO 2125-VALIDAR-UMA-LINHA-FIM
003020     END-IF.
003030     MOVE PRD-PRECIO TO WS-LIN-PRECIO (WS-IX-LIN).
003040     COMPUTE WS-LIN-SUBTOTAL (WS-IX-LIN) =
003050             WS-LIN-CANTIDAD (WS-IX-LIN) * PRD-PRECIO.
003060 2125-VALIDAR-UMA-LINHA-FIM.
003070     EXIT.

003080* NUMERACAO DE FACTURA (CH-0151) - LE A ULTIMA VENTA GRAVADA E
003090* DECIDE A NOVA SEQUENCIA ANTES DE TOCAR NO BUFFER DE VENTA-REC
003100 2150-GERAR-NUMFAC SECTION.
003110 2150.
003120     ACCEPT WS-FECHA-HOY FROM DATE YYYYMMDD.
003130     START VENTAS LAST.
003140     READ VENTAS PREVIOUS RECORD.
003150     IF FS-VENTAS NOT EQUAL "00"
003160         MOVE 1 TO WS-NOVA-SEQ
003170     ELSE
003180         IF VTA-NF-FECHA NOT = WS-FECHA-HOY
003190             MOVE 1 TO WS-NOVA-SEQ
003200         ELSE
003210             IF VTA-NF-SECUENCIA NOT NUMERIC
003220                 MOVE 1 TO WS-NOVA-SEQ
003230             ELSE
003240                 MOVE VTA-NF-SECUENCIA TO WS-SEQ-NUM
003250                 COMPUTE WS-NOVA-SEQ = WS-SEQ-NUM + 1
003260             END-IF
003270         END-IF
003280     END-IF.
003290 2150-GERAR-NUMFAC-FIM.
003300     EXIT.

003310 2170-GRAVAR-VENTA SECTION.
003320 2170.
003330     PERFORM 9100-PROX-VTA-ID THRU 9100-PROX-VTA-ID-FIM.
003340     INITIALIZE VENTA-REC.
003350     MOVE WS-PROX-VTA-ID TO VTA-ID.
003360     MOVE "FACT-" TO VTA-NF-LITERAL.
003370     MOVE WS-FECHA-HOY TO VTA-NF-FECHA.
003380     MOVE "-" TO VTA-NF-SEPARADOR.
003390     MOVE WS-NOVA-SEQ TO VTA-NF-SECUENCIA.
003400     MOVE WS-FECHA-HOY TO VTA-FECHA-VENTA.
003410     MOVE ZERO TO VTA-TOTAL.
003420     MOVE "CONFIRMADA" TO VTA-ESTADO.
003430     IF VTE-METODO-PAGO = SPACES
003440         MOVE "EFECTIVO" TO VTA-METODO-PAGO
003450     ELSE
003460         MOVE VTE-METODO-PAGO TO VTA-METODO-PAGO
003470     END-IF.
003480     MOVE VTE-OBSERVACIONES TO VTA-OBSERVACIONES.
003490     MOVE VTE-DOCUMENTO-CLIENTE TO VTA-DOCUMENTO-CLIENTE.
003500     MOVE VTE-TELEFONO-CLIENTE TO VTA-TELEFONO-CLIENTE.
003510     MOVE VTE-NOMBRE-CLIENTE TO VTA-NOMBRE-CLIENTE.
003520     MOVE WS-FECHA-HOY TO VTA-FECHA-CREACION.
003530     PERFORM 2175-ACUMULAR-LINHA THRU 2175-ACUMULAR-LINHA-FIM
003540         VARYING WS-IX-LIN FROM 1 BY 1
003550         UNTIL WS-IX-LIN > WS-QTD-LINHAS.
003560     MOVE VTA-ID TO WK-VTA-REL.
003570     WRITE VENTA-REC
003580         INVALID KEY
003590             MOVE "ERRO AO GRAVAR VENTA" TO WS-MENSAGEM
003600             MOVE VTA-ID TO WRT-VTA-ID
003610             PERFORM 2900-REJEITAR THRU 2900-REJEITAR-FIM
003620         NOT INVALID KEY
003630             MOVE "VENTA CREADA" TO WS-MENSAGEM
003640             MOVE VTA-ID TO WRT-VTA-ID
003650             PERFORM 2800-ACEITAR THRU 2800-ACEITAR-FIM
003660     END-WRITE.
003670 2170-GRAVAR-VENTA-FIM.
003680     EXIT.

003690* GRAVA O DETALLE, ACUMULA O TOTAL DA VENTA E DECREMENTA O
003700* ESTOQUE DO PRODUCTO DA LINHA (PASSO 5 DE VentaService)
003710 2175-ACUMULAR-LINHA SECTION.
003720 2175.
003730     PERFORM 9200-PROX-DVT-ID THRU 9200-PROX-DVT-ID-FIM.
003740     INITIALIZE DETVENTA-REC.
003750     MOVE WS-PROX-DVT-ID TO DVT-ID.
003760     MOVE VTA-ID TO DVT-VTA-ID.
003770     MOVE WS-LIN-PRD-ID (WS-IX-LIN) TO DVT-PRD-ID.
003780     MOVE WS-LIN-CANTIDAD (WS-IX-LIN) TO DVT-CANTIDAD.
003790     MOVE WS-LIN-PRECIO (WS-IX-LIN) TO DVT-PRECIO-UNITARIO.
003800     MOVE WS-LIN-SUBTOTAL (WS-IX-LIN) TO DVT-SUBTOTAL.
003810     ADD WS-LIN-SUBTOTAL (WS-IX-LIN) TO VTA-TOTAL.
003820     MOVE DVT-ID TO WK-DVT-REL.
003830     WRITE DETVENTA-REC.
003840     MOVE WS-LIN-PRD-ID (WS-IX-LIN) TO WK-PRD-REL.
003850     READ PRODUCTOS.
003860     SUBTRACT WS-LIN-CANTIDAD (WS-IX-LIN) FROM PRD-STOCK.
003870     REWRITE PRODUCTO-REC.
003880 2175-ACUMULAR-LINHA-FIM.
003890     EXIT.

003900* PASSO 7 DE VentaService - SO TRANSITA DE PENDIENTE
003910 2200-CONFIRMAR SECTION.
003920 2200.
003930     MOVE VTE-VTA-ID TO WK-VTA-REL.
003940     READ VENTAS
003950         INVALID KEY
003960             MOVE "VENTA NO EXISTE" TO WS-MENSAGEM
003970             MOVE VTE-VTA-ID TO WRT-VTA-ID
003980             PERFORM 2900-REJEITAR THRU 2900-REJEITAR-FIM
003990             GO TO 2200-CONFIRMAR-FIM
004000     END-READ.
004010     IF NOT VTA-EST-PENDIENTE
004020         MOVE "LA VENTA NO ESTA PENDIENTE" TO WS-MENSAGEM
004030         MOVE VTA-ID TO WRT-VTA-ID
004040         PERFORM 2900-REJEITAR THRU 2900-REJEITAR-FIM
004050         GO TO 2200-CONFIRMAR-FIM
004060     END-IF.
004070     MOVE "CONFIRMADA" TO VTA-ESTADO.
004080     REWRITE VENTA-REC
004090         INVALID KEY
004100             MOVE "ERRO AO REGRAVAR VENTA" TO WS-MENSAGEM
004110             MOVE VTA-ID TO WRT-VTA-ID
004120             PERFORM 2900-REJEITAR THRU 2900-REJEITAR-FIM
004130         NOT INVALID KEY
004140             MOVE "VENTA CONFIRMADA" TO WS-MENSAGEM
004150             MOVE VTA-ID TO WRT-VTA-ID
004160             PERFORM 2800-ACEITAR THRU 2800-ACEITAR-FIM
004170     END-REWRITE.
004180 2200-CONFIRMAR-FIM.
004190     EXIT.

004200* PASSO 8 DE VentaService - SO DEVOLVE ESTOQUE SE A VENTA ESTAVA
004210* CONFIRMADA (CH-0163) - SEMPRE TERMINA EM CANCELADA
004220 2300-CANCELAR SECTION.
004230 2300.
004240     MOVE VTE-VTA-ID TO WK-VTA-REL.
004250     READ VENTAS
004260         INVALID KEY
004270             MOVE "VENTA NO EXISTE" TO WS-MENSAGEM
004280             MOVE VTE-VTA-ID TO WRT-VTA-ID
004290             PERFORM 2900-REJEITAR THRU 2900-REJEITAR-FIM
004300             GO TO 2300-CANCELAR-FIM
004310     END-READ.
004320     IF VTA-EST-CONFIRMADA
004330         PERFORM 2350-RESTAURAR-STOCK THRU
004340                 2350-RESTAURAR-STOCK-FIM
004350     END-IF.
004360     MOVE "CANCELADA" TO VTA-ESTADO.
004370     REWRITE VENTA-REC
004380         INVALID KEY
004390             MOVE "ERRO AO REGRAVAR VENTA" TO WS-MENSAGEM
004400             MOVE VTA-ID TO WRT-VTA-ID
004410             PERFORM 2900-REJEITAR THRU 2900-REJEITAR-FIM
004420         NOT INVALID KEY
004430             MOVE "VENTA CANCELADA" TO WS-MENSAGEM
004440             MOVE VTA-ID TO WRT-VTA-ID
004450             PERFORM 2800-ACEITAR THRU 2800-ACEITAR-FIM
004460     END-REWRITE.
004470 2300-CANCELAR-FIM.
004480     EXIT.

004490 2350-RESTAURAR-STOCK SECTION.
004500 2350.
004510     MOVE 1 TO WK-DVT-REL.
004520     START DETVENTA KEY IS NOT LESS THAN WK-DVT-REL
004530         INVALID KEY GO TO 2350-RESTAURAR-STOCK-FIM
004540     END-START.
004550 2350-LOOP.
004560     READ DETVENTA NEXT RECORD
004570         AT END GO TO 2350-RESTAURAR-STOCK-FIM
004580     END-READ.
004590     IF DVT-VTA-ID = VTA-ID
004600         MOVE DVT-PRD-ID TO WK-PRD-REL
004610         READ PRODUCTOS
004620         ADD DVT-CANTIDAD TO PRD-STOCK
004630         REWRITE PRODUCTO-REC
004640     END-IF.
004650     GO TO 2350-LOOP.
004660 2350-RESTAURAR-STOCK-FIM.
004670     EXIT.

004680 2800-ACEITAR SECTION.
004690 2800.
004700     MOVE "ACEPTADA" TO WRT-STATUS.
004710     MOVE WS-MENSAGEM TO WRT-MENSAJE.
004720     WRITE VTASAI-REC FROM WR-DET-TRANS.
004730     ADD 1 TO WS-CT-ACEITAS.
004740 2800-ACEITAR-FIM.
004750     EXIT.

004760 2900-REJEITAR SECTION.
004770 2900.
004780     MOVE "RECHAZADA" TO WRT-STATUS.
004790     MOVE WS-MENSAGEM TO WRT-MENSAJE.
004800     WRITE VTASAI-REC FROM WR-DET-TRANS.
004810     ADD 1 TO WS-CT-RECHAZADAS.
004820 2900-REJEITAR-FIM.
004830     EXIT.

004840 8000-FINALIZA SECTION.
004850 8000.
004860     MOVE SPACES TO VTASAI-REC.
004870     STRING "TOTAL LIDAS: " DELIMITED BY SIZE
004880             WS-CT-LIDAS DELIMITED BY SIZE
004890             "  ACEITAS: " DELIMITED BY SIZE
004900             WS-CT-ACEITAS DELIMITED BY SIZE
004910             "  RECHAZADAS: " DELIMITED BY SIZE
004920             WS-CT-RECHAZADAS DELIMITED BY SIZE
004930         INTO VTASAI-REC.
004940     WRITE VTASAI-REC.
004950     CLOSE VENTAS DETVENTA PRODUCTOS VTAENT VTASAI.
004960 8000-FINALIZA-FIM.
004970     EXIT.

004980 9100-PROX-VTA-ID SECTION.
004990 9100.
005000     START VENTAS LAST.
005010     READ VENTAS PREVIOUS RECORD.
005020     IF FS-VENTAS NOT EQUAL "00"
005030         MOVE 1 TO WS-PROX-VTA-ID
005040     ELSE
005050         COMPUTE WS-PROX-VTA-ID = VTA-ID + 1
005060     END-IF.
005070 9100-PROX-VTA-ID-FIM.
005080     EXIT.

005090 9200-PROX-DVT-ID SECTION.
005100 9200.
005110     START DETVENTA LAST.
005120     READ DETVENTA PREVIOUS RECORD.
005130     IF FS-DETVENTA NOT EQUAL "00"
005140         MOVE 1 TO WS-PROX-DVT-ID
005150     ELSE
005160         COMPUTE WS-PROX-DVT-ID = DVT-ID + 1
005170     END-IF.
005180 9200-PROX-DVT-ID-FIM.
005190     EXIT.


