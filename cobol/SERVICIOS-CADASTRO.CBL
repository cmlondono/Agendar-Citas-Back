000100 IDENTIFICATION DIVISION.
000110*----------------------------------------------------------------*
000120 PROGRAM-ID.    SERVICIOS-CADASTRO.
000130* AUTHOR.       A. NUNES FILHO.
000140* INSTALLATION. HBSIS - SISTEMAS VENDAS.
000150* DATE-WRITTEN. 14/03/1988.
000160* DATE-COMPILED.
000170* SECURITY.     USO INTERNO - SOMENTE PESSOAL AUTORIZADO DO
000180*               SETOR ADMINISTRATIVO.
000190*----------------------------------------------------------------*
000200* SISTEMA:      AGENDA DE CITAS / VENDAS
000210* PROGRAMA:     SERVICIOS-CADASTRO
000220*
000230* OBJETIVO:     MANUTENCAO DO CATALOGO DE SERVICOS (INCLUSAO,
000240*               ALTERACAO DE DADOS BASICOS E BAIXA LOGICA).
000250*
000260* VERSOES:      DATA        RESP  CHAMADO   DESCRICAO
000270*               ----------  ----  --------  --------------------
000280*               14/03/1988  ANF   ----      VERSAO ORIGINAL
000290*               11/02/1990  ANF   CH-0022   INCLUSAO DA DURACAO
000300*                                           EM MINUTOS NO CADAS-
000310*                                           TRO (ANTES SO PRECO)
000320*               02/05/1999  MSR   CH-0094   REVISAO ANO 2000
000330*----------------------------------------------------------------*
000340 ENVIRONMENT DIVISION.
000350*----------------------------------------------------------------*
000360 CONFIGURATION SECTION.
000370 SPECIAL-NAMES.
000380     C01 IS TOP-OF-FORM
000390     CLASS CLASE-ALFABETICA IS "A" THRU "Z" "a" THRU "z"
000400     UPSI-0.
000410 INPUT-OUTPUT SECTION.
000420 FILE-CONTROL.
000430     SELECT SERVICIOS ASSIGN TO SERVICIOS
000440         ORGANIZATION IS RELATIVE
000450         ACCESS MODE IS DYNAMIC
000460         RELATIVE KEY IS WK-SVC-REL
000470         FILE STATUS IS FS-SERVICIOS.
000480     SELECT SVCENT ASSIGN TO SVCENT
000490         ORGANIZATION IS LINE SEQUENTIAL
000500         FILE STATUS IS FS-SVCENT.
000510     SELECT SVCSAI ASSIGN TO SVCSAI
000520         ORGANIZATION IS LINE SEQUENTIAL
000530         FILE STATUS IS FS-SVCSAI.
000540*================================================================*
000550 DATA DIVISION.
000560*----------------------------------------------------------------*
000570 FILE SECTION.
000580 FD  SERVICIOS.
000590 COPY arqservicios.
000600 FD  SVCENT.
000610 01  SVCENT-REC.
000620     05  SVE-TIPO-TRANSACAO        PIC X.
000630         88  SVE-TIPO-INCLUIR          VALUE "1".
000640         88  SVE-TIPO-ALTERAR          VALUE "2".
000650         88  SVE-TIPO-BAIXAR           VALUE "3".
000660     05  SVE-SVC-ID                PIC 9(9).
000670     05  SVE-NOMBRE                PIC X(100).
000680     05  SVE-DESCRIPCION           PIC X(500).
000690     05  SVE-DURACION-MIN          PIC 9(4).
000700     05  SVE-COSTO                 PIC S9(8)V99.
000710     05  FILLER                    PIC X(17).
000720* BAJA DE SERVICIO - SO TRAZ TIPO E ID PERFURADOS, O RESTO DO
000730* CARTAO VEM EM BRANCO
000740 01  SVE-BAIXAR-R REDEFINES SVCENT-REC.
000750     05  SVB-TIPO-TRANSACAO       PIC X.
000760     05  SVB-SVC-ID               PIC 9(9).
000770     05  FILLER                   PIC X(631).
000780 FD  SVCSAI.
000790 01  SVCSAI-REC                    PIC X(132).
000800*================================================================*
000810 WORKING-STORAGE SECTION.
000820*----------------------------------------------------------------*
000830 01  WS-CHAVES-RELATIVAS.
000840     05  WK-SVC-REL                PIC 9(9) COMP.
000850     05  FILLER                    PIC X(8).

000860 01  WS-STATUS-ARQUIVOS.
000870     05  FS-SERVICIOS              PIC X(2) VALUE "00".
000880         88  FS-SERVICIOS-NAO-EXISTE   VALUE "35".
000890     05  FS-SVCENT                 PIC X(2) VALUE "00".
000900     05  FS-SVCSAI                 PIC X(2) VALUE "00".
000910     05  FILLER                    PIC X(10).

000920 01  WS-SWITCHES.
000930     05  WS-FIM-SVCENT             PIC X VALUE "N".
000940         88  FIM-SVCENT                VALUE "Y".
000950     05  FILLER                    PIC X(10).

000960 01  WS-CONTADORES.
000970     05  WS-CT-LIDAS               PIC 9(6) COMP VALUE ZERO.
000980     05  WS-CT-ACEITAS             PIC 9(6) COMP VALUE ZERO.
000990     05  WS-CT-RECHAZADAS          PIC 9(6) COMP VALUE ZERO.
001000     05  FILLER                    PIC X(10).

001010 01  WS-MENSAGEM                   PIC X(60) VALUE SPACES.

001020 01  WS-CAMPOS-TRABALHO.
001030     05  WS-PROX-SVC-ID            PIC 9(9) COMP VALUE ZERO.
001040     05  FILLER                    PIC X(10).

001050 01  WR-DET-TRANS.
001060     05  WRT-SVC-ID                PIC Z(8)9.
001070     05  FILLER                    PIC X(2) VALUE SPACES.
001080     05  WRT-STATUS                PIC X(10).
001090     05  FILLER                    PIC X(2) VALUE SPACES.
001100     05  WRT-MENSAJE               PIC X(60).
001110     05  FILLER                    PIC X(49) VALUE SPACES.

001120* AREA DE IMPRESSAO REAPROVEITADA PARA A LINHA DE CABECALHO
001130 01  WR-CAB-TRANS REDEFINES WR-DET-TRANS.
001140     05  WRC-LITERAL               PIC X(132).
001150*================================================================*
001160 PROCEDURE DIVISION.
001170*----------------------------------------------------------------*
001180 0000-CONTROLE SECTION.
001190 0000.
001200     PERFORM 1000-INICIO THRU 1000-INICIO-FIM.
001210     PERFORM 2000-PROCESSA THRU 2000-PROCESSA-FIM
001220         UNTIL FIM-SVCENT.
001230     PERFORM 8000-FINALIZA THRU 8000-FINALIZA-FIM.
001240     GOBACK.
001250 0000-EXIT.
001260     EXIT.

001270 1000-INICIO SECTION.
001280 1000.
001290     OPEN I-O SERVICIOS.
001300     IF FS-SERVICIOS-NAO-EXISTE
001310         OPEN OUTPUT SERVICIOS
001320         CLOSE SERVICIOS
001330         OPEN I-O SERVICIOS
001340     END-IF.
001350     OPEN INPUT SVCENT.
001360     OPEN OUTPUT SVCSAI.
001370     MOVE SPACES TO WR-CAB-TRANS.
001380     MOVE "LISTADO DE MOVIMIENTOS DE SERVICIOS" TO WRC-LITERAL.
001390     WRITE SVCSAI-REC FROM WR-CAB-TRANS.
001400     READ SVCENT
001410         AT END MOVE "Y" TO WS-FIM-SVCENT
001420     END-READ.
001430 1000-INICIO-FIM.
001440     EXIT.

001450 2000-PROCESSA SECTION.
001460 2000.
001470     ADD 1 TO WS-CT-LIDAS.
001480     MOVE SPACES TO WS-MENSAGEM.
001490     EVALUATE TRUE
001500         WHEN SVE-TIPO-INCLUIR
001510             PERFORM 2100-INCLUIR THRU 2100-INCLUIR-FIM
001520         WHEN SVE-TIPO-ALTERAR
001530             PERFORM 2200-ALTERAR THRU 2200-ALTERAR-FIM
001540         WHEN SVE-TIPO-BAIXAR
001550             PERFORM 2300-BAIXAR THRU 2300-BAIXAR-FIM
001560         WHEN OTHER
001570             MOVE "TIPO DE TRANSACAO INVALIDO" TO WS-MENSAGEM
001580             MOVE SVE-SVC-ID TO WRT-SVC-ID
001590             PERFORM 2900-REJEITAR THRU 2900-REJEITAR-FIM
001600     END-EVALUATE.
001610     READ SVCENT
001620         AT END MOVE "Y" TO WS-FIM-SVCENT
001630     END-READ.
001640 2000-PROCESSA-FIM.
001650     EXIT.

001660 2100-INCLUIR SECTION.
001670 2100.
001680     PERFORM 9100-PROX-SVC-ID THRU 9100-PROX-SVC-ID-FIM.
001690     INITIALIZE SERVICIO-REC.
001700     MOVE WS-PROX-SVC-ID TO SVC-ID.
001710     MOVE SVE-NOMBRE TO SVC-NOMBRE.
001720     MOVE SVE-DESCRIPCION TO SVC-DESCRIPCION.
001730     MOVE SVE-DURACION-MIN TO SVC-DURACION-MIN.
001740     MOVE SVE-COSTO TO SVC-COSTO.
001750     MOVE "Y" TO SVC-ACTIVO.
001760     MOVE SVC-ID TO WK-SVC-REL.
001770     WRITE SERVICIO-REC
001780         INVALID KEY
001790             MOVE "ERRO AO GRAVAR SERVICIO" TO WS-MENSAGEM
001800             MOVE SVE-SVC-ID TO WRT-SVC-ID
001810             PERFORM 2900-REJEITAR THRU 2900-REJEITAR-FIM
001820         NOT INVALID KEY
001830             MOVE "SERVICIO CREADO" TO WS-MENSAGEM
001840             MOVE SVC-ID TO WRT-SVC-ID
001850             PERFORM 2800-ACEITAR THRU 2800-ACEITAR-FIM
001860     END-WRITE.
001870 2100-INCLUIR-FIM.
001880     EXIT.

001890 2200-ALTERAR SECTION.
001900 2200.
001910     MOVE SVE-SVC-ID TO WK-SVC-REL.
001920     READ SERVICIOS
001930         INVALID KEY
001940             MOVE "SERVICIO NO EXISTE" TO WS-MENSAGEM
001950             MOVE SVE-SVC-ID TO WRT-SVC-ID
001960             PERFORM 2900-REJEITAR THRU 2900-REJEITAR-FIM
001970             GO TO 2200-ALTERAR-FIM
001980     END-READ.
001990     MOVE SVE-NOMBRE TO SVC-NOMBRE.
002000     MOVE SVE-DESCRIPCION TO SVC-DESCRIPCION.
002010     MOVE SVE-DURACION-MIN TO SVC-DURACION-MIN.
002020     MOVE SVE-COSTO TO SVC-COSTO.
002030     REWRITE SERVICIO-REC
002040         INVALID KEY
002050             MOVE "ERRO AO REGRAVAR SERVICIO" TO WS-MENSAGEM
002060             MOVE SVE-SVC-ID TO WRT-SVC-ID
002070             PERFORM 2900-REJEITAR THRU 2900-REJEITAR-FIM
002080         NOT INVALID KEY
002090             MOVE "SERVICIO ACTUALIZADO" TO WS-MENSAGEM
002100             MOVE SVC-ID TO WRT-SVC-ID
002110             PERFORM 2800-ACEITAR THRU 2800-ACEITAR-FIM
002120     END-REWRITE.
002130 2200-ALTERAR-FIM.
002140     EXIT.

002150* BAIXA LOGICA - NUNCA APAGA O REGISTRO FISICAMENTE
002160 2300-BAIXAR SECTION.
002170 2300.
002180     MOVE SVE-SVC-ID TO WK-SVC-REL.
002190     READ SERVICIOS
002200         INVALID KEY
002210             MOVE "SERVICIO NO EXISTE" TO WS-MENSAGEM
002220             MOVE SVE-SVC-ID TO WRT-SVC-ID
002230             PERFORM 2900-REJEITAR THRU 2900-REJEITAR-FIM
002240             GO TO 2300-BAIXAR-FIM
002250     END-READ.
002260     MOVE "N" TO SVC-ACTIVO.
002270     REWRITE SERVICIO-REC
002280         INVALID KEY
002290             MOVE "ERRO AO REGRAVAR SERVICIO" TO WS-MENSAGEM
002300             MOVE SVE-SVC-ID TO WRT-SVC-ID
002310             PERFORM 2900-REJEITAR THRU 2900-REJEITAR-FIM
002320         NOT INVALID KEY
002330             MOVE "SERVICIO DADO DE BAIXA" TO WS-MENSAGEM
002340             MOVE SVC-ID TO WRT-SVC-ID
002350             PERFORM 2800-ACEITAR THRU 2800-ACEITAR-FIM
002360     END-REWRITE.
002370 2300-BAIXAR-FIM.
002380     EXIT.

002390 2800-ACEITAR SECTION.
002400 2800.
002410     MOVE "ACEPTADA" TO WRT-STATUS.
002420     MOVE WS-MENSAGEM TO WRT-MENSAJE.
002430     WRITE SVCSAI-REC FROM WR-DET-TRANS.
002440     ADD 1 TO WS-CT-ACEITAS.
002450 2800-ACEITAR-FIM.
002460     EXIT.

002470 2900-REJEITAR SECTION.
002480 2900.
002490     MOVE "RECHAZADA" TO WRT-STATUS.
002500     MOVE WS-MENSAGEM TO WRT-MENSAJE.
002510     WRITE SVCSAI-REC FROM WR-DET-TRANS.
002520     ADD 1 TO WS-CT-RECHAZADAS.
002530 2900-REJEITAR-FIM.
002540     EXIT.

002550 8000-FINALIZA SECTION.
002560 8000.
002570     MOVE SPACES TO SVCSAI-REC.
002580     STRING "TOTAL LIDAS: " DELIMITED BY SIZE
002590             WS-CT-LIDAS DELIMITED BY SIZE
002600             "  ACEITAS: " DELIMITED BY SIZE
002610             WS-CT-ACEITAS DELIMITED BY SIZE
002620             "  RECHAZADAS: " DELIMITED BY SIZE
002630             WS-CT-RECHAZADAS DELIMITED BY SIZE
002640         INTO SVCSAI-REC.
002650     WRITE SVCSAI-REC.
002660     CLOSE SERVICIOS SVCENT SVCSAI.
002670 8000-FINALIZA-FIM.
002680     EXIT.

002690 9100-PROX-SVC-ID SECTION.
002700 9100.
002710     START SERVICIOS LAST.
002720     READ SERVICIOS PREVIOUS RECORD.
002730     IF FS-SERVICIOS NOT EQUAL "00"
002740         MOVE 1 TO WS-PROX-SVC-ID
002750     ELSE
002760         COMPUTE WS-PROX-SVC-ID = SVC-ID + 1
002770     END-IF.
002780 9100-PROX-SVC-ID-FIM.
002790     EXIT.


