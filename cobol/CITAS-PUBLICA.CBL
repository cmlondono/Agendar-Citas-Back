000100 IDENTIFICATION DIVISION.
000110*----------------------------------------------------------------*
000120 PROGRAM-ID.    CITAS-PUBLICA.
000130* AUTHOR.       A. NUNES FILHO.
000140* INSTALLATION. HBSIS - SISTEMAS VENDAS.
000150* DATE-WRITTEN. 25/03/1988.
000160* DATE-COMPILED.
000170* SECURITY.     USO PUBLICO - CONSULTA/CANCELAMENTO DO PROPRIO
000180*               CLIENTE, SEM NECESSIDADE DE SENHA.
000190*----------------------------------------------------------------*
000200* SISTEMA:      AGENDA DE CITAS / VENDAS
000210* PROGRAMA:     CITAS-PUBLICA
000220*
000230* OBJETIVO:     ATENDER O LOTE DE AUTO-ATENDIMENTO DO CLIENTE -
000240*               CONSULTAR SUAS PROPRIAS CITAS PROGRAMADAS E
000250*               CANCELA-LAS, SEM PASSAR PELO PAINEL DO EMPLEADO.
000260*
000270* VERSOES:      DATA        RESP  CHAMADO   DESCRICAO
000280*               ----------  ----  --------  --------------------
000290*               25/03/1988  ANF   ----      VERSAO ORIGINAL -
000300*                                           CONSULTA POR DOCU-
000310*                                           MENTO + CELULAR
000320*               12/12/1993  ANF   CH-0061   INCLUSAO DO CANCELA-
000330*                                           MENTO PELO PROPRIO
000340*                                           CLIENTE (ANTES SO
000350*                                           O EMPLEADO CANCELAVA)
000360*               02/05/1999  MSR   CH-0094   REVISAO ANO 2000
000370*----------------------------------------------------------------*
000380* O CLIENTE NAO TEM SENHA - A POSSE SIMULTANEA DO DOCUMENTO E DO
000390* CELULAR CADASTRADOS NA CITA E O UNICO CONTROLE DE ACESSO (VER
000400* CH-0061). NAO "CORRIGIR" PARA EXIGIR SO UM DOS DOIS.
000410*----------------------------------------------------------------*
000420 ENVIRONMENT DIVISION.
000430*----------------------------------------------------------------*
000440 CONFIGURATION SECTION.
000450 SPECIAL-NAMES.
000460     C01 IS TOP-OF-FORM
000470     CLASS CLASE-ALFABETICA IS "A" THRU "Z" "a" THRU "z"
000480     UPSI-0.
000490 INPUT-OUTPUT SECTION.
000500 FILE-CONTROL.
000510     SELECT CITADAT ASSIGN TO CITADAT
000520         ORGANIZATION IS RELATIVE
000530         ACCESS MODE IS DYNAMIC
000540         RELATIVE KEY IS WK-CIT-REL
000550         FILE STATUS IS FS-CITADAT.
000560     SELECT CPUENT ASSIGN TO CPUENT
000570         ORGANIZATION IS LINE SEQUENTIAL
000580         FILE STATUS IS FS-CPUENT.
000590     SELECT CPUSAI ASSIGN TO CPUSAI
000600         ORGANIZATION IS LINE SEQUENTIAL
000610         FILE STATUS IS FS-CPUSAI.
000620*================================================================*
000630 DATA DIVISION.
000640*----------------------------------------------------------------*
000650 FILE SECTION.
000660 FD  CITADAT.
000670 COPY arqcitas.
000680 FD  CPUENT.
000690 01  CPUENT-REC.
000700     05  CPE-TIPO-TRANSACAO        PIC X.
000710         88  CPE-TIPO-CONSULTAR        VALUE "1".
000720         88  CPE-TIPO-CANCELAR         VALUE "2".
000730     05  CPE-CIT-ID                PIC 9(9).
000740     05  CPE-CLIENTE-DOCUMENTO     PIC X(20).
000750     05  CPE-CLIENTE-CELULAR       PIC X(20).
000760     05  FILLER                    PIC X(148).
000770 FD  CPUSAI.
000780 01  CPUSAI-REC                    PIC X(132).
000790*================================================================*
000800 WORKING-STORAGE SECTION.
000810*----------------------------------------------------------------*
000820 01  WS-CHAVES-RELATIVAS.
000830     05  WK-CIT-REL                PIC 9(9) COMP.
000840     05  FILLER                    PIC X(8).

000850 01  WS-STATUS-ARQUIVOS.
000860     05  FS-CITADAT                PIC X(2) VALUE "00".
000870         88  FS-CITADAT-NAO-EXISTE     VALUE "35".
000880     05  FS-CPUENT                 PIC X(2) VALUE "00".
000890     05  FS-CPUSAI                 PIC X(2) VALUE "00".
000900     05  FILLER                    PIC X(10).

000910 01  WS-SWITCHES.
000920     05  WS-FIM-CPUENT             PIC X VALUE "N".
000930         88  FIM-CPUENT                VALUE "Y".
000940     05  FILLER                    PIC X(10).

000950 01  WS-CONTADORES.
000960     05  WS-CT-LIDAS               PIC 9(6) COMP VALUE ZERO.
000970     05  WS-CT-ACEITAS             PIC 9(6) COMP VALUE ZERO.
000980     05  WS-CT-RECHAZADAS          PIC 9(6) COMP VALUE ZERO.
000990     05  FILLER                    PIC X(10).

001000 01  WS-MENSAGEM                   PIC X(60) VALUE SPACES.

001010* REDEFINES PARA MONTAR A DATA/HORA DE INICIO NA LINHA DE SAIDA
001020 01  WS-FECHAHORA-SAIDA.
001030     05  WS-FH-ANO                 PIC 9(4).
001040     05  WS-FH-MES                 PIC 9(2).
001050     05  WS-FH-DIA                 PIC 9(2).
001060     05  WS-FH-HORA                PIC 9(2).
001070     05  WS-FH-MINUTO              PIC 9(2).
001080     05  FILLER                    PIC X(6).
001090 01  WS-FECHAHORA-SAIDA-R REDEFINES WS-FECHAHORA-SAIDA
001100         PIC X(18).

001110 01  WR-DET-CONSULTA.
001120     05  WRC-CIT-ID                PIC Z(8)9.
001130     05  FILLER                    PIC X(2) VALUE SPACES.
001140     05  WRC-CLIENTE               PIC X(30).
001150     05  FILLER                    PIC X(2) VALUE SPACES.
001160     05  WRC-INICIO                PIC X(18).
001170     05  FILLER                    PIC X(2) VALUE SPACES.
001180     05  WRC-ESTADO                PIC X(12).
001190     05  FILLER                    PIC X(2) VALUE SPACES.
001200     05  WRC-COSTO                 PIC Z(6)9.99.
001210     05  FILLER                    PIC X(40) VALUE SPACES.

001220 01  WR-DET-RESULTADO.
001230     05  WRR-CIT-ID                PIC Z(8)9.
001240     05  FILLER                    PIC X(2) VALUE SPACES.
001250     05  WRR-STATUS                PIC X(10).
001260     05  FILLER                    PIC X(2) VALUE SPACES.
001270     05  WRR-MENSAJE               PIC X(60).
001280     05  FILLER                    PIC X(43) VALUE SPACES.
001290*================================================================*
001300 PROCEDURE DIVISION.
001310*----------------------------------------------------------------*
001320 0000-CONTROLE SECTION.
001330 0000.
001340     PERFORM 1000-INICIO THRU 1000-INICIO-FIM.
001350     PERFORM 2000-PROCESSA THRU 2000-PROCESSA-FIM
001360         UNTIL FIM-CPUENT.
001370     PERFORM 8000-FINALIZA THRU 8000-FINALIZA-FIM.
001380     GOBACK.
001390 0000-EXIT.
001400     EXIT.

001410 1000-INICIO SECTION.
001420 1000.
001430     OPEN I-O CITADAT.
001440     IF FS-CITADAT-NAO-EXISTE
001450         OPEN OUTPUT CITADAT
001460         CLOSE CITADAT
001470         OPEN I-O CITADAT
001480     END-IF.
001490     OPEN INPUT CPUENT.
001500     OPEN OUTPUT CPUSAI.
001510     READ CPUENT
001520         AT END MOVE "Y" TO WS-FIM-CPUENT
001530     END-READ.
001540 1000-INICIO-FIM.
001550     EXIT.

001560 2000-PROCESSA SECTION.
001570 2000.
001580     ADD 1 TO WS-CT-LIDAS.
001590     MOVE SPACES TO WS-MENSAGEM.
001600     EVALUATE TRUE
001610         WHEN CPE-TIPO-CONSULTAR
001620             PERFORM 2100-CONSULTAR THRU 2100-CONSULTAR-FIM
001630         WHEN CPE-TIPO-CANCELAR
001640             PERFORM 2200-CANCELAR THRU 2200-CANCELAR-FIM
001650         WHEN OTHER
001660             MOVE "TIPO DE TRANSACAO INVALIDO" TO WS-MENSAGEM
001670             PERFORM 2900-REJEITAR THRU 2900-REJEITAR-FIM
001680     END-EVALUATE.
001690     READ CPUENT
001700         AT END MOVE "Y" TO WS-FIM-CPUENT
001710     END-READ.
001720 2000-PROCESSA-FIM.
001730     EXIT.

001740* PASSO 1 DE CitaPublicaService - VARRE CITADAT POR DOCUMENTO +
001750* CELULAR + ESTADO 'programada' (COMPARACAO EXATA, CAIXA SENSI-
001760* VEL - VER BANNER DE ARQCITAS)
001770 2100-CONSULTAR SECTION.
001780 2100.
001790     MOVE 1 TO WK-CIT-REL.
001800     START CITADAT KEY IS NOT LESS THAN WK-CIT-REL
001810         INVALID KEY GO TO 2100-CONSULTAR-FIM
001820     END-START.
001830 2100-LOOP.
001840     READ CITADAT NEXT RECORD
001850         AT END GO TO 2100-CONSULTAR-FIM
001860     END-READ.
001870     IF CIT-CLIENTE-DOCUMENTO = CPE-CLIENTE-DOCUMENTO
001880             AND CIT-CLIENTE-CELULAR = CPE-CLIENTE-CELULAR
001890             AND CIT-EST-PROGRAMADA
001900         PERFORM 2150-LISTAR-CITA THRU 2150-LISTAR-CITA-FIM
001910     END-IF.
001920     GO TO 2100-LOOP.
001930 2100-CONSULTAR-FIM.
001940     EXIT.

001950 2150-LISTAR-CITA SECTION.
001960 2150.
001970     MOVE CIT-FI-ANO TO WS-FH-ANO.
001980     MOVE CIT-FI-MES TO WS-FH-MES.
001990     MOVE CIT-FI-DIA TO WS-FH-DIA.
002000     MOVE CIT-HI-HORA TO WS-FH-HORA.
002010     MOVE CIT-HI-MINUTO TO WS-FH-MINUTO.
002020     MOVE CIT-ID TO WRC-CIT-ID.
002030     MOVE CIT-CLIENTE-NOMBRE TO WRC-CLIENTE.
002040     MOVE WS-FECHAHORA-SAIDA-R TO WRC-INICIO.
002050     MOVE CIT-ESTADO TO WRC-ESTADO.
002060     MOVE CIT-COSTO-TOTAL TO WRC-COSTO.
002070     WRITE CPUSAI-REC FROM WR-DET-CONSULTA.
002080     ADD 1 TO WS-CT-ACEITAS.
002090 2150-LISTAR-CITA-FIM.
002100     EXIT.

002110* PASSO 2 DE CitaPublicaService - CANCELA POR ID, EXIGINDO DOCU-
002120* MENTO E CELULAR IGUAIS AOS GRAVADOS (CH-0061)
002130 2200-CANCELAR SECTION.
002140 2200.
002150     MOVE CPE-CIT-ID TO WK-CIT-REL.
002160     READ CITADAT
002170         INVALID KEY
002180             MOVE "CITA NO EXISTE" TO WS-MENSAGEM
002190             PERFORM 2900-REJEITAR THRU 2900-REJEITAR-FIM
002200             GO TO 2200-CANCELAR-FIM
002210     END-READ.
002220     IF CIT-CLIENTE-DOCUMENTO NOT = CPE-CLIENTE-DOCUMENTO
002230             OR CIT-CLIENTE-CELULAR NOT = CPE-CLIENTE-CELULAR
002240         MOVE "DOCUMENTO O CELULAR NO COINCIDEN" TO WS-MENSAGEM
002250         PERFORM 2900-REJEITAR THRU 2900-REJEITAR-FIM
002260         GO TO 2200-CANCELAR-FIM
002270     END-IF.
002280     IF NOT CIT-EST-PROGRAMADA
002290         MOVE "LA CITA NO ESTA PROGRAMADA" TO WS-MENSAGEM
002300         PERFORM 2900-REJEITAR THRU 2900-REJEITAR-FIM
002310         GO TO 2200-CANCELAR-FIM
002320     END-IF.
002330     MOVE "cancelada" TO CIT-ESTADO.
002340     REWRITE CITA-REC
002350         INVALID KEY
002360             MOVE "ERRO AO REGRAVAR CITA" TO WS-MENSAGEM
002370             PERFORM 2900-REJEITAR THRU 2900-REJEITAR-FIM
002380         NOT INVALID KEY
002390             MOVE "CITA CANCELADA" TO WS-MENSAGEM
002400             PERFORM 2800-ACEITAR THRU 2800-ACEITAR-FIM
002410     END-REWRITE.
002420 2200-CANCELAR-FIM.
002430     EXIT.

002440 2800-ACEITAR SECTION.
002450 2800.
002460     MOVE CIT-ID TO WRR-CIT-ID.
002470     MOVE "ACEPTADA" TO WRR-STATUS.
002480     MOVE WS-MENSAGEM TO WRR-MENSAJE.
002490     WRITE CPUSAI-REC FROM WR-DET-RESULTADO.
002500     ADD 1 TO WS-CT-ACEITAS.
002510 2800-ACEITAR-FIM.
002520     EXIT.

002530 2900-REJEITAR SECTION.
002540 2900.
002550     MOVE CPE-CIT-ID TO WRR-CIT-ID.
002560     MOVE "RECHAZADA" TO WRR-STATUS.
002570     MOVE WS-MENSAGEM TO WRR-MENSAJE.
002580     WRITE CPUSAI-REC FROM WR-DET-RESULTADO.
002590     ADD 1 TO WS-CT-RECHAZADAS.
002600 2900-REJEITAR-FIM.
002610     EXIT.

002620 8000-FINALIZA SECTION.
002630 8000.
002640     MOVE SPACES TO CPUSAI-REC.
002650     STRING "TOTAL LIDAS: " DELIMITED BY SIZE
002660             WS-CT-LIDAS DELIMITED BY SIZE
002670             "  ACEITAS: " DELIMITED BY SIZE
002680             WS-CT-ACEITAS DELIMITED BY SIZE
002690             "  RECHAZADAS: " DELIMITED BY SIZE
002700             WS-CT-RECHAZADAS DELIMITED BY SIZE
002710         INTO CPUSAI-REC.
002720     WRITE CPUSAI-REC.
002730     CLOSE CITADAT CPUENT CPUSAI.
002740 8000-FINALIZA-FIM.
002750     EXIT.


