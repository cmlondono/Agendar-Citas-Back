000100 IDENTIFICATION DIVISION.
000110*----------------------------------------------------------------*
000120 PROGRAM-ID.    RELATORIO-CITAS.
000130* AUTHOR.       A. NUNES FILHO.
000140* INSTALLATION. HBSIS - SISTEMAS VENDAS.
000150* DATE-WRITTEN. 28/04/1988.
000160* DATE-COMPILED.
000170* SECURITY.     USO INTERNO - RELATORIO GERENCIAL.
000180*----------------------------------------------------------------*
000190* SISTEMA:      AGENDA DE CITAS / VENDAS
000200* PROGRAMA:     RELATORIO-CITAS
000210*
000220* OBJETIVO:     EMITIR OS RELATORIOS DE AGENDAMENTOS - DETALLE DE
000230*               CITAS, INGRESOS POR PERIODO (COM QUEBRA DIARIA),
000240*               DESEMPENHO POR EMPLEADO, DESEMPENHO POR SERVICIO
000250*               E O PAINEL (DASHBOARD) DE HOJE / MES-EM-CURSO.
000260*
000270* VERSOES:      DATA        RESP  CHAMADO   DESCRICAO
000280*               ----------  ----  --------  --------------------
000290*               28/04/1988  ANF   ----      VERSAO ORIGINAL -
000300*                                           DETALLE DE CITAS
000310*               03/06/1994  ANF   CH-0052   INCLUSAO DO RELATO-
000320*                                           RIO DE INGRESOS COM
000330*                                           QUEBRA DIARIA
000340*               02/05/1999  MSR   CH-0094   REVISAO ANO 2000
000350*               09/09/2002  RAC   CH-0121   RELATORIOS DE DESEM-
000360*                                           PENHO POR EMPLEADO E
000370*                                           POR SERVICIO
000380*               15/02/2007  RAC   CH-0178   PAINEL (DASHBOARD)
000390*                                           DE HOJE E DO MES EM
000400*                                           CURSO
000410*----------------------------------------------------------------*
000420* A COMPARACAO DE CIT-ESTADO COM "cumplida" E FEITA SEM DIFEREN-
000430* CIAR CAIXA NESTE PROGRAMA (ROTINA 9500) - OS PROGRAMAS DE RE-
000440* SERVA (CITAS-CADASTRO/CITAS-PUBLICA) COMPARAM EXATO EM MINUS-
000450* CULA (VER BANNER DO ARQCITAS).
000460*----------------------------------------------------------------*
000470 ENVIRONMENT DIVISION.
000480*----------------------------------------------------------------*
000490 CONFIGURATION SECTION.
000500 SPECIAL-NAMES.
000510     C01 IS TOP-OF-FORM
000520     CLASS CLASE-ALFABETICA IS "A" THRU "Z" "a" THRU "z"
000530     UPSI-0.
000540 INPUT-OUTPUT SECTION.
000550 FILE-CONTROL.
000560     SELECT CITAS ASSIGN TO CITAS
000570         ORGANIZATION IS RELATIVE
000580         ACCESS MODE IS DYNAMIC
000590         RELATIVE KEY IS WK-CIT-REL
000600         FILE STATUS IS FS-CITAS.
000610     SELECT EMPLEADOS ASSIGN TO EMPLEADOS
000620         ORGANIZATION IS RELATIVE
000630         ACCESS MODE IS DYNAMIC
000640         RELATIVE KEY IS WK-EMP-REL
000650         FILE STATUS IS FS-EMPLEADOS.
000660     SELECT SERVICIOS ASSIGN TO SERVICIOS
000670         ORGANIZATION IS RELATIVE
000680         ACCESS MODE IS DYNAMIC
000690         RELATIVE KEY IS WK-SVC-REL
000700         FILE STATUS IS FS-SERVICIOS.
000710     SELECT CITPAR ASSIGN TO CITPAR
000720         ORGANIZATION IS LINE SEQUENTIAL
000730         FILE STATUS IS FS-CITPAR.
000740     SELECT CITRPT ASSIGN TO CITRPT
000750         ORGANIZATION IS LINE SEQUENTIAL
000760         FILE STATUS IS FS-CITRPT.
000770*================================================================*
000780 DATA DIVISION.
000790*----------------------------------------------------------------*
000800 FILE SECTION.
000810 FD  CITAS.
000820 COPY arqcitas.
000830 FD  EMPLEADOS.
000840 COPY arqempleados.
000850 FD  SERVICIOS.
000860 COPY arqservicios.
000870 FD  CITPAR.
000880* CARTAO DE PARAMETRO - UM POR EXECUCAO
000890 01  CITPAR-REC.
000900     05  RPP-TIPO                  PIC X.
000910         88  RPP-CITAS                  VALUE "1".
000920         88  RPP-INGRESOS               VALUE "2".
000930         88  RPP-EMPLEADOS              VALUE "3".
000940         88  RPP-SERVICIOS              VALUE "4".
000950         88  RPP-DASHBOARD              VALUE "5".
000960     05  RPP-FECHA-INICIO          PIC 9(8).
000970     05  RPP-FECHA-FIN             PIC 9(8).
000980     05  RPP-EMP-ID                PIC 9(9).
000990     05  FILLER                    PIC X(30).
001000 FD  CITRPT.
001010 01  CITRPT-REC                    PIC X(132).
001020*================================================================*
001030 WORKING-STORAGE SECTION.
001040*----------------------------------------------------------------*
001050 01  WS-CHAVES-RELATIVAS.
001060     05  WK-CIT-REL                PIC 9(9) COMP.
001070     05  WK-EMP-REL                PIC 9(9) COMP.
001080     05  WK-SVC-REL                PIC 9(9) COMP.
001090     05  FILLER                    PIC X(8).

001100 01  WS-STATUS-ARQUIVOS.
001110     05  FS-CITAS                  PIC X(2) VALUE "00".
001120     05  FS-EMPLEADOS              PIC X(2) VALUE "00".
001130     05  FS-SERVICIOS              PIC X(2) VALUE "00".
001140     05  FS-CITPAR                 PIC X(2) VALUE "00".
001150     05  FS-CITRPT                 PIC X(2) VALUE "00".
001160     05  FILLER                    PIC X(10).

001170 01  WS-SWITCHES.
001180     05  WS-CUMPLIDA-SW            PIC X VALUE "N".
001190         88  CUMPLIDA-SIM              VALUE "Y".
001200     05  WS-ACHOU                  PIC X VALUE "N".
001210     05  FILLER                    PIC X(15).

001220 01  WS-ESTADO-CMP                 PIC X(20) VALUE SPACES.

001230 01  WS-PERIODO.
001240     05  WS-HOJE                   PIC 9(8) VALUE ZERO.
001250     05  WS-HOJE-R REDEFINES WS-HOJE.
001260         10  WS-HOJE-ANO            PIC 9(4).
001270         10  WS-HOJE-MES            PIC 9(2).
001280         10  WS-HOJE-DIA            PIC 9(2).
001290     05  WS-MES-INICIO             PIC 9(8) VALUE ZERO.
001300     05  WS-FI                     PIC 9(8) VALUE ZERO.
001310     05  WS-FF                     PIC 9(8) VALUE ZERO.
001320     05  FILLER                    PIC X(10).

001330* TABELA DOS DIAS DO MES (FEVEREIRO AJUSTADO NO ANO BISSEXTO)
001340 01  WS-TAB-MES.
001350     05  TM-DIAS PIC 9(2) OCCURS 12 TIMES VALUES
001360         31 28 31 30 31 30 31 31 30 31 30 31.
001370     05  FILLER                    PIC X(10).

001380 01  WS-DATA-ITER.
001390     05  WS-DI-DATA                PIC 9(8) VALUE ZERO.
001400     05  WS-DI-DATA-R REDEFINES WS-DI-DATA.
001410         10  WS-DI-ANO              PIC 9(4).
001420         10  WS-DI-MES              PIC 9(2).
001430         10  WS-DI-DIA              PIC 9(2).
001440     05  WS-ULTIMO-DIA2            PIC 9(2) VALUE ZERO.
001450     05  WS-BISSEXTO-Q             PIC 9(4) COMP VALUE ZERO.
001460     05  WS-BISSEXTO-R4            PIC 9(4) COMP VALUE ZERO.
001470     05  WS-BISSEXTO-R100          PIC 9(4) COMP VALUE ZERO.
001480     05  WS-BISSEXTO-R400          PIC 9(4) COMP VALUE ZERO.
001490     05  WS-QTD-DIAS-PERIODO       PIC 9(5) COMP VALUE ZERO.
001500     05  FILLER                    PIC X(10).

001510 01  WS-CONTADORES.
001520     05  WS-CT-CITAS-TOTAL         PIC 9(7) COMP VALUE ZERO.
001530     05  WS-CT-PROGRAMADAS         PIC 9(7) COMP VALUE ZERO.
001540     05  WS-CT-CUMPLIDAS           PIC 9(7) COMP VALUE ZERO.
001550     05  WS-CT-CANCELADAS          PIC 9(7) COMP VALUE ZERO.
001560     05  WS-ING-TOTAL              PIC S9(8)V99 VALUE ZERO.
001570     05  WS-CT-CUMPLIDAS-ING       PIC 9(7) COMP VALUE ZERO.
001580     05  WS-MEDIA-DIARIA           PIC S9(8)V99 VALUE ZERO.
001590     05  FILLER                    PIC X(10).

001600 01  WS-INDICES.
001610     05  WS-IX-DIA                 PIC 9(3) COMP VALUE ZERO.
001620     05  WS-IX-A                   PIC 9(3) COMP VALUE ZERO.
001630     05  WS-IX-B                   PIC 9(3) COMP VALUE ZERO.
001640     05  FILLER                    PIC X(10).

001650* QUEBRA DIARIA DO RELATORIO DE INGRESOS - ATE 400 DIAS
001660 01  WS-TABELA-DIAS.
001670     05  WS-QTD-DIAS               PIC 9(3) COMP VALUE ZERO.
001680     05  WS-TAB-DIAS OCCURS 400 TIMES.
001690         10  TDC-DATA              PIC 9(8).
001700         10  TDC-CT                PIC 9(5) COMP.
001710         10  TDC-ING               PIC S9(8)V99.
001720     05  FILLER                    PIC X(10).

001730 01  WS-TEMP-DIA.
001740     05  WT-DATA                   PIC 9(8).
001750     05  WT-CT                     PIC 9(5) COMP.
001760     05  WT-ING                    PIC S9(8)V99.
001770     05  FILLER                    PIC X(10).

001780* DESEMPENHO POR EMPLEADO - ATE 500 EMPLEADOS COM CITA CUMPLIDA
001790 01  WS-TABELA-EMP.
001800     05  WS-QTD-EMP                PIC 9(3) COMP VALUE ZERO.
001810     05  WS-TAB-EMP OCCURS 500 TIMES.
001820         10  TE-EMP-ID             PIC 9(9).
001830         10  TE-NOMBRE             PIC X(40).
001840         10  TE-TOTAL              PIC 9(5) COMP.
001850         10  TE-CUMPLIDAS          PIC 9(5) COMP.
001860         10  TE-INGRESO            PIC S9(8)V99.
001870         10  TE-CALIFICACION       PIC 9V9.
001880     05  FILLER                    PIC X(10).

001890 01  WS-TEMP-EMP.
001900     05  WT-EMP-ID                 PIC 9(9).
001910     05  WT-EMP-NOMBRE             PIC X(40).
001920     05  WT-EMP-TOTAL              PIC 9(5) COMP.
001930     05  WT-EMP-CUMPLIDAS          PIC 9(5) COMP.
001940     05  WT-EMP-INGRESO            PIC S9(8)V99.
001950     05  WT-EMP-CALIFICACION       PIC 9V9.
001960     05  FILLER                    PIC X(10).

001970* DESEMPENHO POR SERVICIO - ATE 500 SERVICOS COM CITA CUMPLIDA
001980 01  WS-TABELA-SVC.
001990     05  WS-QTD-SVC                PIC 9(3) COMP VALUE ZERO.
002000     05  WS-TAB-SVC OCCURS 500 TIMES.
002010         10  TS-SVC-ID             PIC 9(9).
002020         10  TS-NOMBRE             PIC X(40).
002030         10  TS-SOLICITADO         PIC 9(5) COMP.
002040         10  TS-CUMPLIDAS          PIC 9(5) COMP.
002050         10  TS-INGRESO            PIC S9(8)V99.
002060         10  TS-PRECIO-PROM        PIC S9(8)V99.
002070         10  TS-PRECIO-BASE        PIC S9(8)V99.
002080     05  FILLER                    PIC X(10).

002090 01  WS-TEMP-SVC.
002100     05  WT-SVC-ID                 PIC 9(9).
002110     05  WT-SVC-NOMBRE             PIC X(40).
002120     05  WT-SVC-SOLICITADO         PIC 9(5) COMP.
002130     05  WT-SVC-CUMPLIDAS          PIC 9(5) COMP.
002140     05  WT-SVC-INGRESO            PIC S9(8)V99.
002150     05  WT-SVC-PRECIO-PROM        PIC S9(8)V99.
002160     05  WT-SVC-PRECIO-BASE        PIC S9(8)V99.
002170     05  FILLER                    PIC X(10).

002180 01  WS-DASHBOARD.
002190     05  WS-DASH-HOY-CT            PIC 9(7) COMP VALUE ZERO.
002200     05  WS-DASH-HOY-ING           PIC S9(8)V99 VALUE ZERO.
002210     05  WS-DASH-MES-CT            PIC 9(7) COMP VALUE ZERO.
002220     05  WS-DASH-MES-ING           PIC S9(8)V99 VALUE ZERO.
002230     05  FILLER                    PIC X(10).

002240 01  WR-CABECALHO.
002250     05  FILLER                    PIC X(5) VALUE SPACES.
002260     05  WRC-TITULO                PIC X(60).
002270     05  FILLER                    PIC X(67) VALUE SPACES.

002280 01  WR-LIN-CITA.
002290     05  FILLER                    PIC X(3) VALUE SPACES.
002300     05  WRL-FECHA                 PIC 9(8).
002310     05  FILLER                    PIC X(1) VALUE SPACES.
002320     05  WRL-HORA                  PIC 9(4).
002330     05  FILLER                    PIC X(2) VALUE SPACES.
002340     05  WRL-CLIENTE               PIC X(25).
002350     05  FILLER                    PIC X(1) VALUE SPACES.
002360     05  WRL-SERVICIO              PIC X(20).
002370     05  FILLER                    PIC X(1) VALUE SPACES.
002380     05  WRL-EMPLEADO              PIC X(20).
002390     05  FILLER                    PIC X(1) VALUE SPACES.
002400     05  WRL-ESTADO                PIC X(10).
002410     05  FILLER                    PIC X(1) VALUE SPACES.
002420     05  WRL-COSTO                 PIC Z(6)9.99.
002430     05  FILLER                    PIC X(17) VALUE SPACES.

002440 01  WR-LIN-DIA.
002450     05  FILLER                    PIC X(5) VALUE SPACES.
002460     05  WRD-ROTULO                PIC X(10) VALUE "DIA ".
002470     05  WRD-DATA                  PIC 9(8).
002480     05  FILLER                    PIC X(3) VALUE SPACES.
002490     05  WRD-CT                    PIC ZZZZ9.
002500     05  FILLER                    PIC X(3) VALUE SPACES.
002510     05  WRD-ING                   PIC Z(6)9.99.
002520     05  FILLER                    PIC X(79) VALUE SPACES.

002530 01  WR-LIN-EMP.
002540     05  FILLER                    PIC X(3) VALUE SPACES.
002550     05  WRM-NOMBRE                PIC X(40).
002560     05  FILLER                    PIC X(1) VALUE SPACES.
002570     05  WRM-TOTAL                 PIC ZZZZ9.
002580     05  FILLER                    PIC X(1) VALUE SPACES.
002590     05  WRM-CUMPLIDAS             PIC ZZZZ9.
002600     05  FILLER                    PIC X(1) VALUE SPACES.
002610     05  WRM-INGRESO               PIC Z(6)9.99.
002620     05  FILLER                    PIC X(1) VALUE SPACES.
002630     05  WRM-CALIFICACION          PIC Z9.9.
002640     05  FILLER                    PIC X(61) VALUE SPACES.

002650 01  WR-LIN-SVC.
002660     05  FILLER                    PIC X(3) VALUE SPACES.
002670     05  WRS-NOMBRE                PIC X(40).
002680     05  FILLER                    PIC X(1) VALUE SPACES.
002690     05  WRS-SOLICITADO            PIC ZZZZ9.
002700     05  FILLER                    PIC X(1) VALUE SPACES.
002710     05  WRS-CUMPLIDAS             PIC ZZZZ9.
002720     05  FILLER                    PIC X(1) VALUE SPACES.
002730     05  WRS-INGRESO               PIC Z(6)9.99.
002740     05  FILLER                    PIC X(1) VALUE SPACES.
002750     05  WRS-PRECIO-PROM           PIC Z(6)9.99.
002760     05  FILLER                    PIC X(1) VALUE SPACES.
002770     05  WRS-PRECIO-BASE           PIC Z(6)9.99.
002780     05  FILLER                    PIC X(38) VALUE SPACES.

002790 01  WR-LIN-TOTAIS.
002800     05  FILLER                    PIC X(5) VALUE SPACES.
002810     05  WRT-ROTULO                PIC X(25).
002820     05  WRT-CT                    PIC ZZZZZ9.
002830     05  FILLER                    PIC X(4) VALUE SPACES.
002840     05  WRT-ING                   PIC Z(6)9.99.
002850     05  FILLER                    PIC X(77) VALUE SPACES.
002860*================================================================*
002870 PROCEDURE DIVISION.
002880*----------------------------------------------------------------*
002890 0000-CONTROLE SECTION.
002900 0000.
002910     PERFORM 1000-INICIO THRU 1000-INICIO-FIM.
002920     PERFORM 2000-PROCESSA THRU 2000-PROCESSA-FIM.
002930     PERFORM 8000-FINALIZA THRU 8000-FINALIZA-FIM.
002940     GOBACK.
002950 0000-EXIT.
002960     EXIT.

002970 1000-INICIO SECTION.
002980 1000.
002990     OPEN INPUT CITAS.
003000     OPEN INPUT EMPLEADOS.
003010     OPEN INPUT SERVICIOS.
003020     OPEN INPUT CITPAR.
003030     OPEN OUTPUT CITRPT.
003040     READ CITPAR.
003050 1000-INICIO-FIM.
003060     EXIT.

003070 2000-PROCESSA SECTION.
003080 2000.
003090     MOVE RPP-FECHA-INICIO TO WS-FI.
003100     MOVE RPP-FECHA-FIN TO WS-FF.
003110     EVALUATE TRUE
003120         WHEN RPP-CITAS
003130             PERFORM 2100-VARRER-CITAS THRU 2100-VARRER-CITAS-FIM
003140             PERFORM 3150-IMPRIMIR-TOTAIS-CITAS THRU
003150                     3150-IMPRIMIR-TOTAIS-CITAS-FIM
003160         WHEN RPP-INGRESOS
003170             PERFORM 2200-VARRER-INGRESOS THRU
003180                     2200-VARRER-INGRESOS-FIM
003190             PERFORM 2600-ORDENAR-DIAS THRU
003200                     2600-ORDENAR-DIAS-FIM
003210             PERFORM 9600-CALCULA-DIAS-PERIODO THRU
003220                     9600-CALCULA-DIAS-PERIODO-FIM
003230             PERFORM 3200-IMPRIMIR-INGRESOS THRU
003240                     3200-IMPRIMIR-INGRESOS-FIM
003250         WHEN RPP-EMPLEADOS
003260             PERFORM 2300-VARRER-EMPLEADOS THRU
003270                     2300-VARRER-EMPLEADOS-FIM
003280             PERFORM 2650-ORDENAR-EMP THRU 2650-ORDENAR-EMP-FIM
003290             PERFORM 3300-IMPRIMIR-EMPLEADOS THRU
003300                     3300-IMPRIMIR-EMPLEADOS-FIM
003310         WHEN RPP-SERVICIOS
003320             PERFORM 2400-VARRER-SERVICIOS THRU
003330                     2400-VARRER-SERVICIOS-FIM
003340             PERFORM 2750-ORDENAR-SVC THRU 2750-ORDENAR-SVC-FIM
003350             PERFORM 3400-IMPRIMIR-SERVICIOS THRU
003360                     3400-IMPRIMIR-SERVICIOS-FIM
003370         WHEN RPP-DASHBOARD
003380             PERFORM 2500-VARRER-DASHBOARD THRU
003390                     2500-VARRER-DASHBOARD-FIM
003400             PERFORM 3500-IMPRIMIR-DASHBOARD THRU
003410                     3500-IMPRIMIR-DASHBOARD-FIM
003420         WHEN OTHER
003430             MOVE SPACES TO CITRPT-REC
003440             STRING "*** TIPO DE RELATORIO INVALIDO ***"
003450                 DELIMITED BY SIZE INTO CITRPT-REC
003460             WRITE CITRPT-REC
003470     END-EVALUATE.
003480 2000-PROCESSA-FIM.
003490     EXIT.

003500* RELATORIO CITAS - DETALLE + CONTROLE POR ESTADO, COM FILTRO
003510* OPCIONAL DE EMPLEADO (RPP-EMP-ID = ZERO SIGNIFICA SEM FILTRO)
003520 2100-VARRER-CITAS SECTION.
003530 2100.
003540     MOVE SPACES TO CITRPT-REC.
003550     MOVE SPACES TO WR-CABECALHO.
003560     MOVE "RELATORIO DE CITAS - DETALLE" TO WRC-TITULO.
003570     WRITE CITRPT-REC FROM WR-CABECALHO.
003580     MOVE 1 TO WK-CIT-REL.
003590     START CITAS KEY IS NOT LESS THAN WK-CIT-REL
003600         INVALID KEY GO TO 2100-VARRER-CITAS-FIM
003610     END-START.
003620 2100-LOOP.
003630     READ CITAS NEXT RECORD
003640         AT END GO TO 2100-VARRER-CITAS-FIM
003650     END-READ.
003660     IF CIT-FECHA-INICIO >= WS-FI AND CIT-FECHA-INICIO <= WS-FF
003670         AND (RPP-EMP-ID = ZERO OR CIT-EMP-ID = RPP-EMP-ID)
003680         ADD 1 TO WS-CT-CITAS-TOTAL
003690         EVALUATE TRUE
003700             WHEN CIT-EST-PROGRAMADA
003710                 ADD 1 TO WS-CT-PROGRAMADAS
003720             WHEN CIT-EST-CUMPLIDA
003730                 ADD 1 TO WS-CT-CUMPLIDAS
003740             WHEN CIT-EST-CANCELADA
003750                 ADD 1 TO WS-CT-CANCELADAS
003760         END-EVALUATE
003770         PERFORM 2150-IMPRIMIR-LINHA-CITA THRU
003780                 2150-IMPRIMIR-LINHA-CITA-FIM
003790     END-IF.
003800     GO TO 2100-LOOP.
003810 2100-VARRER-CITAS-FIM.
003820     EXIT.

003830 2150-IMPRIMIR-LINHA-CITA SECTION.
003840 2150.
003850     MOVE SPACES TO WR-LIN-CITA.
003860     MOVE CIT-FECHA-INICIO TO WRL-FECHA.
003870     MOVE CIT-HORA-INICIO TO WRL-HORA.
003880     MOVE CIT-CLIENTE-NOMBRE (1:25) TO WRL-CLIENTE.
003890     MOVE CIT-SVC-ID TO WK-SVC-REL.
003900     READ SERVICIOS
003910         INVALID KEY MOVE "SERVICIO ?" TO WRL-SERVICIO
003920         NOT INVALID KEY MOVE SVC-NOMBRE (1:20) TO WRL-SERVICIO
003930     END-READ.
003940     MOVE CIT-EMP-ID TO WK-EMP-REL.
003950     READ EMPLEADOS
003960         INVALID KEY MOVE "EMPLEADO ?" TO WRL-EMPLEADO
003970         NOT INVALID KEY MOVE EMP-NOMBRE (1:20) TO WRL-EMPLEADO
003980     END-READ.
003990     MOVE CIT-ESTADO (1:10) TO WRL-ESTADO.
004000     MOVE CIT-COSTO-TOTAL TO WRL-COSTO.
004010     WRITE CITRPT-REC FROM WR-LIN-CITA.
004020 2150-IMPRIMIR-LINHA-CITA-FIM.
004030     EXIT.

004040 3150-IMPRIMIR-TOTAIS-CITAS SECTION.
004050 3150.
004060     MOVE SPACES TO WR-LIN-TOTAIS.
004070     MOVE "PROGRAMADAS" TO WRT-ROTULO.
004080     MOVE WS-CT-PROGRAMADAS TO WRT-CT.
004090     MOVE ZERO TO WRT-ING.
004100     WRITE CITRPT-REC FROM WR-LIN-TOTAIS.
004110     MOVE SPACES TO WR-LIN-TOTAIS.
004120     MOVE "CUMPLIDAS" TO WRT-ROTULO.
004130     MOVE WS-CT-CUMPLIDAS TO WRT-CT.
004140     MOVE ZERO TO WRT-ING.
004150     WRITE CITRPT-REC FROM WR-LIN-TOTAIS.
004160     MOVE SPACES TO WR-LIN-TOTAIS.
004170     MOVE "CANCELADAS" TO WRT-ROTULO.
004180     MOVE WS-CT-CANCELADAS TO WRT-CT.
004190     MOVE ZERO TO WRT-ING.
004200     WRITE CITRPT-REC FROM WR-LIN-TOTAIS.
004210     MOVE SPACES TO WR-LIN-TOTAIS.
004220     MOVE "TOTAL CITAS" TO WRT-ROTULO.
004230     MOVE WS-CT-CITAS-TOTAL TO WRT-CT.
004240     MOVE ZERO TO WRT-ING.
004250     WRITE CITRPT-REC FROM WR-LIN-TOTAIS.
004260 3150-IMPRIMIR-TOTAIS-CITAS-FIM.
004270     EXIT.

004280* RELATORIO INGRESOS - SO CITAS CUMPLIDAS, COM QUEBRA DIARIA
004290 2200-VARRER-INGRESOS SECTION.
004300 2200.
004310     MOVE 1 TO WK-CIT-REL.
004320     START CITAS KEY IS NOT LESS THAN WK-CIT-REL
004330         INVALID KEY GO TO 2200-VARRER-INGRESOS-FIM
004340     END-START.
004350 2200-LOOP.
004360     READ CITAS NEXT RECORD
004370         AT END GO TO 2200-VARRER-INGRESOS-FIM
004380     END-READ.
004390     IF CIT-FECHA-INICIO >= WS-FI AND CIT-FECHA-INICIO <= WS-FF
004400         PERFORM 9500-COMPARA-CUMPLIDA THRU
004410                 9500-COMPARA-CUMPLIDA-FIM
004420         IF CUMPLIDA-SIM
004430             ADD 1 TO WS-CT-CUMPLIDAS-ING
004440             ADD CIT-COSTO-TOTAL TO WS-ING-TOTAL
004450             PERFORM 2220-ACUMULAR-DIA THRU
004460                     2220-ACUMULAR-DIA-FIM
004470         END-IF
004480     END-IF.
004490     GO TO 2200-LOOP.
004500 2200-VARRER-INGRESOS-FIM.
004510     EXIT.

004520 2220-ACUMULAR-DIA SECTION.
004530 2220.
004540     MOVE "N" TO WS-ACHOU.
004550     PERFORM 2221-PROCURAR-DIA THRU 2221-PROCURAR-DIA-FIM
004560         VARYING WS-IX-DIA FROM 1 BY 1
004570         UNTIL WS-IX-DIA > WS-QTD-DIAS OR WS-ACHOU = "Y".
004580     IF WS-ACHOU = "N"
004590         ADD 1 TO WS-QTD-DIAS
004600         MOVE CIT-FECHA-INICIO TO TDC-DATA (WS-QTD-DIAS)
004610         MOVE 1 TO TDC-CT (WS-QTD-DIAS)
004620         MOVE CIT-COSTO-TOTAL TO TDC-ING (WS-QTD-DIAS)
004630     END-IF.
004640 2220-ACUMULAR-DIA-FIM.
004650     EXIT.

004660 2221-PROCURAR-DIA SECTION.
004670 2221.
004680     IF TDC-DATA (WS-IX-DIA) = CIT-FECHA-INICIO
004690         MOVE "Y" TO WS-ACHOU
004700         ADD 1 TO TDC-CT (WS-IX-DIA)
004710         ADD CIT-COSTO-TOTAL TO TDC-ING (WS-IX-DIA)
004720     END-IF.
004730 2221-PROCURAR-DIA-FIM.
004740     EXIT.

004750 2600-ORDENAR-DIAS SECTION.
004760 2600.
004770     IF WS-QTD-DIAS < 2
004780         GO TO 2600-ORDENAR-DIAS-FIM
004790     END-IF.
004800     MOVE 1 TO WS-IX-A.
004810 2600-LOOP-A.
004820     IF WS-IX-A >= WS-QTD-DIAS
004830         GO TO 2600-ORDENAR-DIAS-FIM
004840     END-IF.
004850     COMPUTE WS-IX-B = WS-IX-A + 1.
004860 2600-LOOP-B.
004870     IF WS-IX-B > WS-QTD-DIAS
004880         ADD 1 TO WS-IX-A
004890         GO TO 2600-LOOP-A
004900     END-IF.
004910     IF TDC-DATA (WS-IX-B) < TDC-DATA (WS-IX-A)
004920         MOVE TDC-DATA (WS-IX-A) TO WT-DATA
004930         MOVE TDC-CT (WS-IX-A) TO WT-CT
004940         MOVE TDC-ING (WS-IX-A) TO WT-ING
004950         MOVE TDC-DATA (WS-IX-B) TO TDC-DATA (WS-IX-A)
004960         MOVE TDC-CT (WS-IX-B) TO TDC-CT (WS-IX-A)
004970         MOVE TDC-ING (WS-IX-B) TO TDC-ING (WS-IX-A)
004980         MOVE WT-DATA TO TDC-DATA (WS-IX-B)
004990         MOVE WT-CT TO TDC-CT (WS-IX-B)
005000         MOVE WT-ING TO TDC-ING (WS-IX-B)
005010     END-IF.
005020     ADD 1 TO WS-IX-B.
005030     GO TO 2600-LOOP-B.
005040 2600-ORDENAR-DIAS-FIM.
005050     EXIT.

005060 3200-IMPRIMIR-INGRESOS SECTION.
005070 3200.
005080     MOVE SPACES TO CITRPT-REC.
005090     MOVE SPACES TO WR-CABECALHO.
005100     MOVE "RELATORIO DE INGRESOS POR PERIODO" TO WRC-TITULO.
005110     WRITE CITRPT-REC FROM WR-CABECALHO.
005120     PERFORM 3210-IMPRIMIR-LINHA-DIA THRU
005130             3210-IMPRIMIR-LINHA-DIA-FIM
005140         VARYING WS-IX-DIA FROM 1 BY 1
005150         UNTIL WS-IX-DIA > WS-QTD-DIAS.
005160     IF WS-QTD-DIAS-PERIODO = ZERO
005170         MOVE ZERO TO WS-MEDIA-DIARIA
005180     ELSE
005190         COMPUTE WS-MEDIA-DIARIA ROUNDED =
005200                 WS-ING-TOTAL / WS-QTD-DIAS-PERIODO
005210     END-IF.
005220     MOVE SPACES TO WR-LIN-TOTAIS.
005230     MOVE "TOTAL INGRESOS" TO WRT-ROTULO.
005240     MOVE WS-CT-CUMPLIDAS-ING TO WRT-CT.
005250     MOVE WS-ING-TOTAL TO WRT-ING.
005260     WRITE CITRPT-REC FROM WR-LIN-TOTAIS.
005270     MOVE SPACES TO WR-LIN-TOTAIS.
005280     MOVE "MEDIA DIARIA" TO WRT-ROTULO.
005290     MOVE ZERO TO WRT-CT.
005300     MOVE WS-MEDIA-DIARIA TO WRT-ING.
005310     WRITE CITRPT-REC FROM WR-LIN-TOTAIS.
005320 3200-IMPRIMIR-INGRESOS-FIM.
005330     EXIT.

005340 3210-IMPRIMIR-LINHA-DIA SECTION.
005350 3210.
005360     MOVE SPACES TO WR-LIN-DIA.
005370     MOVE TDC-DATA (WS-IX-DIA) TO WRD-DATA.
005380     MOVE TDC-CT (WS-IX-DIA) TO WRD-CT.
005390     MOVE TDC-ING (WS-IX-DIA) TO WRD-ING.
005400     WRITE CITRPT-REC FROM WR-LIN-DIA.
005410 3210-IMPRIMIR-LINHA-DIA-FIM.
005420     EXIT.

005430* NUMERO DE DIAS-CALENDARIO NO PERIODO (INCLUSIVE) - AVANCA UM
005440* DIA POR VEZ A PARTIR DE WS-FI ATE PASSAR WS-FF
005450 9600-CALCULA-DIAS-PERIODO SECTION.
005460 9600.
005470     MOVE ZERO TO WS-QTD-DIAS-PERIODO.
005480     MOVE WS-FI TO WS-DI-DATA.
005490 9600-LOOP.
005500     IF WS-DI-DATA > WS-FF
005510         GO TO 9600-CALCULA-DIAS-PERIODO-FIM
005520     END-IF.
005530     ADD 1 TO WS-QTD-DIAS-PERIODO.
005540     PERFORM 9610-AVANCAR-DIA THRU 9610-AVANCAR-DIA-FIM.
005550     GO TO 9600-LOOP.
005560 9600-CALCULA-DIAS-PERIODO-FIM.
005570     EXIT.

005580 9610-AVANCAR-DIA SECTION.
005590 9610.
005600     ADD 1 TO WS-DI-DIA.
005610     MOVE TM-DIAS (WS-DI-MES) TO WS-ULTIMO-DIA2.
005620     IF WS-DI-MES = 2
005630         DIVIDE WS-DI-ANO BY 4 GIVING WS-BISSEXTO-Q
005640             REMAINDER WS-BISSEXTO-R4
005650         DIVIDE WS-DI-ANO BY 100 GIVING WS-BISSEXTO-Q
005660             REMAINDER WS-BISSEXTO-R100
005670         DIVIDE WS-DI-ANO BY 400 GIVING WS-BISSEXTO-Q
005680             REMAINDER WS-BISSEXTO-R400
005690         IF (WS-BISSEXTO-R4 = 0 AND WS-BISSEXTO-R100 NOT = 0)
005700            OR WS-BISSEXTO-R400 = 0
005710             MOVE 29 TO WS-ULTIMO-DIA2
005720         END-IF
005730     END-IF.
005740     IF WS-DI-DIA > WS-ULTIMO-DIA2
005750         MOVE 1 TO WS-DI-DIA
005760         ADD 1 TO WS-DI-MES
005770         IF WS-DI-MES > 12
005780             MOVE 1 TO WS-DI-MES
005790             ADD 1 TO WS-DI-ANO
005800         END-IF
005810     END-IF.
005820 9610-AVANCAR-DIA-FIM.
005830     EXIT.

005840* DESEMPENHO POR EMPLEADO - VARRE CADA EMPLEADO E, PARA CADA UM,
005850* VARRE AS CITAS DO PERIODO; DESCARTA OS SEM CITA CUMPLIDA
005860 2300-VARRER-EMPLEADOS SECTION.
005870 2300.
005880     MOVE 1 TO WK-EMP-REL.
005890     START EMPLEADOS KEY IS NOT LESS THAN WK-EMP-REL
005900         INVALID KEY GO TO 2300-VARRER-EMPLEADOS-FIM
005910     END-START.
005920 2300-LOOP.
005930     READ EMPLEADOS NEXT RECORD
005940         AT END GO TO 2300-VARRER-EMPLEADOS-FIM
005950     END-READ.
005960     MOVE ZERO TO WS-CT-CITAS-TOTAL.
005970     MOVE ZERO TO WS-CT-CUMPLIDAS-ING.
005980     MOVE ZERO TO WS-ING-TOTAL.
005990     PERFORM 2320-VARRER-CITAS-DO-EMP THRU
006000             2320-VARRER-CITAS-DO-EMP-FIM.
006010     IF WS-CT-CUMPLIDAS-ING > ZERO
006020         ADD 1 TO WS-QTD-EMP
006030         MOVE EMP-ID TO TE-EMP-ID (WS-QTD-EMP)
006040         MOVE EMP-NOMBRE (1:40) TO TE-NOMBRE (WS-QTD-EMP)
006050         MOVE WS-CT-CITAS-TOTAL TO TE-TOTAL (WS-QTD-EMP)
006060         MOVE WS-CT-CUMPLIDAS-ING TO TE-CUMPLIDAS (WS-QTD-EMP)
006070         MOVE WS-ING-TOTAL TO TE-INGRESO (WS-QTD-EMP)
006080         MOVE ZERO TO TE-CALIFICACION (WS-QTD-EMP)
006090     END-IF.
006100     GO TO 2300-LOOP.
006110 2300-VARRER-EMPLEADOS-FIM.
006120     EXIT.

006130 2320-VARRER-CITAS-DO-EMP SECTION.
006140 2320.
006150     MOVE 1 TO WK-CIT-REL.
006160     START CITAS KEY IS NOT LESS THAN WK-CIT-REL
006170         INVALID KEY GO TO 2320-VARRER-CITAS-DO-EMP-FIM
006180     END-START.
006190 2320-LOOP.
006200     READ CITAS NEXT RECORD
006210         AT END GO TO 2320-VARRER-CITAS-DO-EMP-FIM
006220     END-READ.
006230     IF CIT-EMP-ID = EMP-ID
006240         AND CIT-FECHA-INICIO >= WS-FI
006250         AND CIT-FECHA-INICIO <= WS-FF
006260         ADD 1 TO WS-CT-CITAS-TOTAL
006270         PERFORM 9500-COMPARA-CUMPLIDA THRU
006280                 9500-COMPARA-CUMPLIDA-FIM
006290         IF CUMPLIDA-SIM
006300             ADD 1 TO WS-CT-CUMPLIDAS-ING
006310             ADD CIT-COSTO-TOTAL TO WS-ING-TOTAL
006320         END-IF
006330     END-IF.
006340     GO TO 2320-LOOP.
006350 2320-VARRER-CITAS-DO-EMP-FIM.
006360     EXIT.

006370* ORDENA A TABELA DE EMPLEADOS EM ORDEM DECRESCENTE DE INGRESO
006380* (BOLHA, TROCA SO EM ESTRITO MAIOR - MANTEM ORDEM ORIGINAL
006390* ENTRE EMPATES)
006400 2650-ORDENAR-EMP SECTION.
006410 2650.
006420     IF WS-QTD-EMP < 2
006430         GO TO 2650-ORDENAR-EMP-FIM
006440     END-IF.
006450     MOVE 1 TO WS-IX-A.
006460 2650-LOOP-A.
006470     IF WS-IX-A >= WS-QTD-EMP
006480         GO TO 2650-ORDENAR-EMP-FIM
006490     END-IF.
006500     COMPUTE WS-IX-B = WS-IX-A + 1.
006510 2650-LOOP-B.
006520     IF WS-IX-B > WS-QTD-EMP
006530         ADD 1 TO WS-IX-A
006540         GO TO 2650-LOOP-A
006550     END-IF.
006560     IF TE-INGRESO (WS-IX-B) > TE-INGRESO (WS-IX-A)
006570         MOVE TE-EMP-ID (WS-IX-A) TO WT-EMP-ID
006580         MOVE TE-NOMBRE (WS-IX-A) TO WT-EMP-NOMBRE
006590         MOVE TE-TOTAL (WS-IX-A) TO WT-EMP-TOTAL
006600         MOVE TE-CUMPLIDAS (WS-IX-A) TO WT-EMP-CUMPLIDAS
006610         MOVE TE-INGRESO (WS-IX-A) TO WT-EMP-INGRESO
006620         MOVE TE-CALIFICACION (WS-IX-A) TO WT-EMP-CALIFICACION
006630         MOVE TE-EMP-ID (WS-IX-B) TO TE-EMP-ID (WS-IX-A)
006640         MOVE TE-NOMBRE (WS-IX-B) TO TE-NOMBRE (WS-IX-A)
006650         MOVE TE-TOTAL (WS-IX-B) TO TE-TOTAL (WS-IX-A)
006660         MOVE TE-CUMPLIDAS (WS-IX-B) TO TE-CUMPLIDAS (WS-IX-A)
006670         MOVE TE-INGRESO (WS-IX-B) TO TE-INGRESO (WS-IX-A)
006680         MOVE TE-CALIFICACION (WS-IX-B) TO
006690              TE-CALIFICACION (WS-IX-A)
006700         MOVE WT-EMP-ID TO TE-EMP-ID (WS-IX-B)
006710         MOVE WT-EMP-NOMBRE TO TE-NOMBRE (WS-IX-B)
006720         MOVE WT-EMP-TOTAL TO TE-TOTAL (WS-IX-B)
006730         MOVE WT-EMP-CUMPLIDAS TO TE-CUMPLIDAS (WS-IX-B)
006740         MOVE WT-EMP-INGRESO TO TE-INGRESO (WS-IX-B)
006750         MOVE WT-EMP-CALIFICACION TO TE-CALIFICACION (WS-IX-B)
006760     END-IF.
006770     ADD 1 TO WS-IX-B.
006780     GO TO 2650-LOOP-B.
006790 2650-ORDENAR-EMP-FIM.
006800     EXIT.

006810 3300-IMPRIMIR-EMPLEADOS SECTION.
006820 3300.
006830     MOVE SPACES TO CITRPT-REC.
006840     MOVE SPACES TO WR-CABECALHO.
006850     MOVE "DESEMPENHO POR EMPLEADO" TO WRC-TITULO.
006860     WRITE CITRPT-REC FROM WR-CABECALHO.
006870     PERFORM 3310-IMPRIMIR-LINHA-EMP THRU
006880             3310-IMPRIMIR-LINHA-EMP-FIM
006890         VARYING WS-IX-A FROM 1 BY 1
006900         UNTIL WS-IX-A > WS-QTD-EMP.
006910     MOVE SPACES TO WR-LIN-TOTAIS.
006920     MOVE "EMPLEADOS LISTADOS" TO WRT-ROTULO.
006930     MOVE WS-QTD-EMP TO WRT-CT.
006940     MOVE ZERO TO WRT-ING.
006950     WRITE CITRPT-REC FROM WR-LIN-TOTAIS.
006960 3300-IMPRIMIR-EMPLEADOS-FIM.
006970     EXIT.

006980 3310-IMPRIMIR-LINHA-EMP SECTION.
006990 3310.
007000     MOVE SPACES TO WR-LIN-EMP.
007010     MOVE TE-NOMBRE (WS-IX-A) TO WRM-NOMBRE.
007020     MOVE TE-TOTAL (WS-IX-A) TO WRM-TOTAL.
007030     MOVE TE-CUMPLIDAS (WS-IX-A) TO WRM-CUMPLIDAS.
007040     MOVE TE-INGRESO (WS-IX-A) TO WRM-INGRESO.
007050     MOVE TE-CALIFICACION (WS-IX-A) TO WRM-CALIFICACION.
007060     WRITE CITRPT-REC FROM WR-LIN-EMP.
007070 3310-IMPRIMIR-LINHA-EMP-FIM.
007080     EXIT.

007090* DESEMPENHO POR SERVICIO - VARRE CADA SERVICIO E, PARA CADA UM,
007100* VARRE AS CITAS DO PERIODO; DESCARTA OS SEM CITA CUMPLIDA
007110 2400-VARRER-SERVICIOS SECTION.
007120 2400.
007130     MOVE 1 TO WK-SVC-REL.
007140     START SERVICIOS KEY IS NOT LESS THAN WK-SVC-REL
007150         INVALID KEY GO TO 2400-VARRER-SERVICIOS-FIM
007160     END-START.
007170 2400-LOOP.
007180     READ SERVICIOS NEXT RECORD
007190         AT END GO TO 2400-VARRER-SERVICIOS-FIM
007200     END-READ.
007210     MOVE ZERO TO WS-CT-CITAS-TOTAL.
007220     MOVE ZERO TO WS-CT-CUMPLIDAS-ING.
007230     MOVE ZERO TO WS-ING-TOTAL.
007240     PERFORM 2420-VARRER-CITAS-DO-SVC THRU
007250             2420-VARRER-CITAS-DO-SVC-FIM.
007260     IF WS-CT-CUMPLIDAS-ING > ZERO
007270         ADD 1 TO WS-QTD-SVC
007280         MOVE SVC-ID TO TS-SVC-ID (WS-QTD-SVC)
007290         MOVE SVC-NOMBRE (1:40) TO TS-NOMBRE (WS-QTD-SVC)
007300         MOVE WS-CT-CITAS-TOTAL TO TS-SOLICITADO (WS-QTD-SVC)
007310         MOVE WS-CT-CUMPLIDAS-ING TO TS-CUMPLIDAS (WS-QTD-SVC)
007320         MOVE WS-ING-TOTAL TO TS-INGRESO (WS-QTD-SVC)
007330         COMPUTE TS-PRECIO-PROM (WS-QTD-SVC) ROUNDED =
007340                 WS-ING-TOTAL / WS-CT-CUMPLIDAS-ING
007350         MOVE SVC-COSTO TO TS-PRECIO-BASE (WS-QTD-SVC)
007360     END-IF.
007370     GO TO 2400-LOOP.
007380 2400-VARRER-SERVICIOS-FIM.
007390     EXIT.

007400 2420-VARRER-CITAS-DO-SVC SECTION.
007410 2420.
007420     MOVE 1 TO WK-CIT-REL.
007430     START CITAS KEY IS NOT LESS THAN WK-CIT-REL
007440         INVALID KEY GO TO 2420-VARRER-CITAS-DO-SVC-FIM
007450     END-START.
007460 2420-LOOP.
007470     READ CITAS NEXT RECORD
007480         AT END GO TO 2420-VARRER-CITAS-DO-SVC-FIM
007490     END-READ.
007500     IF CIT-SVC-ID = SVC-ID
007510         AND CIT-FECHA-INICIO >= WS-FI
007520         AND CIT-FECHA-INICIO <= WS-FF
007530         ADD 1 TO WS-CT-CITAS-TOTAL
007540         PERFORM 9500-COMPARA-CUMPLIDA THRU
007550                 9500-COMPARA-CUMPLIDA-FIM
007560         IF CUMPLIDA-SIM
007570             ADD 1 TO WS-CT-CUMPLIDAS-ING
007580             ADD CIT-COSTO-TOTAL TO WS-ING-TOTAL
007590         END-IF
007600     END-IF.
007610     GO TO 2420-LOOP.
007620 2420-VARRER-CITAS-DO-SVC-FIM.
007630     EXIT.

007640 2750-ORDENAR-SVC SECTION.
007650 2750.
007660     IF WS-QTD-SVC < 2
007670         GO TO 2750-ORDENAR-SVC-FIM
007680     END-IF.
007690     MOVE 1 TO WS-IX-A.
007700 2750-LOOP-A.
007710     IF WS-IX-A >= WS-QTD-SVC
007720         GO TO 2750-ORDENAR-SVC-FIM
007730     END-IF.
007740     COMPUTE WS-IX-B = WS-IX-A + 1.
007750 2750-LOOP-B.
007760     IF WS-IX-B > WS-QTD-SVC
007770         ADD 1 TO WS-IX-A
007780         GO TO 2750-LOOP-A
007790     END-IF.
007800     IF TS-CUMPLIDAS (WS-IX-B) > TS-CUMPLIDAS (WS-IX-A)
007810         MOVE TS-SVC-ID (WS-IX-A) TO WT-SVC-ID
007820         MOVE TS-NOMBRE (WS-IX-A) TO WT-SVC-NOMBRE
007830         MOVE TS-SOLICITADO (WS-IX-A) TO WT-SVC-SOLICITADO
007840         MOVE TS-CUMPLIDAS (WS-IX-A) TO WT-SVC-CUMPLIDAS
007850         MOVE TS-INGRESO (WS-IX-A) TO WT-SVC-INGRESO
007860         MOVE TS-PRECIO-PROM (WS-IX-A) TO WT-SVC-PRECIO-PROM
007870         MOVE TS-PRECIO-BASE (WS-IX-A) TO WT-SVC-PRECIO-BASE
007880         MOVE TS-SVC-ID (WS-IX-B) TO TS-SVC-ID (WS-IX-A)
007890         MOVE TS-NOMBRE (WS-IX-B) TO TS-NOMBRE (WS-IX-A)
007900         MOVE TS-SOLICITADO (WS-IX-B) TO TS-SOLICITADO (WS-IX-A)
007910         MOVE TS-CUMPLIDAS (WS-IX-B) TO TS-CUMPLIDAS (WS-IX-A)
007920         MOVE TS-INGRESO (WS-IX-B) TO TS-INGRESO (WS-IX-A)
007930         MOVE TS-PRECIO-PROM (WS-IX-B) TO
007940              TS-PRECIO-PROM (WS-IX-A)
007950         MOVE TS-PRECIO-BASE (WS-IX-B) TO
007960              TS-PRECIO-BASE (WS-IX-A)
007970         MOVE WT-SVC-ID TO TS-SVC-ID (WS-IX-B)
007980         MOVE WT-SVC-NOMBRE TO TS-NOMBRE (WS-IX-B)
007990         MOVE WT-SVC-SOLICITADO TO TS-SOLICITADO (WS-IX-B)
008000         MOVE WT-SVC-CUMPLIDAS TO TS-CUMPLIDAS (WS-IX-B)
008010         MOVE WT-SVC-INGRESO TO TS-INGRESO (WS-IX-B)
008020         MOVE WT-SVC-PRECIO-PROM TO TS-PRECIO-PROM (WS-IX-B)
008030         MOVE WT-SVC-PRECIO-BASE TO TS-PRECIO-BASE (WS-IX-B)
008040     END-IF.
008050     ADD 1 TO WS-IX-B.
008060     GO TO 2750-LOOP-B.
008070 2750-ORDENAR-SVC-FIM.
008080     EXIT.

008090 3400-IMPRIMIR-SERVICIOS SECTION.
008100 3400.
008110     MOVE SPACES TO CITRPT-REC.
008120     MOVE SPACES TO WR-CABECALHO.
008130     MOVE "DESEMPENHO POR SERVICIO" TO WRC-TITULO.
008140     WRITE CITRPT-REC FROM WR-CABECALHO.
008150     PERFORM 3410-IMPRIMIR-LINHA-SVC THRU
008160             3410-IMPRIMIR-LINHA-SVC-FIM
008170         VARYING WS-IX-A FROM 1 BY 1
008180         UNTIL WS-IX-A > WS-QTD-SVC.
008190     MOVE SPACES TO WR-LIN-TOTAIS.
008200     MOVE "SERVICIOS LISTADOS" TO WRT-ROTULO.
008210     MOVE WS-QTD-SVC TO WRT-CT.
008220     MOVE ZERO TO WRT-ING.
008230     WRITE CITRPT-REC FROM WR-LIN-TOTAIS.
008240 3400-IMPRIMIR-SERVICIOS-FIM.
008250     EXIT.

008260 3410-IMPRIMIR-LINHA-SVC SECTION.
008270 3410.
008280     MOVE SPACES TO WR-LIN-SVC.
008290     MOVE TS-NOMBRE (WS-IX-A) TO WRS-NOMBRE.
008300     MOVE TS-SOLICITADO (WS-IX-A) TO WRS-SOLICITADO.
008310     MOVE TS-CUMPLIDAS (WS-IX-A) TO WRS-CUMPLIDAS.
008320     MOVE TS-INGRESO (WS-IX-A) TO WRS-INGRESO.
008330     MOVE TS-PRECIO-PROM (WS-IX-A) TO WRS-PRECIO-PROM.
008340     MOVE TS-PRECIO-BASE (WS-IX-A) TO WRS-PRECIO-BASE.
008350     WRITE CITRPT-REC FROM WR-LIN-SVC.
008360 3410-IMPRIMIR-LINHA-SVC-FIM.
008370     EXIT.

008380* PAINEL DO DIA E DO MES EM CURSO
008390 2500-VARRER-DASHBOARD SECTION.
008400 2500.
008410     ACCEPT WS-HOJE FROM DATE YYYYMMDD.
008420     MOVE WS-HOJE-ANO TO WS-DI-ANO.
008430     MOVE WS-HOJE-MES TO WS-DI-MES.
008440     MOVE 1 TO WS-DI-DIA.
008450     MOVE WS-DI-DATA TO WS-MES-INICIO.
008460     MOVE 1 TO WK-CIT-REL.
008470     START CITAS KEY IS NOT LESS THAN WK-CIT-REL
008480         INVALID KEY GO TO 2500-VARRER-DASHBOARD-FIM
008490     END-START.
008500 2500-LOOP.
008510     READ CITAS NEXT RECORD
008520         AT END GO TO 2500-VARRER-DASHBOARD-FIM
008530     END-READ.
008540     PERFORM 9500-COMPARA-CUMPLIDA THRU 9500-COMPARA-CUMPLIDA-FIM.
008550     IF CUMPLIDA-SIM
008560         IF CIT-FECHA-INICIO = WS-HOJE
008570             ADD 1 TO WS-DASH-HOY-CT
008580             ADD CIT-COSTO-TOTAL TO WS-DASH-HOY-ING
008590         END-IF
008600         IF CIT-FECHA-INICIO >= WS-MES-INICIO
008610             AND CIT-FECHA-INICIO <= WS-HOJE
008620             ADD 1 TO WS-DASH-MES-CT
008630             ADD CIT-COSTO-TOTAL TO WS-DASH-MES-ING
008640         END-IF
008650     END-IF.
008660     GO TO 2500-LOOP.
008670 2500-VARRER-DASHBOARD-FIM.
008680     EXIT.

008690 3500-IMPRIMIR-DASHBOARD SECTION.
008700 3500.
008710     MOVE SPACES TO CITRPT-REC.
008720     MOVE SPACES TO WR-CABECALHO.
008730     MOVE "PAINEL DEL DIA" TO WRC-TITULO.
008740     WRITE CITRPT-REC FROM WR-CABECALHO.
008750     MOVE SPACES TO WR-LIN-TOTAIS.
008760     MOVE "CITAS CUMPLIDAS HOY" TO WRT-ROTULO.
008770     MOVE WS-DASH-HOY-CT TO WRT-CT.
008780     MOVE WS-DASH-HOY-ING TO WRT-ING.
008790     WRITE CITRPT-REC FROM WR-LIN-TOTAIS.
008800     MOVE SPACES TO WR-LIN-TOTAIS.
008810     MOVE "CITAS CUMPLIDAS EN EL MES" TO WRT-ROTULO.
008820     MOVE WS-DASH-MES-CT TO WRT-CT.
008830     MOVE WS-DASH-MES-ING TO WRT-ING.
008840     WRITE CITRPT-REC FROM WR-LIN-TOTAIS.
008850 3500-IMPRIMIR-DASHBOARD-FIM.
008860     EXIT.

008870* COMPARACAO DE CIT-ESTADO COM "cumplida" SEM DIFERENCIAR CAIXA
008880 9500-COMPARA-CUMPLIDA SECTION.
008890 9500.
008900     MOVE CIT-ESTADO TO WS-ESTADO-CMP.
008910     INSPECT WS-ESTADO-CMP CONVERTING
008920         "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
008930         "abcdefghijklmnopqrstuvwxyz".
008940     IF WS-ESTADO-CMP = "cumplida"
008950         MOVE "Y" TO WS-CUMPLIDA-SW
008960     ELSE
008970         MOVE "N" TO WS-CUMPLIDA-SW
008980     END-IF.
008990 9500-COMPARA-CUMPLIDA-FIM.
009000     EXIT.

009010 8000-FINALIZA SECTION.
009020 8000.
009030     CLOSE CITAS EMPLEADOS SERVICIOS CITPAR CITRPT.
009040 8000-FINALIZA-FIM.
009050     EXIT.


