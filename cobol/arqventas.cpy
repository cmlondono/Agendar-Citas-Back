000100*----------------------------------------------------------------*
000110* COPYBOOK.     ARQVENTAS
000120* AUTOR.        A. NUNES FILHO.
000130* DATA-CRIACAO. 22/03/1988.
000140*----------------------------------------------------------------*
000150* SISTEMA:      AGENDA DE CITAS / VENDAS
000160* OBJETIVO:     LAYOUT DO CABECALHO DE VENTA (NOTA DE VENDA NO
000170*               PONTO DE VENDA DO SALAO).
000180*
000190* VERSOES:      DATA        RESP  CHAMADO   DESCRICAO
000200*               ----------  ----  --------  --------------------
000210*               22/03/1988  ANF   ----      LAYOUT ORIGINAL
000220*               30/09/1996  ANF   CH-0083   INCLUSAO DE DADOS DO
000230*                                           CLIENTE NO CABECALHO
000240*                                           (ANTES SO NO DETALLE)
000250*               02/05/1999  MSR   CH-0094   REVISAO ANO 2000
000260*               19/08/2004  RAC   CH-0151   REDEFINES DO NUMERO
000270*                                           DE FACTURA PARA A
000280*                                           ROTINA DE NUMERACAO
000290*----------------------------------------------------------------*
000300* VTA-NUMERO-FACTURA SEGUE O FORMATO "FACT-CCYYMMDD-NNNN"; O
000310* REDEFINES ABAIXO EXPOE A DATA E A SEQUENCIA DE 4 DIGITOS PARA
000320* A ROTINA DE NUMERACAO (VER PARAGRAFO 2150 DE VENTAS-CADASTRO).
000330*----------------------------------------------------------------*
000340 01  VENTA-REC.
000350     05  VTA-ID                    PIC 9(9).
000360     05  VTA-NUMERO-FACTURA        PIC X(50).
000370     05  VTA-NUMFAC-R REDEFINES VTA-NUMERO-FACTURA.
000380         10  VTA-NF-LITERAL        PIC X(5).
000390         10  VTA-NF-FECHA          PIC 9(8).
000400         10  VTA-NF-SEPARADOR      PIC X.
000410         10  VTA-NF-SECUENCIA      PIC X(4).
000420         10  FILLER                PIC X(32).
000430     05  VTA-FECHA-VENTA           PIC 9(8).
000440     05  VTA-TOTAL                 PIC S9(8)V99.
000450     05  VTA-ESTADO                PIC X(20).
000460         88  VTA-EST-PENDIENTE         VALUE "PENDIENTE".
000470         88  VTA-EST-CONFIRMADA        VALUE "CONFIRMADA".
000480         88  VTA-EST-CANCELADA         VALUE "CANCELADA".
000490     05  VTA-METODO-PAGO           PIC X(50).
000500     05  VTA-OBSERVACIONES         PIC X(500).
000510     05  VTA-USUARIO-CREACION      PIC X(100).
000520     05  VTA-DOCUMENTO-CLIENTE     PIC X(20).
000530     05  VTA-TELEFONO-CLIENTE      PIC X(15).
000540     05  VTA-NOMBRE-CLIENTE        PIC X(100).
000550     05  VTA-FECHA-CREACION        PIC 9(8).
000560     05  FILLER                    PIC X(20).

