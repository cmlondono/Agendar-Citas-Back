000100 IDENTIFICATION DIVISION.
000110*----------------------------------------------------------------*
000120 PROGRAM-ID.    CITAS-CADASTRO.
000130* AUTHOR.       A. NUNES FILHO.
000140* INSTALLATION. HBSIS - SISTEMAS VENDAS.
000150* DATE-WRITTEN. 18/03/1988.
000160* DATE-COMPILED.
000170* SECURITY.     USO INTERNO - SOMENTE PESSOAL AUTORIZADO DO
000180*               SETOR DE AGENDAMENTO.
000190*----------------------------------------------------------------*
000200* SISTEMA:      AGENDA DE CITAS / VENDAS
000210* PROGRAMA:     CITAS-CADASTRO
000220*
000230* OBJETIVO:     PROCESSAR O LOTE DIARIO DE SOLICITACOES DE CITA
000240*               (INCLUSAO, CONSULTA DE DISPONIBILIDAD, ALTERA-
000250*               CAO DE ESTADO E EXCLUSAO), VALIDANDO CONTRA OS
000260*               MESTRES DE EMPLEADOS, SERVICIOS E HORARIOS.
000270*
000280* VERSOES:      DATA        RESP  CHAMADO   DESCRICAO
000290*               ----------  ----  --------  --------------------
000300*               18/03/1988  ANF   ----      VERSAO ORIGINAL -
000310*                                           INCLUSAO E CONSULTA
000320*                                           DE HORARIO LABORAL
000330*               21/11/1989  ANF   CH-0015   INCLUSAO DA VALIDA-
000340*                                           CAO DE CONFLITO DE
000350*                                           HORARIO (2300)
000360*               05/09/1992  ANF   CH-0049   INCLUSAO DA ROTINA
000370*                                           DE CANCELAMENTO E
000380*                                           ALTERACAO DE ESTADO
000390*               14/06/1994  ANF   CH-0072   DISPONIBILIDAD PASSA
000400*                                           A CONSIDERAR PASSOS
000410*                                           DE 30 MINUTOS
000420*               02/05/1999  MSR   CH-0094   REVISAO ANO 2000 -
000430*                                           DATAS CCYYMMDD, ACCEPT
000440*                                           FROM DATE YYYYMMDD
000450*               19/08/2004  RAC   CH-0151   CALCULO DE DIA DA
000460*                                           SEMANA PASSA A USAR
000470*                                           CONGRUENCIA DE ZELLER
000480*                                           (ANTES DEPENDIA DE
000490*                                           TABELA FIXA DE 2004)
000500*               30/01/2007  RAC   CH-0178   CORRECAO: LIMITE SUPE
000510*                                           RIOR DO SLOT DE DIS-
000520*                                           PONIBILIDAD PASSA A
000530*                                           SER INCLUSIVO
000540*----------------------------------------------------------------*
000550* REGRA DE CONFLITO (CH-0015): UMA CITA EXISTENTE [I2,F2) CONFLI
000560* TA COM A PROPOSTA [I,F) SE I2 ESTIVER ENTRE I E F, OU F2 ESTI-
000570* VER ENTRE I E F, OU I2<=I E F2>=F - OS LIMITES SAO INCLUSIVOS
000580* NOS DOIS EXTREMOS (CITAS ENCOSTADAS NO MESMO MINUTO CONFLITAM).
000590* ESTA REGRA FOI HERDADA DO SISTEMA DE ORIGEM E NAO DEVE SER
000600* "CORRIGIDA" - VER RECLAMACAO DO CLIENTE EM CH-0015.
000610*----------------------------------------------------------------*
000620 ENVIRONMENT DIVISION.
000630*----------------------------------------------------------------*
000640 CONFIGURATION SECTION.
000650 SPECIAL-NAMES.
000660     C01 IS TOP-OF-FORM
000670     CLASS CLASE-ALFABETICA IS "A" THRU "Z" "a" THRU "z"
000680     UPSI-0.
000690 INPUT-OUTPUT SECTION.
000700 FILE-CONTROL.
000710     SELECT CITADAT ASSIGN TO CITADAT
000720         ORGANIZATION IS RELATIVE
000730         ACCESS MODE IS DYNAMIC
000740         RELATIVE KEY IS WK-CIT-REL
000750         FILE STATUS IS FS-CITADAT.
000760     SELECT EMPLEADOS ASSIGN TO EMPLEADOS
000770         ORGANIZATION IS RELATIVE
000780         ACCESS MODE IS DYNAMIC
000790         RELATIVE KEY IS WK-EMP-REL
000800         FILE STATUS IS FS-EMPLEADOS.
000810     SELECT SERVICIOS ASSIGN TO SERVICIOS
000820         ORGANIZATION IS RELATIVE
000830         ACCESS MODE IS DYNAMIC
000840         RELATIVE KEY IS WK-SVC-REL
000850         FILE STATUS IS FS-SERVICIOS.
000860     SELECT HORARIOS ASSIGN TO HORARIOS
000870         ORGANIZATION IS RELATIVE
000880         ACCESS MODE IS DYNAMIC
000890         RELATIVE KEY IS WK-HOR-REL
000900         FILE STATUS IS FS-HORARIOS.
000910     SELECT CITAENT ASSIGN TO CITAENT
000920         ORGANIZATION IS LINE SEQUENTIAL
000930         FILE STATUS IS FS-CITAENT.
000940     SELECT CITASAI ASSIGN TO CITASAI
000950         ORGANIZATION IS LINE SEQUENTIAL
000960         FILE STATUS IS FS-CITASAI.
000970*================================================================*
000980 DATA DIVISION.
000990*----------------------------------------------------------------*
001000 FILE SECTION.
001010 FD  CITADAT.
001020 COPY arqcitas.
001030 FD  EMPLEADOS.
001040 COPY arqempleados.
001050 FD  SERVICIOS.
001060 COPY arqservicios.
001070 FD  HORARIOS.
001080 COPY arqhorarios.
001090 FD  CITAENT.
001100 01  CITAENT-REC.
001110     05  CTE-TIPO-TRANSACAO        PIC X.
001120         88  CTE-TIPO-INCLUIR          VALUE "1".
001130         88  CTE-TIPO-DISPONIB         VALUE "2".
001140         88  CTE-TIPO-ALTERAR          VALUE "3".
001150         88  CTE-TIPO-EXCLUIR          VALUE "4".
001160     05  CTE-CIT-ID                PIC 9(9).
001170     05  CTE-CLIENTE-NOMBRE        PIC X(100).
001180     05  CTE-CLIENTE-DOCUMENTO     PIC X(20).
001190     05  CTE-CLIENTE-CELULAR       PIC X(20).
001200     05  CTE-EMP-ID                PIC 9(9).
001210     05  CTE-SVC-ID                PIC 9(9).
001220     05  CTE-FECHA-INICIO          PIC 9(8).
001230     05  CTE-FECHA-INICIO-R REDEFINES CTE-FECHA-INICIO.
001240         10  CTE-FI-ANO            PIC 9(4).
001250         10  CTE-FI-MES            PIC 9(2).
001260         10  CTE-FI-DIA            PIC 9(2).
001270     05  CTE-HORA-INICIO           PIC 9(4).
001280     05  CTE-ESTADO-NOVO           PIC X(20).
001290     05  FILLER                    PIC X(9).
001300 FD  CITASAI.
001310 01  CITASAI-REC                   PIC X(132).
001320*================================================================*
001330 WORKING-STORAGE SECTION.
001340*----------------------------------------------------------------*
001350 01  WS-CHAVES-RELATIVAS.
001360     05  WK-CIT-REL                PIC 9(9) COMP.
001370     05  WK-EMP-REL                PIC 9(9) COMP.
001380     05  WK-SVC-REL                PIC 9(9) COMP.
001390     05  WK-HOR-REL                PIC 9(9) COMP.
001400     05  FILLER                    PIC X(8).

001410 01  WS-STATUS-ARQUIVOS.
001420     05  FS-CITADAT                PIC X(2) VALUE "00".
001430         88  FS-CITADAT-NAO-EXISTE     VALUE "35".
001440     05  FS-EMPLEADOS              PIC X(2) VALUE "00".
001450     05  FS-SERVICIOS              PIC X(2) VALUE "00".
001460     05  FS-HORARIOS               PIC X(2) VALUE "00".
001470     05  FS-CITAENT                PIC X(2) VALUE "00".
001480     05  FS-CITASAI                PIC X(2) VALUE "00".
001490     05  FILLER                    PIC X(10).

001500 01  WS-SWITCHES.
001510     05  WS-FIM-CITAENT            PIC X VALUE "N".
001520         88  FIM-CITAENT               VALUE "Y".
001530     05  WS-CONFLITO               PIC X VALUE "N".
001540         88  HAY-CONFLITO              VALUE "Y".
001550     05  WS-DENTRO-HORARIO         PIC X VALUE "N".
001560         88  DENTRO-DEL-HORARIO        VALUE "Y".
001570     05  FILLER                    PIC X(10).

001580 01  WS-CONTADORES.
001590     05  WS-CT-LIDAS               PIC 9(6) COMP VALUE ZERO.
001600     05  WS-CT-ACEITAS             PIC 9(6) COMP VALUE ZERO.
001610     05  WS-CT-RECHAZADAS          PIC 9(6) COMP VALUE ZERO.
001620     05  FILLER                    PIC X(10).

001630 01  WS-MENSAGEM                   PIC X(60) VALUE SPACES.

001640 01  WS-CAMPOS-TRABALHO.
001650     05  WS-PROX-CIT-ID            PIC 9(9) COMP VALUE ZERO.
001660     05  WS-HORA-FIN-CALC          PIC 9(4) COMP VALUE ZERO.
001670     05  WS-FECHA-HOY              PIC 9(8) VALUE ZERO.
001680     05  WS-CANDIDATO              PIC 9(4) COMP VALUE ZERO.
001690     05  WS-FIN-CANDIDATO          PIC 9(4) COMP VALUE ZERO.
001700     05  WS-HORA-INICIO-SALVA      PIC 9(4) COMP VALUE ZERO.
001710     05  FILLER                    PIC X(10).

001720 01  WS-TEMPO-CALC.
001730     05  WS-TC-HORA                PIC 9(2) COMP VALUE ZERO.
001740     05  WS-TC-MINUTO              PIC 9(2) COMP VALUE ZERO.
001750     05  WS-TC-MIN-INICIO          PIC 9(5) COMP VALUE ZERO.
001760     05  WS-TC-MIN-FIN             PIC 9(5) COMP VALUE ZERO.
001770     05  FILLER                    PIC X(8).

001780 01  WS-ZELLER.
001790     05  WZ-Y                      PIC 9(4) COMP VALUE ZERO.
001800     05  WZ-M                      PIC 9(2) COMP VALUE ZERO.
001810     05  WZ-D                      PIC 9(2) COMP VALUE ZERO.
001820     05  WZ-J                      PIC 9(2) COMP VALUE ZERO.
001830     05  WZ-K                      PIC 9(2) COMP VALUE ZERO.
001840     05  WZ-T1                     PIC 9(4) COMP VALUE ZERO.
001850     05  WZ-SOMA                   PIC 9(5) COMP VALUE ZERO.
001860     05  WZ-H                      PIC 9(1) COMP VALUE ZERO.
001870     05  WS-DIA-SEMANA             PIC 9(1) COMP VALUE ZERO.
001880     05  FILLER                    PIC X(8).

001890 01  WR-DET-TRANS.
001900     05  WRT-CIT-ID                PIC Z(8)9.
001910     05  FILLER                    PIC X(2) VALUE SPACES.
001920     05  WRT-CLIENTE               PIC X(40).
001930     05  FILLER                    PIC X(2) VALUE SPACES.
001940     05  WRT-STATUS                PIC X(10).
001950     05  FILLER                    PIC X(2) VALUE SPACES.
001960     05  WRT-MENSAJE               PIC X(60).
001970     05  FILLER                    PIC X(8) VALUE SPACES.

001980 01  WR-DET-SLOT.
001990     05  WRS-LITERAL               PIC X(10) VALUE "SLOT LIBRE".
002000     05  FILLER                    PIC X(2) VALUE SPACES.
002010     05  WRS-EMP-ID                PIC Z(8)9.
002020     05  FILLER                    PIC X(2) VALUE SPACES.
002030     05  WRS-FECHA                 PIC 9(8).
002040     05  FILLER                    PIC X(2) VALUE SPACES.
002050     05  WRS-HORA                  PIC 9(4).
002060     05  FILLER                    PIC X(93) VALUE SPACES.
002070*================================================================*
002080 PROCEDURE DIVISION.
002090*----------------------------------------------------------------*
002100 0000-CONTROLE SECTION.
002110 0000.
002120     PERFORM 1000-INICIO THRU 1000-INICIO-FIM.
002130     PERFORM 2000-PROCESSA THRU 2000-PROCESSA-FIM
002140         UNTIL FIM-CITAENT.
002150     PERFORM 8000-FINALIZA THRU 8000-FINALIZA-FIM.
002160     GOBACK.
002170 0000-EXIT.
002180     EXIT.

002190 1000-INICIO SECTION.
002200 1000.
002210     PERFORM 9000-ABRIR-ARQUIVOS THRU 9000-ABRIR-ARQUIVOS-FIM.
002220     READ CITAENT
002230         AT END MOVE "Y" TO WS-FIM-CITAENT
002240     END-READ.
002250 1000-INICIO-FIM.
002260     EXIT.

002270* -----------------------------------
002280 2000-PROCESSA SECTION.
002290 2000.
002300     ADD 1 TO WS-CT-LIDAS.
002310     MOVE SPACES TO WS-MENSAGEM.
002320     EVALUATE TRUE
002330         WHEN CTE-TIPO-INCLUIR
002340             PERFORM 2100-INCLUIR THRU 2100-INCLUIR-FIM
002350         WHEN CTE-TIPO-DISPONIB
002360             PERFORM 2600-DISPONIBILIDAD THRU
002370                     2600-DISPONIBILIDAD-FIM
002380         WHEN CTE-TIPO-ALTERAR
002390             PERFORM 2500-ALTERAR-ESTADO THRU
002400                     2500-ALTERAR-ESTADO-FIM
002410         WHEN CTE-TIPO-EXCLUIR
002420             PERFORM 2550-EXCLUIR THRU 2550-EXCLUIR-FIM
002430         WHEN OTHER
002440             MOVE "TIPO DE TRANSACAO INVALIDO" TO WS-MENSAGEM
002450             PERFORM 2900-REJEITAR THRU 2900-REJEITAR-FIM
002460     END-EVALUATE.
002470     READ CITAENT
002480         AT END MOVE "Y" TO WS-FIM-CITAENT
002490     END-READ.
002500 2000-PROCESSA-FIM.
002510     EXIT.

002520* -----------------------------------
002530* INCLUSAO DE CITA - PASSOS 2 A 8 DO FLUXO DE LOTE
002540 2100-INCLUIR SECTION.
002550 2100.
002560     IF CTE-FECHA-INICIO = ZEROS OR CTE-HORA-INICIO = ZEROS
002570         MOVE "FALTA FECHA U HORA DE INICIO" TO WS-MENSAGEM
002580         PERFORM 2900-REJEITAR THRU 2900-REJEITAR-FIM
002590         GO TO 2100-INCLUIR-FIM
002600     END-IF.
002610     MOVE CTE-EMP-ID TO WK-EMP-REL.
002620     READ EMPLEADOS
002630         INVALID KEY
002640             MOVE "EMPLEADO NO EXISTE" TO WS-MENSAGEM
002650             PERFORM 2900-REJEITAR THRU 2900-REJEITAR-FIM
002660             GO TO 2100-INCLUIR-FIM
002670     END-READ.
002680     MOVE CTE-SVC-ID TO WK-SVC-REL.
002690     READ SERVICIOS
002700         INVALID KEY
002710             MOVE "SERVICIO NO EXISTE" TO WS-MENSAGEM
002720             PERFORM 2900-REJEITAR THRU 2900-REJEITAR-FIM
002730             GO TO 2100-INCLUIR-FIM
002740     END-READ.
002750     PERFORM 2200-CALCULA-HORA-FIN THRU 2200-CALCULA-HORA-FIN-FIM.
002760     PERFORM 2300-VERIFICA-CONFLICTO THRU
002770             2300-VERIFICA-CONFLICTO-FIM.
002780     IF HAY-CONFLITO
002790         MOVE "CONFLICTO DE HORARIO CON OTRA CITA" TO WS-MENSAGEM
002800         PERFORM 2900-REJEITAR THRU 2900-REJEITAR-FIM
002810         GO TO 2100-INCLUIR-FIM
002820     END-IF.
002830     PERFORM 2400-VERIFICA-HORARIO-LABORAL THRU
002840             2400-VERIFICA-HORARIO-LABORAL-FIM.
002850     IF NOT DENTRO-DEL-HORARIO
002860         MOVE "FUERA DEL HORARIO LABORAL DEL EMPLEADO" TO
002870              WS-MENSAGEM
002880         PERFORM 2900-REJEITAR THRU 2900-REJEITAR-FIM
002890         GO TO 2100-INCLUIR-FIM
002900     END-IF.
002910     PERFORM 2450-GRAVAR-CITA THRU 2450-GRAVAR-CITA-FIM.
002920 2100-INCLUIR-FIM.
002930     EXIT.

002940* FIN = INICIO + SERVICIO.DURACIONMINUTOS (SEM ARREDONDAMENTO)
002950 2200-CALCULA-HORA-FIN SECTION.
002960 2200.
002970     DIVIDE CTE-HORA-INICIO BY 100 GIVING WS-TC-HORA
002980             REMAINDER WS-TC-MINUTO.
002990     COMPUTE WS-TC-MIN-INICIO = WS-TC-HORA * 60 + WS-TC-MINUTO.
003000     COMPUTE WS-TC-MIN-FIN = WS-TC-MIN-INICIO + SVC-DURACION-MIN.
003010     DIVIDE WS-TC-MIN-FIN BY 60 GIVING WS-TC-HORA
003020             REMAINDER WS-TC-MINUTO.
003030     COMPUTE WS-HORA-FIN-CALC = WS-TC-HORA * 100 + WS-TC-MINUTO.
003040 2200-CALCULA-HORA-FIN-FIM.
003050     EXIT.

003060* CH-0015 - VARRE CITADAT PROCURANDO CHOQUE DE HORARIO PARA O
003070* MESMO EMPLEADO NA MESMA DATA (LIMITES INCLUSIVOS - VER BANNER)
003080 2300-VERIFICA-CONFLICTO SECTION.
003090 2300.
003100     MOVE "N" TO WS-CONFLITO.
003110     MOVE 1 TO WK-CIT-REL.
003120     START CITADAT KEY IS NOT LESS THAN WK-CIT-REL
003130         INVALID KEY GO TO 2300-VERIFICA-CONFLICTO-FIM
003140     END-START.
003150 2300-LOOP.
003160     READ CITADAT NEXT RECORD
003170         AT END GO TO 2300-VERIFICA-CONFLICTO-FIM
003180     END-READ.
003190     IF CIT-EMP-ID = CTE-EMP-ID
003200             AND CIT-FECHA-INICIO = CTE-FECHA-INICIO
003210             AND NOT CIT-EST-CANCELADA
003220         IF (CIT-HORA-INICIO NOT < CTE-HORA-INICIO AND
003230                 CIT-HORA-INICIO NOT > WS-HORA-FIN-CALC)
003240             OR (CIT-HORA-FIN NOT < CTE-HORA-INICIO AND
003250                 CIT-HORA-FIN NOT > WS-HORA-FIN-CALC)
003260             OR (CIT-HORA-INICIO NOT > CTE-HORA-INICIO AND
003270                 CIT-HORA-FIN NOT < WS-HORA-FIN-CALC)
003280             MOVE "Y" TO WS-CONFLITO
003290             GO TO 2300-VERIFICA-CONFLICTO-FIM
003300         END-IF
003310     END-IF.
003320     GO TO 2300-LOOP.
003330 2300-VERIFICA-CONFLICTO-FIM.
003340     EXIT.

003350* VERIFICA SE [HORA-INICIO,HORA-FIN-CALC] CABE DENTRO DE ALGUM
003360* HORARIO LABORAL ATIVO DO EMPLEADO NO DIA DA SEMANA CALCULADO
003370 2400-VERIFICA-HORARIO-LABORAL SECTION.
003380 2400.
003390     MOVE CTE-FI-ANO TO WZ-Y.
003400     MOVE CTE-FI-MES TO WZ-M.
003410     MOVE CTE-FI-DIA TO WZ-D.
003420     PERFORM 9400-CALCULA-DIA-SEMANA THRU
003430             9400-CALCULA-DIA-SEMANA-FIM.
003440     MOVE "N" TO WS-DENTRO-HORARIO.
003450     MOVE 1 TO WK-HOR-REL.
003460     START HORARIOS KEY IS NOT LESS THAN WK-HOR-REL
003470         INVALID KEY GO TO 2400-VERIFICA-HORARIO-LABORAL-FIM
003480     END-START.
003490 2400-LOOP.
003500     READ HORARIOS NEXT RECORD
003510         AT END GO TO 2400-VERIFICA-HORARIO-LABORAL-FIM
003520     END-READ.
003530     IF HOR-EMP-ID = CTE-EMP-ID
003540             AND HOR-DIA-SEMANA = WS-DIA-SEMANA
003550             AND HOR-ACTIVO-SI
003560             AND CTE-HORA-INICIO NOT < HOR-HORA-INICIO
003570             AND WS-HORA-FIN-CALC NOT > HOR-HORA-FIN
003580         MOVE "Y" TO WS-DENTRO-HORARIO
003590         GO TO 2400-VERIFICA-HORARIO-LABORAL-FIM
003600     END-IF.
003610     GO TO 2400-LOOP.
003620 2400-VERIFICA-HORARIO-LABORAL-FIM.
003630     EXIT.

003640 2450-GRAVAR-CITA SECTION.
003650 2450.
003660     PERFORM 9100-PROX-CIT-ID THRU 9100-PROX-CIT-ID-FIM.
003670     INITIALIZE CITA-REC.
003680     MOVE WS-PROX-CIT-ID TO CIT-ID.
003690     MOVE CTE-CLIENTE-NOMBRE TO CIT-CLIENTE-NOMBRE.
003700     MOVE CTE-CLIENTE-DOCUMENTO TO CIT-CLIENTE-DOCUMENTO.
003710     MOVE CTE-CLIENTE-CELULAR TO CIT-CLIENTE-CELULAR.
003720     MOVE CTE-EMP-ID TO CIT-EMP-ID.
003730     MOVE CTE-SVC-ID TO CIT-SVC-ID.
003740     MOVE CTE-FECHA-INICIO TO CIT-FECHA-INICIO.
003750     MOVE CTE-HORA-INICIO TO CIT-HORA-INICIO.
003760     MOVE WS-HORA-FIN-CALC TO CIT-HORA-FIN.
003770     IF CTE-ESTADO-NOVO = SPACES
003780         MOVE "programada" TO CIT-ESTADO
003790     ELSE
003800         MOVE CTE-ESTADO-NOVO TO CIT-ESTADO
003810     END-IF.
003820     MOVE SVC-COSTO TO CIT-COSTO-TOTAL.
003830     ACCEPT WS-FECHA-HOY FROM DATE YYYYMMDD.
003840     MOVE WS-FECHA-HOY TO CIT-FECHA-CREACION.
003850     MOVE "N" TO CIT-RECORDATORIO-ENVIADO.
003860     MOVE CIT-ID TO WK-CIT-REL.
003870     WRITE CITA-REC
003880         INVALID KEY
003890             MOVE "ERRO AO GRAVAR CITA" TO WS-MENSAGEM
003900             PERFORM 2900-REJEITAR THRU 2900-REJEITAR-FIM
003910         NOT INVALID KEY
003920             MOVE "CITA CREADA" TO WS-MENSAGEM
003930             PERFORM 2800-ACEITAR THRU 2800-ACEITAR-FIM
003940     END-WRITE.
003950 2450-GRAVAR-CITA-FIM.
003960     EXIT.

003970* ALTERACAO DE ESTADO POR ID - SEM REVALIDACAO (PASSO 10 DO LOTE)
003980 2500-ALTERAR-ESTADO SECTION.
003990 2500.
004000     MOVE CTE-CIT-ID TO WK-CIT-REL.
004010     READ CITADAT
004020         INVALID KEY
004030             MOVE "CITA NO EXISTE" TO WS-MENSAGEM
004040             PERFORM 2900-REJEITAR THRU 2900-REJEITAR-FIM
004050             GO TO 2500-ALTERAR-ESTADO-FIM
004060     END-READ.
004070     MOVE CTE-ESTADO-NOVO TO CIT-ESTADO.
004080     REWRITE CITA-REC
004090         INVALID KEY
004100             MOVE "ERRO AO REGRAVAR CITA" TO WS-MENSAGEM
004110             PERFORM 2900-REJEITAR THRU 2900-REJEITAR-FIM
004120         NOT INVALID KEY
004130             MOVE "ESTADO ACTUALIZADO" TO WS-MENSAGEM
004140             PERFORM 2800-ACEITAR THRU 2800-ACEITAR-FIM
004150     END-REWRITE.
004160 2500-ALTERAR-ESTADO-FIM.
004170     EXIT.

004180* EXCLUSAO FISICA POR ID (PASSO 10 DO LOTE)
004190 2550-EXCLUIR SECTION.
004200 2550.
004210     MOVE CTE-CIT-ID TO WK-CIT-REL.
004220     READ CITADAT
004230         INVALID KEY
004240             MOVE "CITA NO EXISTE" TO WS-MENSAGEM
004250             PERFORM 2900-REJEITAR THRU 2900-REJEITAR-FIM
004260             GO TO 2550-EXCLUIR-FIM
004270     END-READ.
004280     DELETE CITADAT RECORD
004290         INVALID KEY
004300             MOVE "ERRO AO ELIMINAR CITA" TO WS-MENSAGEM
004310             PERFORM 2900-REJEITAR THRU 2900-REJEITAR-FIM
004320         NOT INVALID KEY
004330             MOVE "CITA ELIMINADA" TO WS-MENSAGEM
004340             PERFORM 2800-ACEITAR THRU 2800-ACEITAR-FIM
004350     END-DELETE.
004360 2550-EXCLUIR-FIM.
004370     EXIT.

004380* DISPONIBILIDAD - PASSO 9 DO FLUXO DE LOTE (CH-0072/CH-0178)
004390 2600-DISPONIBILIDAD SECTION.
004400 2600.
004410     MOVE CTE-SVC-ID TO WK-SVC-REL.
004420     READ SERVICIOS
004430         INVALID KEY
004440             MOVE "SERVICIO NO EXISTE" TO WS-MENSAGEM
004450             PERFORM 2900-REJEITAR THRU 2900-REJEITAR-FIM
004460             GO TO 2600-DISPONIBILIDAD-FIM
004470     END-READ.
004480     MOVE CTE-FI-ANO TO WZ-Y.
004490     MOVE CTE-FI-MES TO WZ-M.
004500     MOVE CTE-FI-DIA TO WZ-D.
004510     PERFORM 9400-CALCULA-DIA-SEMANA THRU
004520             9400-CALCULA-DIA-SEMANA-FIM.
004530     MOVE 1 TO WK-HOR-REL.
004540     START HORARIOS KEY IS NOT LESS THAN WK-HOR-REL
004550         INVALID KEY
004560             MOVE "EMPLEADO SIN HORARIO REGISTRADO" TO
004570                  WS-MENSAGEM
004580             PERFORM 2900-REJEITAR THRU 2900-REJEITAR-FIM
004590             GO TO 2600-DISPONIBILIDAD-FIM
004600     END-START.
004610 2600-LOOP-HORARIO.
004620     READ HORARIOS NEXT RECORD
004630         AT END GO TO 2600-DISPONIBILIDAD-FIM
004640     END-READ.
004650     IF HOR-EMP-ID NOT = CTE-EMP-ID
004660             OR HOR-DIA-SEMANA NOT = WS-DIA-SEMANA
004670             OR HOR-ACTIVO-NO
004680         GO TO 2600-LOOP-HORARIO
004690     END-IF.
004700     MOVE HOR-HORA-INICIO TO WS-CANDIDATO.
004710 2600-LOOP-CANDIDATO.
004720     PERFORM 2650-CALCULA-FIN-CANDIDATO THRU
004730             2650-CALCULA-FIN-CANDIDATO-FIM.
004740     IF WS-FIN-CANDIDATO > HOR-HORA-FIN
004750         GO TO 2600-LOOP-HORARIO
004760     END-IF.
004770     MOVE CTE-HORA-INICIO TO WS-HORA-INICIO-SALVA.
004780     MOVE WS-CANDIDATO TO CTE-HORA-INICIO.
004790     MOVE WS-FIN-CANDIDATO TO WS-HORA-FIN-CALC.
004800     PERFORM 2300-VERIFICA-CONFLICTO THRU
004810             2300-VERIFICA-CONFLICTO-FIM.
004820     MOVE WS-HORA-INICIO-SALVA TO CTE-HORA-INICIO.
004830     IF NOT HAY-CONFLITO
004840         PERFORM 2700-LISTAR-SLOT THRU 2700-LISTAR-SLOT-FIM
004850     END-IF.
004860     PERFORM 2660-AVANCA-30-MIN THRU 2660-AVANCA-30-MIN-FIM.
004870     GO TO 2600-LOOP-CANDIDATO.
004880 2600-DISPONIBILIDAD-FIM.
004890     EXIT.

004900* CANDIDATO + DURACION (LIMITE SUPERIOR INCLUSIVO - CH-0178)
004910 2650-CALCULA-FIN-CANDIDATO SECTION.
004920 2650.
004930     DIVIDE WS-CANDIDATO BY 100 GIVING WS-TC-HORA
004940             REMAINDER WS-TC-MINUTO.
004950     COMPUTE WS-TC-MIN-INICIO = WS-TC-HORA * 60 + WS-TC-MINUTO.
004960     COMPUTE WS-TC-MIN-FIN = WS-TC-MIN-INICIO + SVC-DURACION-MIN.
004970     DIVIDE WS-TC-MIN-FIN BY 60 GIVING WS-TC-HORA
004980             REMAINDER WS-TC-MINUTO.
004990     COMPUTE WS-FIN-CANDIDATO = WS-TC-HORA * 100 + WS-TC-MINUTO.
005000 2650-CALCULA-FIN-CANDIDATO-FIM.
005010     EXIT.

005020 2660-AVANCA-30-MIN SECTION.
005030 2660.
005040     DIVIDE WS-CANDIDATO BY 100 GIVING WS-TC-HORA
005050             REMAINDER WS-TC-MINUTO.
005060     ADD 30 TO WS-TC-MINUTO.
005070     IF WS-TC-MINUTO > 59
005080         SUBTRACT 60 FROM WS-TC-MINUTO
005090         ADD 1 TO WS-TC-HORA
005100     END-IF.
005110     COMPUTE WS-CANDIDATO = WS-TC-HORA * 100 + WS-TC-MINUTO.
005120 2660-AVANCA-30-MIN-FIM.
005130     EXIT.

005140 2700-LISTAR-SLOT SECTION.
005150 2700.
005160     MOVE CTE-EMP-ID TO WRS-EMP-ID.
005170     MOVE CTE-FECHA-INICIO TO WRS-FECHA.
005180     MOVE WS-CANDIDATO TO WRS-HORA.
005190     WRITE CITASAI-REC FROM WR-DET-SLOT.
005200     ADD 1 TO WS-CT-ACEITAS.
005210 2700-LISTAR-SLOT-FIM.
005220     EXIT.

005230 2800-ACEITAR SECTION.
005240 2800.
005250     MOVE CIT-ID TO WRT-CIT-ID.
005260     MOVE CIT-CLIENTE-NOMBRE TO WRT-CLIENTE.
005270     MOVE "ACEPTADA" TO WRT-STATUS.
005280     MOVE WS-MENSAGEM TO WRT-MENSAJE.
005290     WRITE CITASAI-REC FROM WR-DET-TRANS.
005300     ADD 1 TO WS-CT-ACEITAS.
005310 2800-ACEITAR-FIM.
005320     EXIT.

005330 2900-REJEITAR SECTION.
005340 2900.
005350     MOVE CTE-CIT-ID TO WRT-CIT-ID.
005360     MOVE CTE-CLIENTE-NOMBRE TO WRT-CLIENTE.
005370     MOVE "RECHAZADA" TO WRT-STATUS.
005380     MOVE WS-MENSAGEM TO WRT-MENSAJE.
005390     WRITE CITASAI-REC FROM WR-DET-TRANS.
005400     ADD 1 TO WS-CT-RECHAZADAS.
005410 2900-REJEITAR-FIM.
005420     EXIT.

005430 8000-FINALIZA SECTION.
005440 8000.
005450     MOVE SPACES TO CITASAI-REC.
005460     STRING "TOTAL LIDAS: " DELIMITED BY SIZE
005470             WS-CT-LIDAS DELIMITED BY SIZE
005480             "  ACEITAS: " DELIMITED BY SIZE
005490             WS-CT-ACEITAS DELIMITED BY SIZE
005500             "  RECHAZADAS: " DELIMITED BY SIZE
005510             WS-CT-RECHAZADAS DELIMITED BY SIZE
005520         INTO CITASAI-REC.
005530     WRITE CITASAI-REC.
005540     CLOSE CITADAT EMPLEADOS SERVICIOS HORARIOS CITAENT CITASAI.
005550 8000-FINALIZA-FIM.
005560     EXIT.

005570* -----------------------------------
005580 9000-ABRIR-ARQUIVOS SECTION.
005590* -----------------------------------
005600* ABRE MESTRES PARA ENTRADA, CITADAT PARA ENTRADA E SAIDA
005610* -----------------------------------
005620 9000.
005630     OPEN I-O CITADAT.
005640     IF FS-CITADAT-NAO-EXISTE
005650         OPEN OUTPUT CITADAT
005660         CLOSE CITADAT
005670         OPEN I-O CITADAT
005680     END-IF.
005690     OPEN INPUT EMPLEADOS.
005700     OPEN INPUT SERVICIOS.
005710     OPEN INPUT HORARIOS.
005720     OPEN INPUT CITAENT.
005730     OPEN OUTPUT CITASAI.
005740 9000-ABRIR-ARQUIVOS-FIM.
005750     EXIT.

005760* LE O ULTIMO REGISTRO GRAVADO E DEVOLVE O PROXIMO ID LIVRE -
005770* MESMO IDIOMA DE 9100-LEITURA-PREV-VENDEDOR DO SISTEMA VENDAS
005780 9100-PROX-CIT-ID SECTION.
005790 9100.
005800     START CITADAT LAST.
005810     READ CITADAT PREVIOUS RECORD.
005820     IF FS-CITADAT NOT EQUAL "00"
005830         MOVE 1 TO WS-PROX-CIT-ID
005840     ELSE
005850         COMPUTE WS-PROX-CIT-ID = CIT-ID + 1
005860     END-IF.
005870 9100-PROX-CIT-ID-FIM.
005880     EXIT.

005890* DIA DA SEMANA ISO (1=SEGUNDA ... 7=DOMINGO) POR CONGRUENCIA DE
005900* ZELLER A PARTIR DE WZ-Y/WZ-M/WZ-D (CH-0151)
005910 9400-CALCULA-DIA-SEMANA SECTION.
005920 9400.
005930     IF WZ-M < 3
005940         ADD 12 TO WZ-M
005950         SUBTRACT 1 FROM WZ-Y
005960     END-IF.
005970     DIVIDE WZ-Y BY 100 GIVING WZ-J REMAINDER WZ-K.
005980     COMPUTE WZ-T1 = 13 * (WZ-M + 1).
005990     DIVIDE WZ-T1 BY 5 GIVING WZ-T1.
006000     COMPUTE WZ-SOMA = WZ-D + WZ-T1 + WZ-K + (WZ-K / 4)
006010             + (WZ-J / 4) + (5 * WZ-J).
006020     DIVIDE WZ-SOMA BY 7 GIVING WZ-T1 REMAINDER WZ-H.
006030     EVALUATE WZ-H
006040         WHEN 0 MOVE 6 TO WS-DIA-SEMANA
006050         WHEN 1 MOVE 7 TO WS-DIA-SEMANA
006060         WHEN 2 MOVE 1 TO WS-DIA-SEMANA
006070         WHEN 3 MOVE 2 TO WS-DIA-SEMANA
006080         WHEN 4 MOVE 3 TO WS-DIA-SEMANA
006090         WHEN 5 MOVE 4 TO WS-DIA-SEMANA
006100         WHEN 6 MOVE 5 TO WS-DIA-SEMANA
006110     END-EVALUATE.
006120 9400-CALCULA-DIA-SEMANA-FIM.
006130     EXIT.


