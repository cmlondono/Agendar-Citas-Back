000100*----------------------------------------------------------------*
000110* COPYBOOK.     ARQPRODUCTOS
000120* AUTOR.        A. NUNES FILHO.
000130* DATA-CRIACAO. 22/03/1988.
000140*----------------------------------------------------------------*
000150* SISTEMA:      AGENDA DE CITAS / VENDAS
000160* OBJETIVO:     LAYOUT DO ARQUIVO MESTRE DE PRODUCTOS (ITENS DE
000170*               REVENDA NO PONTO DE VENDA DO SALAO).
000180*
000190* VERSOES:      DATA        RESP  CHAMADO   DESCRICAO
000200*               ----------  ----  --------  --------------------
000210*               22/03/1988  ANF   ----      LAYOUT ORIGINAL
000220*               14/06/1994  ANF   CH-0072   INCLUSAO PRD-STOCK-
000230*                                           MINIMO PARA ALERTA
000240*                                           DE REPOSICAO
000250*               02/05/1999  MSR   CH-0094   REVISAO ANO 2000
000260*----------------------------------------------------------------*
000270* PRD-STOCK-MINIMO DEFAULT = 00005 QUANDO NAO INFORMADO NA
000280* INCLUSAO (VER PARAGRAFO 2100 DE PRODUCTOS-CADASTRO).
000290*----------------------------------------------------------------*
000300 01  PRODUCTO-REC.
000310     05  PRD-ID                    PIC 9(9).
000320     05  PRD-NOMBRE                PIC X(255).
000330     05  PRD-DESCRIPCION           PIC X(500).
000340     05  PRD-CATEGORIA             PIC X(100).
000350     05  PRD-PRECIO                PIC S9(8)V99.
000360     05  PRD-STOCK                 PIC 9(7).
000370     05  PRD-STOCK-MINIMO          PIC 9(7).
000380     05  PRD-ACTIVO                PIC X.
000390         88  PRD-ACTIVO-SI             VALUE "Y".
000400         88  PRD-ACTIVO-NO             VALUE "N".
000410     05  FILLER                    PIC X(30).

