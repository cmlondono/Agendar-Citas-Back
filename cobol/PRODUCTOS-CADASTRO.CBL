000100 IDENTIFICATION DIVISION.
000110*----------------------------------------------------------------*
000120 PROGRAM-ID.    PRODUCTOS-CADASTRO.
000130* AUTHOR.       A. NUNES FILHO.
000140* INSTALLATION. HBSIS - SISTEMAS VENDAS.
000150* DATE-WRITTEN. 22/03/1988.
000160* DATE-COMPILED.
000170* SECURITY.     USO INTERNO - SOMENTE PESSOAL AUTORIZADO DO
000180*               SETOR DE ESTOQUE.
000190*----------------------------------------------------------------*
000200* SISTEMA:      AGENDA DE CITAS / VENDAS
000210* PROGRAMA:     PRODUCTOS-CADASTRO
000220*
000230* OBJETIVO:     MANUTENCAO DO MESTRE DE PRODUCTOS DE REVENDA -
000240*               CADASTRO, BAIXA LOGICA, MOVIMENTOS DE ESTOQUE E
000250*               LISTAGEM DE ITENS ABAIXO DO ESTOQUE MINIMO.
000260*
000270* VERSOES:      DATA        RESP  CHAMADO   DESCRICAO
000280*               ----------  ----  --------  --------------------
000290*               22/03/1988  ANF   ----      VERSAO ORIGINAL -
000300*                                           CADASTRO BASICO
000310*               14/06/1994  ANF   CH-0072   INCLUSAO DOS MOVI-
000320*                                           MENTOS DE ESTOQUE E
000330*                                           DA LISTAGEM DE REPO-
000340*                                           SICAO (2600/2700)
000350*               02/05/1999  MSR   CH-0094   REVISAO ANO 2000
000360*----------------------------------------------------------------*
000370* NAO PERMITIR DOIS PRODUCTOS ATIVOS COM O MESMO NOMBRE (RECLA-
000380* MACAO DO SETOR DE ESTOQUE EM 1994 - DUPLICIDADE GERAVA CONTA-
000390* GEM ERRADA NO INVENTARIO FISICO). PRODUCTOS INATIVOS PODEM TER
000400* NOMBRE REPETIDO SEM PROBLEMA.
000410*----------------------------------------------------------------*
000420 ENVIRONMENT DIVISION.
000430*----------------------------------------------------------------*
000440 CONFIGURATION SECTION.
000450 SPECIAL-NAMES.
000460     C01 IS TOP-OF-FORM
000470     CLASS CLASE-ALFABETICA IS "A" THRU "Z" "a" THRU "z"
000480     UPSI-0.
000490 INPUT-OUTPUT SECTION.
000500 FILE-CONTROL.
000510     SELECT PRODUCTOS ASSIGN TO PRODUCTOS
000520         ORGANIZATION IS RELATIVE
000530         ACCESS MODE IS DYNAMIC
000540         RELATIVE KEY IS WK-PRD-REL
000550         FILE STATUS IS FS-PRODUCTOS.
000560     SELECT PRDENT ASSIGN TO PRDENT
000570         ORGANIZATION IS LINE SEQUENTIAL
000580         FILE STATUS IS FS-PRDENT.
000590     SELECT PRDSAI ASSIGN TO PRDSAI
000600         ORGANIZATION IS LINE SEQUENTIAL
000610         FILE STATUS IS FS-PRDSAI.
000620*================================================================*
000630 DATA DIVISION.
000640*----------------------------------------------------------------*
000650 FILE SECTION.
000660 FD  PRODUCTOS.
000670 COPY arqproductos.
000680 FD  PRDENT.
000690 01  PRDENT-REC.
000700     05  PRE-TIPO-TRANSACAO        PIC X.
000710         88  PRE-TIPO-INCLUIR          VALUE "1".
000720         88  PRE-TIPO-ALTERAR          VALUE "2".
000730         88  PRE-TIPO-BAIXAR           VALUE "3".
000740         88  PRE-TIPO-AUMENTAR-STOCK   VALUE "4".
000750         88  PRE-TIPO-DISMINUIR-STOCK  VALUE "5".
000760         88  PRE-TIPO-FIJAR-STOCK      VALUE "6".
000770         88  PRE-TIPO-LISTAR-BAJO      VALUE "7".
000780     05  PRE-PRD-ID                PIC 9(9).
000790     05  PRE-NOMBRE                PIC X(255).
000800     05  PRE-DESCRIPCION           PIC X(500).
000810     05  PRE-CATEGORIA             PIC X(100).
000820     05  PRE-PRECIO                PIC S9(8)V99.
000830     05  PRE-STOCK                 PIC 9(7).
000840     05  PRE-STOCK-MINIMO          PIC 9(7).
000850     05  PRE-CANTIDAD              PIC 9(7).
000860     05  FILLER                    PIC X(30).
000870* TRANSACOES DE AJUSTE DE STOCK (TIPOS 4/5/6) SO TRAZEM ID E
000880* CANTIDAD PERFURADOS - O RESTO DO CARTAO VEM EM BRANCO
000890 01  PRE-AJUSTE-STOCK-R REDEFINES PRDENT-REC.
000900         10  PAJ-TIPO-TRANSACAO    PIC X.
000910         10  PAJ-PRD-ID            PIC 9(9).
000920         10  PAJ-CANTIDAD          PIC 9(7).
000930         10  FILLER                PIC X(909).
000940 FD  PRDSAI.
000950 01  PRDSAI-REC                    PIC X(132).
000960*================================================================*
000970 WORKING-STORAGE SECTION.
000980*----------------------------------------------------------------*
000990 01  WS-CHAVES-RELATIVAS.
001000     05  WK-PRD-REL                PIC 9(9) COMP.
001010     05  FILLER                    PIC X(8).

001020 01  WS-STATUS-ARQUIVOS.
001030     05  FS-PRODUCTOS              PIC X(2) VALUE "00".
001040         88  FS-PRODUCTOS-NAO-EXISTE   VALUE "35".
001050     05  FS-PRDENT                 PIC X(2) VALUE "00".
001060     05  FS-PRDSAI                 PIC X(2) VALUE "00".
001070     05  FILLER                    PIC X(10).

001080 01  WS-SWITCHES.
001090     05  WS-FIM-PRDENT             PIC X VALUE "N".
001100         88  FIM-PRDENT                VALUE "Y".
001110     05  WS-NOMBRE-DUPLICADO       PIC X VALUE "N".
001120         88  HAY-NOMBRE-DUPLICADO      VALUE "Y".
001130     05  FILLER                    PIC X(10).

001140 01  WS-CONTADORES.
001150     05  WS-CT-LIDAS               PIC 9(6) COMP VALUE ZERO.
001160     05  WS-CT-ACEITAS             PIC 9(6) COMP VALUE ZERO.
001170     05  WS-CT-RECHAZADAS          PIC 9(6) COMP VALUE ZERO.
001180     05  FILLER                    PIC X(10).

001190 01  WS-MENSAGEM                   PIC X(60) VALUE SPACES.

001200 01  WS-CAMPOS-TRABALHO.
001210     05  WS-PROX-PRD-ID            PIC 9(9) COMP VALUE ZERO.
001220     05  FILLER                    PIC X(10).

001230 01  WR-DET-TRANS.
001240     05  WRT-PRD-ID                PIC Z(8)9.
001250     05  FILLER                    PIC X(2) VALUE SPACES.
001260     05  WRT-STATUS                PIC X(10).
001270     05  FILLER                    PIC X(2) VALUE SPACES.
001280     05  WRT-MENSAJE               PIC X(60).
001290     05  FILLER                    PIC X(49) VALUE SPACES.

001300* AREA DE IMPRESSAO REAPROVEITADA - CABECALHO E LINHA DE STOCK
001310* BAJO COMPARTEM O MESMO ESPACO DE WR-DET-TRANS
001320 01  WR-CAB-TRANS REDEFINES WR-DET-TRANS.
001330     05  WRC-LITERAL               PIC X(132).

001340 01  WR-DET-BAJOSTOCK REDEFINES WR-DET-TRANS.
001350     05  WRB-LITERAL               PIC X(14).
001360     05  FILLER                    PIC X(2) VALUE SPACES.
001370     05  WRB-PRD-ID                PIC Z(8)9.
001380     05  FILLER                    PIC X(2) VALUE SPACES.
001390     05  WRB-NOMBRE                PIC X(40).
001400     05  FILLER                    PIC X(2) VALUE SPACES.
001410     05  WRB-STOCK                 PIC Z(6)9.
001420     05  FILLER                    PIC X(2) VALUE SPACES.
001430     05  WRB-STOCK-MINIMO          PIC Z(6)9.
001440     05  FILLER                    PIC X(47) VALUE SPACES.
001450*================================================================*
001460 PROCEDURE DIVISION.
001470*----------------------------------------------------------------*
001480 0000-CONTROLE SECTION.
001490 0000.
001500     PERFORM 1000-INICIO THRU 1000-INICIO-FIM.
001510     PERFORM 2000-PROCESSA THRU 2000-PROCESSA-FIM
001520         UNTIL FIM-PRDENT.
001530     PERFORM 8000-FINALIZA THRU 8000-FINALIZA-FIM.
001540     GOBACK.
001550 0000-EXIT.
001560     EXIT.

001570 1000-INICIO SECTION.
001580 1000.
001590     OPEN I-O PRODUCTOS.
001600     IF FS-PRODUCTOS-NAO-EXISTE
001610         OPEN OUTPUT PRODUCTOS
001620         CLOSE PRODUCTOS
001630         OPEN I-O PRODUCTOS
001640     END-IF.
001650     OPEN INPUT PRDENT.
001660     OPEN OUTPUT PRDSAI.
001670     MOVE SPACES TO WR-CAB-TRANS.
001680     MOVE "LISTADO DE MOVIMIENTOS DE PRODUCTOS" TO WRC-LITERAL.
001690     WRITE PRDSAI-REC FROM WR-CAB-TRANS.
001700     READ PRDENT
001710         AT END MOVE "Y" TO WS-FIM-PRDENT
001720     END-READ.
001730 1000-INICIO-FIM.
001740     EXIT.

001750 2000-PROCESSA SECTION.
001760 2000.
001770     ADD 1 TO WS-CT-LIDAS.
001780     MOVE SPACES TO WS-MENSAGEM.
001790     EVALUATE TRUE
001800         WHEN PRE-TIPO-INCLUIR
001810             PERFORM 2100-INCLUIR THRU 2100-INCLUIR-FIM
001820         WHEN PRE-TIPO-ALTERAR
001830             PERFORM 2200-ALTERAR THRU 2200-ALTERAR-FIM
001840         WHEN PRE-TIPO-BAIXAR
001850             PERFORM 2300-BAIXAR THRU 2300-BAIXAR-FIM
001860         WHEN PRE-TIPO-AUMENTAR-STOCK
001870             PERFORM 2600-AUMENTAR-STOCK THRU
001880                     2600-AUMENTAR-STOCK-FIM
001890         WHEN PRE-TIPO-DISMINUIR-STOCK
001900             PERFORM 2650-DISMINUIR-STOCK THRU
001910                     2650-DISMINUIR-STOCK-FIM
001920         WHEN PRE-TIPO-FIJAR-STOCK
001930             PERFORM 2680-FIJAR-STOCK THRU 2680-FIJAR-STOCK-FIM
001940         WHEN PRE-TIPO-LISTAR-BAJO
001950             PERFORM 2700-LISTAR-BAJO-STOCK THRU
001960                     2700-LISTAR-BAJO-STOCK-FIM
001970         WHEN OTHER
001980             MOVE "TIPO DE TRANSACAO INVALIDO" TO WS-MENSAGEM
001990             MOVE PRE-PRD-ID TO WRT-PRD-ID
002000             PERFORM 2900-REJEITAR THRU 2900-REJEITAR-FIM
002010     END-EVALUATE.
002020     READ PRDENT
002030         AT END MOVE "Y" TO WS-FIM-PRDENT
002040     END-READ.
002050 2000-PROCESSA-FIM.
002060     EXIT.

002070* INCLUSAO - REJEITA PRECO NEGATIVO, STOCK NEGATIVO E NOMBRE
002080* DUPLICADO ENTRE OS PRODUCTOS ATIVOS
002090 2100-INCLUIR SECTION.
002100 2100.
002110     IF PRE-PRECIO < 0
002120         MOVE "PRECIO NO PUEDE SER NEGATIVO" TO WS-MENSAGEM
002130         MOVE PRE-PRD-ID TO WRT-PRD-ID
002140         PERFORM 2900-REJEITAR THRU 2900-REJEITAR-FIM
002150         GO TO 2100-INCLUIR-FIM
002160     END-IF.
002170     PERFORM 2150-VERIFICA-NOMBRE-DUPLICADO THRU
002180             2150-VERIFICA-NOMBRE-DUPLICADO-FIM.
002190     IF HAY-NOMBRE-DUPLICADO
002200         MOVE "YA EXISTE UN PRODUCTO ACTIVO CON ESE NOMBRE" TO
002210              WS-MENSAGEM
002220         MOVE PRE-PRD-ID TO WRT-PRD-ID
002230         PERFORM 2900-REJEITAR THRU 2900-REJEITAR-FIM
002240         GO TO 2100-INCLUIR-FIM
002250     END-IF.
002260     PERFORM 9100-PROX-PRD-ID THRU 9100-PROX-PRD-ID-FIM.
002270     INITIALIZE PRODUCTO-REC.
002280     MOVE WS-PROX-PRD-ID TO PRD-ID.
002290     MOVE PRE-NOMBRE TO PRD-NOMBRE.
002300     MOVE PRE-DESCRIPCION TO PRD-DESCRIPCION.
002310     MOVE PRE-CATEGORIA TO PRD-CATEGORIA.
002320     MOVE PRE-PRECIO TO PRD-PRECIO.
002330     MOVE PRE-STOCK TO PRD-STOCK.
002340     IF PRE-STOCK-MINIMO = ZEROS
002350         MOVE 5 TO PRD-STOCK-MINIMO
002360     ELSE
002370         MOVE PRE-STOCK-MINIMO TO PRD-STOCK-MINIMO
002380     END-IF.
002390     MOVE "Y" TO PRD-ACTIVO.
002400     MOVE PRD-ID TO WK-PRD-REL.
002410     WRITE PRODUCTO-REC
002420         INVALID KEY
002430             MOVE "ERRO AO GRAVAR PRODUCTO" TO WS-MENSAGEM
002440             MOVE PRE-PRD-ID TO WRT-PRD-ID
002450             PERFORM 2900-REJEITAR THRU 2900-REJEITAR-FIM
002460         NOT INVALID KEY
002470             MOVE "PRODUCTO CREADO" TO WS-MENSAGEM
002480             MOVE PRD-ID TO WRT-PRD-ID
002490             PERFORM 2800-ACEITAR THRU 2800-ACEITAR-FIM
002500     END-WRITE.
002510 2100-INCLUIR-FIM.
002520     EXIT.

002530 2150-VERIFICA-NOMBRE-DUPLICADO SECTION.
002540 2150.
002550     MOVE "N" TO WS-NOMBRE-DUPLICADO.
002560     MOVE 1 TO WK-PRD-REL.
002570     START PRODUCTOS KEY IS NOT LESS THAN WK-PRD-REL
002580         INVALID KEY GO TO 2150-VERIFICA-NOMBRE-DUPLICADO-FIM
002590     END-START.
002600 2150-LOOP.
002610     READ PRODUCTOS NEXT RECORD
002620         AT END GO TO 2150-VERIFICA-NOMBRE-DUPLICADO-FIM
002630     END-READ.
002640     IF PRD-NOMBRE = PRE-NOMBRE AND PRD-ACTIVO-SI
002650         MOVE "Y" TO WS-NOMBRE-DUPLICADO
002660         GO TO 2150-VERIFICA-NOMBRE-DUPLICADO-FIM
002670     END-IF.
002680     GO TO 2150-LOOP.
002690 2150-VERIFICA-NOMBRE-DUPLICADO-FIM.
002700     EXIT.

002710* ALTERACAO - EXIGE PRODUCTO ATIVO, PRECIO E STOCK NAO NEGATIVOS
002720 2200-ALTERAR SECTION.
002730 2200.
002740     MOVE PRE-PRD-ID TO WK-PRD-REL.
002750     READ PRODUCTOS
002760         INVALID KEY
002770             MOVE "PRODUCTO NO EXISTE" TO WS-MENSAGEM
002780             MOVE PRE-PRD-ID TO WRT-PRD-ID
002790             PERFORM 2900-REJEITAR THRU 2900-REJEITAR-FIM
002800             GO TO 2200-ALTERAR-FIM
002810     END-READ.
002820     IF PRD-ACTIVO-NO
002830         MOVE "PRODUCTO INACTIVO NO SE PUEDE ALTERAR" TO
002840              WS-MENSAGEM
002850         MOVE PRD-ID TO WRT-PRD-ID
002860         PERFORM 2900-REJEITAR THRU 2900-REJEITAR-FIM
002870         GO TO 2200-ALTERAR-FIM
002880     END-IF.
002890     IF PRE-PRECIO < 0
002900         MOVE "PRECIO NO PUEDE SER NEGATIVO" TO WS-MENSAGEM
002910         MOVE PRD-ID TO WRT-PRD-ID
002920         PERFORM 2900-REJEITAR THRU 2900-REJEITAR-FIM
002930         GO TO 2200-ALTERAR-FIM
002940     END-IF.
002950     MOVE PRE-NOMBRE TO PRD-NOMBRE.
002960     MOVE PRE-DESCRIPCION TO PRD-DESCRIPCION.
002970     MOVE PRE-CATEGORIA TO PRD-CATEGORIA.
002980     MOVE PRE-PRECIO TO PRD-PRECIO.
002990     MOVE PRE-STOCK-MINIMO TO PRD-STOCK-MINIMO.
003000     REWRITE PRODUCTO-REC
003010         INVALID KEY
003020             MOVE "ERRO AO REGRAVAR PRODUCTO" TO WS-MENSAGEM
003030             MOVE PRD-ID TO WRT-PRD-ID
003040             PERFORM 2900-REJEITAR THRU 2900-REJEITAR-FIM
003050         NOT INVALID KEY
003060             MOVE "PRODUCTO ACTUALIZADO" TO WS-MENSAGEM
003070             MOVE PRD-ID TO WRT-PRD-ID
003080             PERFORM 2800-ACEITAR THRU 2800-ACEITAR-FIM
003090     END-REWRITE.
003100 2200-ALTERAR-FIM.
003110     EXIT.

003120* BAIXA LOGICA - EXIGE PRODUCTO ATIVO
003130 2300-BAIXAR SECTION.
003140 2300.
003150     MOVE PRE-PRD-ID TO WK-PRD-REL.
003160     READ PRODUCTOS
003170         INVALID KEY
003180             MOVE "PRODUCTO NO EXISTE" TO WS-MENSAGEM
003190             MOVE PRE-PRD-ID TO WRT-PRD-ID
003200             PERFORM 2900-REJEITAR THRU 2900-REJEITAR-FIM
003210             GO TO 2300-BAIXAR-FIM
003220     END-READ.
003230     IF PRD-ACTIVO-NO
003240         MOVE "PRODUCTO YA ESTA INACTIVO" TO WS-MENSAGEM
003250         MOVE PRD-ID TO WRT-PRD-ID
003260         PERFORM 2900-REJEITAR THRU 2900-REJEITAR-FIM
003270         GO TO 2300-BAIXAR-FIM
003280     END-IF.
003290     MOVE "N" TO PRD-ACTIVO.
003300     REWRITE PRODUCTO-REC
003310         INVALID KEY
003320             MOVE "ERRO AO REGRAVAR PRODUCTO" TO WS-MENSAGEM
003330             MOVE PRD-ID TO WRT-PRD-ID
003340             PERFORM 2900-REJEITAR THRU 2900-REJEITAR-FIM
003350         NOT INVALID KEY
003360             MOVE "PRODUCTO DADO DE BAIXA" TO WS-MENSAGEM
003370             MOVE PRD-ID TO WRT-PRD-ID
003380             PERFORM 2800-ACEITAR THRU 2800-ACEITAR-FIM
003390     END-REWRITE.
003400 2300-BAIXAR-FIM.
003410     EXIT.

003420 2600-AUMENTAR-STOCK SECTION.
003430 2600.
003440     MOVE PRE-PRD-ID TO WK-PRD-REL.
003450     READ PRODUCTOS
003460         INVALID KEY
003470             MOVE "PRODUCTO NO EXISTE" TO WS-MENSAGEM
003480             MOVE PRE-PRD-ID TO WRT-PRD-ID
003490             PERFORM 2900-REJEITAR THRU 2900-REJEITAR-FIM
003500             GO TO 2600-AUMENTAR-STOCK-FIM
003510     END-READ.
003520     IF PRE-CANTIDAD NOT > 0
003530         MOVE "CANTIDAD DEBE SER MAYOR QUE CERO" TO WS-MENSAGEM
003540         MOVE PRD-ID TO WRT-PRD-ID
003550         PERFORM 2900-REJEITAR THRU 2900-REJEITAR-FIM
003560         GO TO 2600-AUMENTAR-STOCK-FIM
003570     END-IF.
003580     ADD PRE-CANTIDAD TO PRD-STOCK.
003590     REWRITE PRODUCTO-REC
003600         INVALID KEY
003610             MOVE "ERRO AO REGRAVAR PRODUCTO" TO WS-MENSAGEM
003620             MOVE PRD-ID TO WRT-PRD-ID
003630             PERFORM 2900-REJEITAR THRU 2900-REJEITAR-FIM
003640         NOT INVALID KEY
003650             MOVE "STOCK INCREMENTADO" TO WS-MENSAGEM
003660             MOVE PRD-ID TO WRT-PRD-ID
003670             PERFORM 2800-ACEITAR THRU 2800-ACEITAR-FIM
003680     END-REWRITE.
003690 2600-AUMENTAR-STOCK-FIM.
003700     EXIT.

003710 2650-DISMINUIR-STOCK SECTION.
003720 2650.
003730     MOVE PRE-PRD-ID TO WK-PRD-REL.
003740     READ PRODUCTOS
003750         INVALID KEY
003760             MOVE "PRODUCTO NO EXISTE" TO WS-MENSAGEM
003770             MOVE PRE-PRD-ID TO WRT-PRD-ID
003780             PERFORM 2900-REJEITAR THRU 2900-REJEITAR-FIM
003790             GO TO 2650-DISMINUIR-STOCK-FIM
003800     END-READ.
003810     IF PRE-CANTIDAD > PRD-STOCK
003820         MOVE "STOCK INSUFICIENTE" TO WS-MENSAGEM
003830         MOVE PRD-ID TO WRT-PRD-ID
003840         PERFORM 2900-REJEITAR THRU 2900-REJEITAR-FIM
003850         GO TO 2650-DISMINUIR-STOCK-FIM
003860     END-IF.
003870     SUBTRACT PRE-CANTIDAD FROM PRD-STOCK.
003880     REWRITE PRODUCTO-REC
003890         INVALID KEY
003900             MOVE "ERRO AO REGRAVAR PRODUCTO" TO WS-MENSAGEM
003910             MOVE PRD-ID TO WRT-PRD-ID
003920             PERFORM 2900-REJEITAR THRU 2900-REJEITAR-FIM
003930         NOT INVALID KEY
003940             MOVE "STOCK DECREMENTADO" TO WS-MENSAGEM
003950             MOVE PRD-ID TO WRT-PRD-ID
003960             PERFORM 2800-ACEITAR THRU 2800-ACEITAR-FIM
003970     END-REWRITE.
003980 2650-DISMINUIR-STOCK-FIM.
003990     EXIT.

004000* FIJAR STOCK EM VALOR ABSOLUTO - SO REJEITA NEGATIVO (O LAYOUT
004010* DO CAMPO E UNSIGNED, MAS A TRANSACAO PODERIA CHEGAR COM CANTI-
004020* DAD = 9(7) TODOS ZEROS REPRESENTANDO UM PEDIDO DE ZERAR STOCK,
004030* O QUE E VALIDO - NAO HA VALOR NEGATIVO POSSIVEL NESTE LAYOUT,
004040* MANTIDO POR SIMETRIA COM O SISTEMA-FONTE QUE VALIDA O SINAL)
004050 2680-FIJAR-STOCK SECTION.
004060 2680.
004070     MOVE PRE-PRD-ID TO WK-PRD-REL.
004080     READ PRODUCTOS
004090         INVALID KEY
004100             MOVE "PRODUCTO NO EXISTE" TO WS-MENSAGEM
004110             MOVE PRE-PRD-ID TO WRT-PRD-ID
004120             PERFORM 2900-REJEITAR THRU 2900-REJEITAR-FIM
004130             GO TO 2680-FIJAR-STOCK-FIM
004140     END-READ.
004150     MOVE PRE-CANTIDAD TO PRD-STOCK.
004160     REWRITE PRODUCTO-REC
004170         INVALID KEY
004180             MOVE "ERRO AO REGRAVAR PRODUCTO" TO WS-MENSAGEM
004190             MOVE PRD-ID TO WRT-PRD-ID
004200             PERFORM 2900-REJEITAR THRU 2900-REJEITAR-FIM
004210         NOT INVALID KEY
004220             MOVE "STOCK FIJADO" TO WS-MENSAGEM
004230             MOVE PRD-ID TO WRT-PRD-ID
004240             PERFORM 2800-ACEITAR THRU 2800-ACEITAR-FIM
004250     END-REWRITE.
004260 2680-FIJAR-STOCK-FIM.
004270     EXIT.

004280* LISTAGEM DE PRODUCTOS ABAIXO DO ESTOQUE MINIMO (STOCK <=
004290* STOCK-MINIMO AND ACTIVO = Y)
004300 2700-LISTAR-BAJO-STOCK SECTION.
004310 2700.
004320     MOVE 1 TO WK-PRD-REL.
004330     START PRODUCTOS KEY IS NOT LESS THAN WK-PRD-REL
004340         INVALID KEY GO TO 2700-LISTAR-BAJO-STOCK-FIM
004350     END-START.
004360 2700-LOOP.
004370     READ PRODUCTOS NEXT RECORD
004380         AT END GO TO 2700-LISTAR-BAJO-STOCK-FIM
004390     END-READ.
004400     IF PRD-ACTIVO-SI AND PRD-STOCK NOT > PRD-STOCK-MINIMO
004410         MOVE "STOCK MINIMO" TO WRB-LITERAL
004420         MOVE PRD-ID TO WRB-PRD-ID
004430         MOVE PRD-NOMBRE TO WRB-NOMBRE
004440         MOVE PRD-STOCK TO WRB-STOCK
004450         MOVE PRD-STOCK-MINIMO TO WRB-STOCK-MINIMO
004460         WRITE PRDSAI-REC FROM WR-DET-BAJOSTOCK
004470         ADD 1 TO WS-CT-ACEITAS
004480     END-IF.
004490     GO TO 2700-LOOP.
004500 2700-LISTAR-BAJO-STOCK-FIM.
004510     EXIT.

004520 2800-ACEITAR SECTION.
004530 2800.
004540     MOVE "ACEPTADA" TO WRT-STATUS.
004550     MOVE WS-MENSAGEM TO WRT-MENSAJE.
004560     WRITE PRDSAI-REC FROM WR-DET-TRANS.
004570     ADD 1 TO WS-CT-ACEITAS.
004580 2800-ACEITAR-FIM.
004590     EXIT.

004600 2900-REJEITAR SECTION.
004610 2900.
004620     MOVE "RECHAZADA" TO WRT-STATUS.
004630     MOVE WS-MENSAGEM TO WRT-MENSAJE.
004640     WRITE PRDSAI-REC FROM WR-DET-TRANS.
004650     ADD 1 TO WS-CT-RECHAZADAS.
004660 2900-REJEITAR-FIM.
004670     EXIT.

004680 8000-FINALIZA SECTION.
004690 8000.
004700     MOVE SPACES TO PRDSAI-REC.
004710     STRING "TOTAL LIDAS: " DELIMITED BY SIZE
004720             WS-CT-LIDAS DELIMITED BY SIZE
004730             "  ACEITAS: " DELIMITED BY SIZE
004740             WS-CT-ACEITAS DELIMITED BY SIZE
004750             "  RECHAZADAS: " DELIMITED BY SIZE
004760             WS-CT-RECHAZADAS DELIMITED BY SIZE
004770         INTO PRDSAI-REC.
004780     WRITE PRDSAI-REC.
004790     CLOSE PRODUCTOS PRDENT PRDSAI.
004800 8000-FINALIZA-FIM.
004810     EXIT.

004820 9100-PROX-PRD-ID SECTION.
004830 9100.
004840     START PRODUCTOS LAST.
004850     READ PRODUCTOS PREVIOUS RECORD.
004860     IF FS-PRODUCTOS NOT EQUAL "00"
004870         MOVE 1 TO WS-PROX-PRD-ID
004880     ELSE
004890         COMPUTE WS-PROX-PRD-ID = PRD-ID + 1
004900     END-IF.
004910 9100-PROX-PRD-ID-FIM.
004920     EXIT.


