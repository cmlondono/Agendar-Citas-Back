000100 IDENTIFICATION DIVISION.
000110*----------------------------------------------------------------*
000120 PROGRAM-ID.    SESIONES-CONTROL.
000130* AUTHOR.       A. NUNES FILHO.
000140* INSTALLATION. HBSIS - SISTEMAS VENDAS.
000150* DATE-WRITTEN. 19/06/1990.
000160* DATE-COMPILED.
000170* SECURITY.     USO RESTRITO - CONTROLE DE ACESSO.
000180*----------------------------------------------------------------*
000190* SISTEMA:      AGENDA DE CITAS / VENDAS
000200* PROGRAMA:     SESIONES-CONTROL
000210*
000220* OBJETIVO:     ABRIR, VALIDAR E FECHAR SESSOES DO USUARIO ADMI-
000230*               NISTRADOR UNICO DO SISTEMA. A SENHA DO ADMINIS-
000240*               TRADOR E FIXA NO PROGRAMA - NAO HA CADASTRO DE
000250*               USUARIOS. CADA SESSAO EXPIRA 24 HORAS (1440 MI-
000260*               NUTOS) APOS O ULTIMO ACESSO; TODA VALIDACAO BEM
000270*               SUCEDIDA RENOVA O PRAZO (EXPIRACAO DESLIZANTE, NAO
000280*               ABSOLUTA). AS SESSOES VENCIDAS SAO VARRIDAS A
000290*               CADA CHAMADA DE VALIDACAO.
000300*
000310* VERSOES:      DATA        RESP  CHAMADO   DESCRICAO
000320*               ----------  ----  --------  --------------------
000330*               19/06/1990  ANF   ----      VERSAO ORIGINAL -
000340*                                           LOGIN/VALIDAR
000350*               02/02/1996  ANF   CH-0067   COMANDO DE FECHAMEN-
000360*                                           TO (LOGOUT) DE SES-
000370*                                           SAO
000380*               11/03/1999  MSR   CH-0096   REVISAO ANO 2000
000390*               18/10/2004  RAC   CH-0146   VARREDURA DE SESSOES
000400*                                           VENCIDAS ANTES DE
000410*                                           CADA VALIDACAO
000420*----------------------------------------------------------------*
000430 ENVIRONMENT DIVISION.
000440*----------------------------------------------------------------*
000450 CONFIGURATION SECTION.
000460 SPECIAL-NAMES.
000470     C01 IS TOP-OF-FORM
000480     CLASS CLASE-ALFABETICA IS "A" THRU "Z" "a" THRU "z"
000490     UPSI-0.
000500 INPUT-OUTPUT SECTION.
000510 FILE-CONTROL.
000520     SELECT SESION ASSIGN TO SESION
000530         ORGANIZATION IS RELATIVE
000540         ACCESS MODE IS DYNAMIC
000550         RELATIVE KEY IS WK-SES-REL
000560         FILE STATUS IS FS-SESION.
000570     SELECT SESENT ASSIGN TO SESENT
000580         ORGANIZATION IS LINE SEQUENTIAL
000590         FILE STATUS IS FS-SESENT.
000600     SELECT SESSAI ASSIGN TO SESSAI
000610         ORGANIZATION IS LINE SEQUENTIAL
000620         FILE STATUS IS FS-SESSAI.
000630*================================================================*
000640 DATA DIVISION.
000650*----------------------------------------------------------------*
000660 FILE SECTION.
000670* CADASTRO DE SESSOES - CHAVE RELATIVA = SES-ID (ENDERECAMENTO
000680* DIRETO). ARQUIVO PERSISTE ENTRE EXECUCOES DO JOB, POIS O JOB
000690* BATCH NAO TEM MEMORIA VIVA DE UMA EXECUCAO PARA A OUTRA.
000700 FD  SESION.
000710 COPY arqsesion.
000720 FD  SESENT.
000730* CARTAO DE COMANDO - UM POR LINHA
000740 01  SESENT-REC.
000750     05  SEE-COMANDO               PIC X(8).
000760         88  SEE-LOGIN                 VALUE "LOGIN".
000770         88  SEE-VALIDAR               VALUE "VALIDAR".
000780         88  SEE-CERRAR                VALUE "CERRAR".
000790     05  SEE-USUARIO               PIC X(20).
000800     05  SEE-PASSWORD              PIC X(20).
000810     05  SEE-SES-ID                PIC 9(9).
000820     05  FILLER                    PIC X(25).
000830 FD  SESSAI.
000840 01  SESSAI-REC                    PIC X(100).
000850*================================================================*
000860 WORKING-STORAGE SECTION.
000870*----------------------------------------------------------------*
000880 01  WS-CHAVES-RELATIVAS.
000890     05  WK-SES-REL                PIC 9(9) COMP.
000900     05  FILLER                    PIC X(10).

000910 01  WS-STATUS-ARQUIVOS.
000920     05  FS-SESION                 PIC X(2) VALUE "00".
000930     05  FS-SESENT                 PIC X(2) VALUE "00".
000940     05  FS-SESSAI                 PIC X(2) VALUE "00".
000950     05  FILLER                    PIC X(10).

000960 01  WS-SWITCHES.
000970     05  WS-FIM-SESENT             PIC X VALUE "N".
000980         88  FIM-SESENT                VALUE "Y".
000990     05  FILLER                    PIC X(15).

001000* CREDENCIAL FIXA DO ADMINISTRADOR - NAO HA CADASTRO DE USUARIOS
001010 01  WS-CREDENCIAL-ADMIN.
001020     05  WS-ADMIN-USUARIO          PIC X(20) VALUE "admin".
001030     05  WS-ADMIN-PASSWORD         PIC X(20) VALUE "admin123".
001040     05  FILLER                    PIC X(10).

001050 01  WS-PROX-ID.
001060     05  WS-PROX-SES-ID            PIC 9(9) COMP VALUE ZERO.
001070     05  FILLER                    PIC X(10).

001080 01  WS-RELOGIO.
001090     05  WS-AGORA-DATA             PIC 9(8) VALUE ZERO.
001100     05  WS-HORA-SISTEMA           PIC 9(8) VALUE ZERO.
001110     05  WS-HORA-SISTEMA-R REDEFINES WS-HORA-SISTEMA.
001120         10  WS-HS-HORA             PIC 9(2).
001130         10  WS-HS-MINUTO           PIC 9(2).
001140         10  FILLER                 PIC 9(4).
001150     05  WS-AGORA-HORA             PIC 9(4) VALUE ZERO.

001160* TABELA DOS DIAS DO MES - USADA PARA CALCULAR O LIMITE DE EX-
001170* PIRACAO (DATA DO ULTIMO ACESSO + 1 DIA)
001180 01  WS-TAB-MES.
001190     05  TM-DIAS PIC 9(2) OCCURS 12 TIMES VALUES
001200         31 28 31 30 31 30 31 31 30 31 30 31.
001210     05  FILLER                    PIC X(10).

001220 01  WS-DATA-ITER.
001230     05  WS-DI-DATA                PIC 9(8) VALUE ZERO.
001240     05  WS-DI-DATA-R REDEFINES WS-DI-DATA.
001250         10  WS-DI-ANO              PIC 9(4).
001260         10  WS-DI-MES              PIC 9(2).
001270         10  WS-DI-DIA              PIC 9(2).
001280     05  WS-ULTIMO-DIA2            PIC 9(2) VALUE ZERO.
001290     05  WS-BISSEXTO-Q             PIC 9(4) COMP VALUE ZERO.
001300     05  WS-BISSEXTO-R4            PIC 9(4) COMP VALUE ZERO.
001310     05  WS-BISSEXTO-R100          PIC 9(4) COMP VALUE ZERO.
001320     05  WS-BISSEXTO-R400          PIC 9(4) COMP VALUE ZERO.
001330     05  FILLER                    PIC X(10).

001340 01  WS-LIMITE-EXPIRACION          PIC 9(8) VALUE ZERO.

001350 01  WS-CONTADORES.
001360     05  WS-CT-VARRIDAS            PIC 9(7) COMP VALUE ZERO.
001370     05  WS-CT-EXPIRADAS           PIC 9(7) COMP VALUE ZERO.
001380     05  FILLER                    PIC X(10).

001390 01  WR-LIN-RESULTADO.
001400     05  FILLER                    PIC X(3) VALUE SPACES.
001410     05  WRR-COMANDO               PIC X(10).
001420     05  FILLER                    PIC X(1) VALUE SPACES.
001430     05  WRR-SES-ID                PIC 9(9).
001440     05  FILLER                    PIC X(1) VALUE SPACES.
001450     05  WRR-USUARIO               PIC X(20).
001460     05  FILLER                    PIC X(1) VALUE SPACES.
001470     05  WRR-RESULTADO             PIC X(30).
001480     05  FILLER                    PIC X(25) VALUE SPACES.

001490 01  WR-LIN-TOTAIS.
001500     05  FILLER                    PIC X(5) VALUE SPACES.
001510     05  WRT-ROTULO                PIC X(30).
001520     05  WRT-CT                    PIC ZZZZZ9.
001530     05  FILLER                    PIC X(59) VALUE SPACES.
001540*================================================================*
001550 PROCEDURE DIVISION.
001560*----------------------------------------------------------------*
001570 0000-CONTROLE SECTION.
001580 0000.
001590     PERFORM 1000-INICIO THRU 1000-INICIO-FIM.
001600     PERFORM 2000-PROCESSA THRU 2000-PROCESSA-FIM.
001610     PERFORM 8000-FINALIZA THRU 8000-FINALIZA-FIM.
001620     GOBACK.
001630 0000-EXIT.
001640     EXIT.

001650 1000-INICIO SECTION.
001660 1000.
001670     OPEN I-O SESION.
001680     IF FS-SESION = "35"
001690         CLOSE SESION
001700         OPEN OUTPUT SESION
001710         CLOSE SESION
001720         OPEN I-O SESION
001730     END-IF.
001740     OPEN INPUT SESENT.
001750     OPEN OUTPUT SESSAI.
001760     ACCEPT WS-AGORA-DATA FROM DATE YYYYMMDD.
001770     ACCEPT WS-HORA-SISTEMA FROM TIME.
001780     COMPUTE WS-AGORA-HORA = WS-HS-HORA * 100 + WS-HS-MINUTO.
001790     READ SESENT
001800         AT END SET FIM-SESENT TO TRUE
001810     END-READ.
001820 1000-INICIO-FIM.
001830     EXIT.

001840 2000-PROCESSA SECTION.
001850 2000.
001860     MOVE SPACES TO SESSAI-REC.
001870     STRING "RELATORIO DE CONTROLE DE SESSOES"
001880         DELIMITED BY SIZE INTO SESSAI-REC.
001890     WRITE SESSAI-REC.
001900 2000-LOOP.
001910     IF FIM-SESENT
001920         GO TO 2000-PROCESSA-FIM
001930     END-IF.
001940     EVALUATE TRUE
001950         WHEN SEE-LOGIN
001960             PERFORM 2100-LOGIN THRU 2100-LOGIN-FIM
001970         WHEN SEE-VALIDAR
001980             PERFORM 2300-VALIDAR THRU 2300-VALIDAR-FIM
001990         WHEN SEE-CERRAR
002000             PERFORM 2500-CERRAR THRU 2500-CERRAR-FIM
002010         WHEN OTHER
002020             CONTINUE
002030     END-EVALUATE.
002040     READ SESENT
002050         AT END SET FIM-SESENT TO TRUE
002060     END-READ.
002070     GO TO 2000-LOOP.
002080 2000-PROCESSA-FIM.
002090     PERFORM 3900-IMPRIMIR-TOTAIS THRU 3900-IMPRIMIR-TOTAIS-FIM.
002100     EXIT.

002110* ABRE UMA SESSAO NOVA SE O USUARIO/SENHA CASAREM COM A CREDEN-
002120* CIAL FIXA DO ADMINISTRADOR - NAO HA CONSULTA A CADASTRO ALGUM
002130 2100-LOGIN SECTION.
002140 2100.
002150     MOVE SPACES TO WR-LIN-RESULTADO.
002160     MOVE "LOGIN" TO WRR-COMANDO.
002170     MOVE SEE-USUARIO TO WRR-USUARIO.
002180     IF SEE-USUARIO = WS-ADMIN-USUARIO
002190         AND SEE-PASSWORD = WS-ADMIN-PASSWORD
002200         PERFORM 9100-PROX-SES-ID THRU 9100-PROX-SES-ID-FIM
002210         MOVE WS-PROX-SES-ID TO SES-ID
002220         MOVE SEE-USUARIO TO SES-USUARIO
002230         MOVE WS-AGORA-DATA TO SES-FECHA-CREACION
002240         MOVE WS-AGORA-HORA TO SES-HORA-CREACION
002250         MOVE WS-AGORA-DATA TO SES-FECHA-ULT-ACCESO
002260         MOVE WS-AGORA-HORA TO SES-HORA-ULT-ACCESO
002270         SET SES-ACTIVA-SI TO TRUE
002280         MOVE WS-PROX-SES-ID TO WK-SES-REL
002290         WRITE SESION-REC
002300             INVALID KEY
002310                 MOVE "ERRO AO CRIAR SESSAO" TO WRR-RESULTADO
002320             NOT INVALID KEY
002330                 MOVE WS-PROX-SES-ID TO WRR-SES-ID
002340                 MOVE "SESION CREADA" TO WRR-RESULTADO
002350         END-WRITE
002360     ELSE
002370         MOVE "CREDENCIALES INVALIDAS" TO WRR-RESULTADO
002380     END-IF.
002390     WRITE SESSAI-REC FROM WR-LIN-RESULTADO.
002400 2100-LOGIN-FIM.
002410     EXIT.

002420* PROXIMO SES-ID LIVRE - MESMO IDIOMA USADO NOS DEMAIS CADASTROS
002430 9100-PROX-SES-ID SECTION.
002440 9100.
002450     START SESION LAST.
002460     READ SESION PREVIOUS RECORD.
002470     IF FS-SESION NOT EQUAL "00"
002480         MOVE 1 TO WS-PROX-SES-ID
002490     ELSE
002500         COMPUTE WS-PROX-SES-ID = SES-ID + 1
002510     END-IF.
002520 9100-PROX-SES-ID-FIM.
002530     EXIT.

002540* VARRE TODAS AS SESSOES E MARCA COMO VENCIDA TODA AQUELA CUJO
002550* ULTIMO ACESSO + 24 HORAS JA FICOU NO PASSADO; DEPOIS RELE E
002560* VALIDA A SESSAO PEDIDA NO CARTAO
002570 2300-VALIDAR SECTION.
002580 2300.
002590     PERFORM 2400-PODAR-SESIONES THRU 2400-PODAR-SESIONES-FIM.
002600     MOVE SPACES TO WR-LIN-RESULTADO.
002610     MOVE "VALIDAR" TO WRR-COMANDO.
002620     MOVE SEE-SES-ID TO WRR-SES-ID.
002630     MOVE SEE-SES-ID TO WK-SES-REL.
002640     READ SESION
002650         INVALID KEY
002660             MOVE "SESION INEXISTENTE" TO WRR-RESULTADO
002670             GO TO 2300-IMPRIME
002680     END-READ.
002690     MOVE SES-USUARIO TO WRR-USUARIO.
002700     IF SES-ACTIVA-SI
002710         MOVE WS-AGORA-DATA TO SES-FECHA-ULT-ACCESO
002720         MOVE WS-AGORA-HORA TO SES-HORA-ULT-ACCESO
002730         REWRITE SESION-REC
002740             INVALID KEY
002750                 MOVE "ERRO AO RENOVAR SESSAO" TO WRR-RESULTADO
002760             NOT INVALID KEY
002770                 MOVE "SESION VALIDA" TO WRR-RESULTADO
002780         END-REWRITE
002790     ELSE
002800         MOVE "SESION EXPIRADA" TO WRR-RESULTADO
002810     END-IF.
002820 2300-IMPRIME.
002830     WRITE SESSAI-REC FROM WR-LIN-RESULTADO.
002840 2300-VALIDAR-FIM.
002850     EXIT.

002860 2400-PODAR-SESIONES SECTION.
002870 2400.
002880     MOVE 1 TO WK-SES-REL.
002890     START SESION KEY IS NOT LESS THAN WK-SES-REL
002900         INVALID KEY GO TO 2400-PODAR-SESIONES-FIM
002910     END-START.
002920 2400-LOOP.
002930     READ SESION NEXT RECORD
002940         AT END GO TO 2400-PODAR-SESIONES-FIM
002950     END-READ.
002960     ADD 1 TO WS-CT-VARRIDAS.
002970     IF SES-ACTIVA-SI
002980         MOVE SES-FECHA-ULT-ACCESO TO WS-DI-DATA
002990         PERFORM 9610-AVANCAR-DIA THRU 9610-AVANCAR-DIA-FIM.
003000         MOVE WS-DI-DATA TO WS-LIMITE-EXPIRACION.
003010         IF WS-LIMITE-EXPIRACION < WS-AGORA-DATA
003020             OR (WS-LIMITE-EXPIRACION = WS-AGORA-DATA
003030                 AND SES-HORA-ULT-ACCESO < WS-AGORA-HORA)
003040             SET SES-ACTIVA-NO TO TRUE
003050             MOVE SES-ID TO WK-SES-REL
003060             REWRITE SESION-REC
003070                 INVALID KEY CONTINUE
003080             END-REWRITE
003090             ADD 1 TO WS-CT-EXPIRADAS
003100         END-IF
003110     END-IF.
003120     GO TO 2400-LOOP.
003130 2400-PODAR-SESIONES-FIM.
003140     EXIT.

003150* AVANCA WS-DI-DATA UM DIA (AJUSTE DE MES/ANO, FEVEREIRO NO ANO
003160* BISSEXTO COM 29 DIAS)
003170 9610-AVANCAR-DIA SECTION.
003180 9610.
003190     ADD 1 TO WS-DI-DIA.
003200     MOVE TM-DIAS (WS-DI-MES) TO WS-ULTIMO-DIA2.
003210     IF WS-DI-MES = 2
003220         DIVIDE WS-DI-ANO BY 4 GIVING WS-BISSEXTO-Q
003230             REMAINDER WS-BISSEXTO-R4
003240         DIVIDE WS-DI-ANO BY 100 GIVING WS-BISSEXTO-Q
003250             REMAINDER WS-BISSEXTO-R100
003260         DIVIDE WS-DI-ANO BY 400 GIVING WS-BISSEXTO-Q
003270             REMAINDER WS-BISSEXTO-R400
003280         IF (WS-BISSEXTO-R4 = 0 AND WS-BISSEXTO-R100 NOT = 0)
003290            OR WS-BISSEXTO-R400 = 0
003300             MOVE 29 TO WS-ULTIMO-DIA2
003310         END-IF
003320     END-IF.
003330     IF WS-DI-DIA > WS-ULTIMO-DIA2
003340         MOVE 1 TO WS-DI-DIA
003350         ADD 1 TO WS-DI-MES
003360         IF WS-DI-MES > 12
003370             MOVE 1 TO WS-DI-MES
003380             ADD 1 TO WS-DI-ANO
003390         END-IF
003400     END-IF.
003410 9610-AVANCAR-DIA-FIM.
003420     EXIT.

003430* FECHA (LOGOUT) UMA SESSAO - REMOVE O REGISTRO DO ARQUIVO
003440 2500-CERRAR SECTION.
003450 2500.
003460     MOVE SPACES TO WR-LIN-RESULTADO.
003470     MOVE "CERRAR" TO WRR-COMANDO.
003480     MOVE SEE-SES-ID TO WRR-SES-ID.
003490     MOVE SEE-SES-ID TO WK-SES-REL.
003500     READ SESION
003510         INVALID KEY
003520             MOVE "SESION INEXISTENTE" TO WRR-RESULTADO
003530             GO TO 2500-IMPRIME
003540     END-READ.
003550     MOVE SES-USUARIO TO WRR-USUARIO.
003560     DELETE SESION
003570         INVALID KEY
003580             MOVE "ERRO AO CERRAR SESSAO" TO WRR-RESULTADO
003590         NOT INVALID KEY
003600             MOVE "SESION CERRADA" TO WRR-RESULTADO
003610     END-DELETE.
003620 2500-IMPRIME.
003630     WRITE SESSAI-REC FROM WR-LIN-RESULTADO.
003640 2500-CERRAR-FIM.
003650     EXIT.

003660 3900-IMPRIMIR-TOTAIS SECTION.
003670 3900.
003680     MOVE SPACES TO WR-LIN-TOTAIS.
003690     MOVE "SESSOES VARRIDAS" TO WRT-ROTULO.
003700     MOVE WS-CT-VARRIDAS TO WRT-CT.
003710     WRITE SESSAI-REC FROM WR-LIN-TOTAIS.
003720     MOVE SPACES TO WR-LIN-TOTAIS.
003730     MOVE "SESSOES EXPIRADAS NESTA PASSADA" TO WRT-ROTULO.
003740     MOVE WS-CT-EXPIRADAS TO WRT-CT.
003750     WRITE SESSAI-REC FROM WR-LIN-TOTAIS.
003760 3900-IMPRIMIR-TOTAIS-FIM.
003770     EXIT.

003780 8000-FINALIZA SECTION.
003790 8000.
003800     CLOSE SESION SESENT SESSAI.
003810 8000-FINALIZA-FIM.
003820     EXIT.


