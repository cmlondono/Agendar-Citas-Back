000100*----------------------------------------------------------------*
000110* COPYBOOK.     ARQHORARIOS
000120* AUTOR.        A. NUNES FILHO.
000130* DATA-CRIACAO. 14/03/1988.
000140*----------------------------------------------------------------*
000150* SISTEMA:      AGENDA DE CITAS / VENDAS
000160* OBJETIVO:     LAYOUT DO ARQUIVO DE HORARIOS LABORAIS - UM
000170*               REGISTRO POR EMPLEADO + DIA DA SEMANA
000180*
000190* VERSOES:      DATA        RESP  CHAMADO   DESCRICAO
000200*               ----------  ----  --------  --------------------
000210*               14/03/1988  ANF   ----      LAYOUT ORIGINAL
000220*               30/07/1993  ANF   CH-0061   HOR-DIA-SEMANA PASSA
000230*                                           A SEGUIR PADRAO ISO
000240*                                           (1=SEGUNDA..7=DOMIN)
000250*               02/05/1999  MSR   CH-0094   REVISAO ANO 2000
000260*----------------------------------------------------------------*
000270* HOR-HORA-INICIO E HOR-HORA-FIN GUARDADOS COMO HHMM (9(4)), SEM
000280* SEPARADOR, CONFORME O MESTRE DE EMPLEADOS NAO GUARDA TIMESTAMP.
000290* REDEFINES ABAIXO EXPOE A HORA E O MINUTO SEPARADAMENTE PARA OS
000300* TESTES DE CONTENCAO DE HORARIO.
000310*----------------------------------------------------------------*
000320 01  HORARIO-REC.
000330     05  HOR-ID                    PIC 9(9).
000340     05  HOR-EMP-ID                PIC 9(9).
000350     05  HOR-DIA-SEMANA            PIC 9(1).
000360         88  HOR-DIA-VALIDO            VALUE 1 THRU 7.
000370     05  HOR-HORA-INICIO           PIC 9(4).
000380     05  HOR-HORA-INICIO-R REDEFINES HOR-HORA-INICIO.
000390         10  HOR-HI-HORA           PIC 9(2).
000400         10  HOR-HI-MINUTO         PIC 9(2).
000410     05  HOR-HORA-FIN              PIC 9(4).
000420     05  HOR-HORA-FIN-R REDEFINES HOR-HORA-FIN.
000430         10  HOR-HF-HORA           PIC 9(2).
000440         10  HOR-HF-MINUTO         PIC 9(2).
000450     05  HOR-ACTIVO                PIC X.
000460         88  HOR-ACTIVO-SI             VALUE "Y".
000470         88  HOR-ACTIVO-NO             VALUE "N".
000480     05  FILLER                    PIC X(15).

