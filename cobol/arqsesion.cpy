000100*----------------------------------------------------------------*
000110* COPYBOOK.     ARQSESION
000120* AUTOR.        R. COSTA ALVES.
000130* DATA-CRIACAO. 19/08/2004.
000140*----------------------------------------------------------------*
000150* SISTEMA:      AGENDA DE CITAS / VENDAS
000160* OBJETIVO:     LAYOUT DO REGISTRO DE SESSAO DO PAINEL ADMINIS-
000170*               TRATIVO - CONTROLE DE EXPIRACAO DESLIZANTE.
000180*
000190* VERSOES:      DATA        RESP  CHAMADO   DESCRICAO
000200*               ----------  ----  --------  --------------------
000210*               19/08/2004  RAC   CH-0151   LAYOUT ORIGINAL -
000220*                                           ANTES SO EXISTIA EM
000230*                                           MEMORIA NO PAINEL
000240*                                           WEB; AGORA PERSISTE
000250*                                           ENTRE EXECUCOES DO
000260*                                           JOB BATCH
000270*----------------------------------------------------------------*
000280* SES-FECHA-ULTIMO-ACCESO + 1440 MINUTOS (24H) < AGORA ==> A
000290* SESSAO EXPIROU (VER PARAGRAFO 2400-PODAR-SESIONES DE SESIONES-
000291* CONTROL).
000300*----------------------------------------------------------------*
000310 01  SESION-REC.
000320     05  SES-ID                    PIC 9(9).
000330     05  SES-USUARIO               PIC X(30).
000340     05  SES-FECHA-CREACION        PIC 9(8).
000350     05  SES-HORA-CREACION         PIC 9(4).
000360     05  SES-FECHA-ULT-ACCESO      PIC 9(8).
000370     05  SES-HORA-ULT-ACCESO       PIC 9(4).
000380     05  SES-HORA-ULT-ACC-R REDEFINES SES-HORA-ULT-ACCESO.
000390         10  SES-HUA-HORA          PIC 9(2).
000400         10  SES-HUA-MINUTO        PIC 9(2).
000410     05  SES-ACTIVA                PIC X.
000420         88  SES-ACTIVA-SI             VALUE "Y".
000430         88  SES-ACTIVA-NO             VALUE "N".
000440     05  FILLER                    PIC X(20).

