000100*----------------------------------------------------------------*
000110* COPYBOOK.     ARQDETVENTA
000120* AUTOR.        A. NUNES FILHO.
000130* DATA-CRIACAO. 22/03/1988.
000140*----------------------------------------------------------------*
000150* SISTEMA:      AGENDA DE CITAS / VENDAS
000160* OBJETIVO:     LAYOUT DO DETALLE DE VENTA (UMA LINHA POR
000170*               PRODUCTO VENDIDO, FILHO DE VENTA).
000180*
000190* VERSOES:      DATA        RESP  CHAMADO   DESCRICAO
000200*               ----------  ----  --------  --------------------
000210*               22/03/1988  ANF   ----      LAYOUT ORIGINAL
000220*               02/05/1999  MSR   CH-0094   REVISAO ANO 2000
000230*----------------------------------------------------------------*
000240* DVT-PRECIO-UNITARIO E SEMPRE UMA COPIA DO PRD-PRECIO NO MOMEN-
000250* TO DA VENDA (NAO E RELIDO DEPOIS); DVT-SUBTOTAL = CANTIDAD X
000260* PRECIO-UNITARIO, CALCULADO NA GRAVACAO E NAO REGRAVADO DEPOIS.
000270*----------------------------------------------------------------*
000280 01  DETVENTA-REC.
000290     05  DVT-ID                    PIC 9(9).
000300     05  DVT-VTA-ID                PIC 9(9).
000310     05  DVT-PRD-ID                PIC 9(9).
000320     05  DVT-CANTIDAD              PIC 9(5).
000330     05  DVT-PRECIO-UNITARIO       PIC S9(8)V99.
000340     05  DVT-SUBTOTAL              PIC S9(8)V99.
000350     05  FILLER                    PIC X(30).

