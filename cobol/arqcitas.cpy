000100*----------------------------------------------------------------*
000110* COPYBOOK.     ARQCITAS
000120* AUTOR.        A. NUNES FILHO.
000130* DATA-CRIACAO. 18/03/1988.
000140*----------------------------------------------------------------*
000150* SISTEMA:      AGENDA DE CITAS / VENDAS
000160* OBJETIVO:     LAYOUT DO ARQUIVO DE CITAS (AGENDAMENTOS) - UMA
000170*               CITA POR CLIENTE+EMPLEADO+SERVICO+DATA/HORA.
000180*
000190* VERSOES:      DATA        RESP  CHAMADO   DESCRICAO
000200*               ----------  ----  --------  --------------------
000210*               18/03/1988  ANF   ----      LAYOUT ORIGINAL
000220*               05/09/1992  ANF   CH-0049   INCLUSAO DO FLAG
000230*                                           CIT-RECORDATORIO-
000240*                                           ENVIADO PARA A NOVA
000250*                                           ROTINA DE AVISOS
000260*               02/05/1999  MSR   CH-0094   REVISAO ANO 2000 -
000270*                                           DATAS PASSAM A
000280*                                           CCYYMMDD (8 DIGITOS)
000290*               19/08/2004  RAC   CH-0151   REDEFINES PARA DECOM
000300*                                           POSICAO DE DATA/HORA
000310*----------------------------------------------------------------*
000320* CIT-ESTADO GUARDA O TEXTO MINUSCULO ORIGINAL DO SISTEMA-FONTE
000330* (PROGRAMADA / CUMPLIDA / CANCELADA) - OS PROGRAMAS DE RESERVA
000340* COMPARAM EM MAIUSCULA-MINUSCULA EXATA; OS PROGRAMAS DE RELATO-
000350* RIO COMPARAM SEM DIFERENCIAR CAIXA (VER ROTINAS 9500).
000360*----------------------------------------------------------------*
000370 01  CITA-REC.
000380     05  CIT-ID                    PIC 9(9).
000390     05  CIT-CLIENTE-NOMBRE        PIC X(100).
000400     05  CIT-CLIENTE-DOCUMENTO     PIC X(20).
000410     05  CIT-CLIENTE-CELULAR      PIC X(20).
000420     05  CIT-EMP-ID                PIC 9(9).
000430     05  CIT-SVC-ID                PIC 9(9).
000440     05  CIT-FECHA-INICIO          PIC 9(8).
000450     05  CIT-FECHA-INICIO-R REDEFINES CIT-FECHA-INICIO.
000460         10  CIT-FI-ANO            PIC 9(4).
000470         10  CIT-FI-MES            PIC 9(2).
000480         10  CIT-FI-DIA            PIC 9(2).
000490     05  CIT-HORA-INICIO           PIC 9(4).
000500     05  CIT-HORA-INICIO-R REDEFINES CIT-HORA-INICIO.
000510         10  CIT-HI-HORA           PIC 9(2).
000520         10  CIT-HI-MINUTO         PIC 9(2).
000530     05  CIT-HORA-FIN              PIC 9(4).
000540     05  CIT-HORA-FIN-R REDEFINES CIT-HORA-FIN.
000550         10  CIT-HF-HORA           PIC 9(2).
000560         10  CIT-HF-MINUTO         PIC 9(2).
000570     05  CIT-ESTADO                PIC X(20).
000580         88  CIT-EST-PROGRAMADA        VALUE "programada".
000590         88  CIT-EST-CUMPLIDA          VALUE "cumplida".
000600         88  CIT-EST-CANCELADA         VALUE "cancelada".
000610     05  CIT-COSTO-TOTAL           PIC S9(8)V99.
000620     05  CIT-FECHA-CREACION        PIC 9(8).
000630     05  CIT-RECORDATORIO-ENVIADO PIC X.
000640         88  CIT-RECORD-SI             VALUE "Y".
000650         88  CIT-RECORD-NO             VALUE "N".
000660     05  FILLER                    PIC X(25).

