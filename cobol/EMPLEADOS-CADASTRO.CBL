000100 IDENTIFICATION DIVISION.
000110*----------------------------------------------------------------*
000120 PROGRAM-ID.    EMPLEADOS-CADASTRO.
000130* AUTHOR.       A. NUNES FILHO.
000140* INSTALLATION. HBSIS - SISTEMAS VENDAS.
000150* DATE-WRITTEN. 14/03/1988.
000160* DATE-COMPILED.
000170* SECURITY.     USO INTERNO - SOMENTE PESSOAL AUTORIZADO DO
000180*               SETOR DE RECURSOS HUMANOS.
000190*----------------------------------------------------------------*
000200* SISTEMA:      AGENDA DE CITAS / VENDAS
000210* PROGRAMA:     EMPLEADOS-CADASTRO
000220*
000230* OBJETIVO:     MANUTENCAO DO MESTRE DE EMPLEADOS E DE SEUS HO-
000240*               RARIOS LABORAIS (INCLUSAO, BAIXA LOGICA, INCLU-
000250*               SAO/EXCLUSAO DE HORARIO, INCLUSAO EM LOTE).
000260*
000270* VERSOES:      DATA        RESP  CHAMADO   DESCRICAO
000280*               ----------  ----  --------  --------------------
000290*               14/03/1988  ANF   ----      VERSAO ORIGINAL -
000300*                                           CADASTRO DE EMPLEADO
000310*               30/07/1993  ANF   CH-0061   INCLUSAO DA MANUTEN-
000320*                                           CAO DE HORARIO LABO-
000330*                                           RAL (ANTES SO EXIS-
000340*                                           TIA O CADASTRO BASI-
000350*                                           CO DO EMPLEADO)
000360*               18/02/1996  ANF   CH-0078   INCLUSAO DA ROTINA
000370*                                           DE INCLUSAO EM LOTE
000380*                                           DE HORARIOS (2500)
000390*               02/05/1999  MSR   CH-0094   REVISAO ANO 2000
000400*----------------------------------------------------------------*
000410* A ROTINA DE LOTE (2500) NAO REVALIDA HORA-FIN > HORA-INICIO -
000420* SO REVALIDA O DIA DA SEMANA. ISTO FOI HERDADO DO SISTEMA-FONTE
000430* (RELATORIO DE INCONSISTENCIA CH-0078 FICOU ABERTO SEM SOLUCAO
000440* PORQUE A TELA WEB JA BLOQUEIA NO CLIENTE) - NAO "CORRIGIR" SEM
000450* AUTORIZACAO DO SETOR DE RH, QUE DEPENDE DESTE COMPORTAMENTO.
000460*----------------------------------------------------------------*
000470 ENVIRONMENT DIVISION.
000480*----------------------------------------------------------------*
000490 CONFIGURATION SECTION.
000500 SPECIAL-NAMES.
000510     C01 IS TOP-OF-FORM
000520     CLASS CLASE-ALFABETICA IS "A" THRU "Z" "a" THRU "z"
000530     UPSI-0.
000540 INPUT-OUTPUT SECTION.
000550 FILE-CONTROL.
000560     SELECT EMPLEADOS ASSIGN TO EMPLEADOS
000570         ORGANIZATION IS RELATIVE
000580         ACCESS MODE IS DYNAMIC
000590         RELATIVE KEY IS WK-EMP-REL
000600         FILE STATUS IS FS-EMPLEADOS.
000610     SELECT HORARIOS ASSIGN TO HORARIOS
000620         ORGANIZATION IS RELATIVE
000630         ACCESS MODE IS DYNAMIC
000640         RELATIVE KEY IS WK-HOR-REL
000650         FILE STATUS IS FS-HORARIOS.
000660     SELECT EMPENT ASSIGN TO EMPENT
000670         ORGANIZATION IS LINE SEQUENTIAL
000680         FILE STATUS IS FS-EMPENT.
000690     SELECT EMPSAI ASSIGN TO EMPSAI
000700         ORGANIZATION IS LINE SEQUENTIAL
000710         FILE STATUS IS FS-EMPSAI.
000720*================================================================*
000730 DATA DIVISION.
000740*----------------------------------------------------------------*
000750 FILE SECTION.
000760 FD  EMPLEADOS.
000770 COPY arqempleados.
000780 FD  HORARIOS.
000790 COPY arqhorarios.
000800 FD  EMPENT.
000810 01  EMPENT-REC.
000820     05  EPE-TIPO-TRANSACAO        PIC X.
000830         88  EPE-TIPO-INCL-EMP         VALUE "1".
000840         88  EPE-TIPO-BAIXA-EMP        VALUE "2".
000850         88  EPE-TIPO-INCL-HOR         VALUE "3".
000860         88  EPE-TIPO-EXCL-HOR         VALUE "4".
000870         88  EPE-TIPO-LOTE-HOR         VALUE "5".
000880     05  EPE-EMP-ID                PIC 9(9).
000890     05  EPE-HOR-ID                PIC 9(9).
000900     05  EPE-EMP-NOMBRE            PIC X(100).
000910     05  EPE-DIA-SEMANA            PIC 9(1).
000920     05  EPE-HORA-INICIO           PIC 9(4).
000930     05  EPE-HORA-FIN              PIC 9(4).
000940     05  EPE-QTD-LOTE              PIC 9(2).
000950     05  FILLER                    PIC X(40).
000960* LINHAS 2 A 8 DE UMA TRANSACAO TIPO 5 (LOTE) TRAZEM ATE SETE
000970* HORARIOS ADICIONAIS NO MESMO LAYOUT DE DIA/INICIO/FIM
000980 01  EMPENT-LOTE-REC.
000990     05  ELE-DIA-SEMANA            PIC 9(1).
001000     05  ELE-HORA-INICIO           PIC 9(4).
001010     05  ELE-HORA-FIN              PIC 9(4).
001020     05  FILLER                    PIC X(162).
001030 FD  EMPSAI.
001040 01  EMPSAI-REC                    PIC X(132).
001050*================================================================*
001060 WORKING-STORAGE SECTION.
001070*----------------------------------------------------------------*
001080 01  WS-CHAVES-RELATIVAS.
001090     05  WK-EMP-REL                PIC 9(9) COMP.
001100     05  WK-HOR-REL                PIC 9(9) COMP.
001110     05  FILLER                    PIC X(8).

001120 01  WS-STATUS-ARQUIVOS.
001130     05  FS-EMPLEADOS              PIC X(2) VALUE "00".
001140         88  FS-EMPLEADOS-NAO-EXISTE   VALUE "35".
001150     05  FS-HORARIOS               PIC X(2) VALUE "00".
001160         88  FS-HORARIOS-NAO-EXISTE    VALUE "35".
001170     05  FS-EMPENT                 PIC X(2) VALUE "00".
001180     05  FS-EMPSAI                 PIC X(2) VALUE "00".
001190     05  FILLER                    PIC X(10).

001200 01  WS-SWITCHES.
001210     05  WS-FIM-EMPENT             PIC X VALUE "N".
001220         88  FIM-EMPENT                VALUE "Y".
001230     05  FILLER                    PIC X(10).

001240 01  WS-CONTADORES.
001250     05  WS-CT-LIDAS               PIC 9(6) COMP VALUE ZERO.
001260     05  WS-CT-ACEITAS             PIC 9(6) COMP VALUE ZERO.
001270     05  WS-CT-RECHAZADAS          PIC 9(6) COMP VALUE ZERO.
001280     05  FILLER                    PIC X(10).

001290 01  WS-MENSAGEM                   PIC X(60) VALUE SPACES.

001300 01  WS-CAMPOS-TRABALHO.
001310     05  WS-PROX-EMP-ID            PIC 9(9) COMP VALUE ZERO.
001320     05  WS-PROX-HOR-ID            PIC 9(9) COMP VALUE ZERO.
001330     05  WS-HORA-INICIO-LOTE       PIC 9(4) COMP VALUE ZERO.
001340     05  WS-HORA-FIN-LOTE          PIC 9(4) COMP VALUE ZERO.
001350     05  WS-DIA-SEMANA-LOTE        PIC 9(1) COMP VALUE ZERO.
001360     05  FILLER                    PIC X(10).

001370 01  WS-INDICES.
001380     05  WS-IX-TAB                 PIC 9(2) COMP VALUE ZERO.
001390     05  FILLER                    PIC X(8).

001400 01  WR-DET-TRANS.
001410     05  WRT-ID                    PIC Z(8)9.
001420     05  FILLER                    PIC X(2) VALUE SPACES.
001430     05  WRT-STATUS                PIC X(10).
001440     05  FILLER                    PIC X(2) VALUE SPACES.
001450     05  WRT-MENSAJE               PIC X(60).
001460     05  FILLER                    PIC X(49) VALUE SPACES.
001470*================================================================*
001480 PROCEDURE DIVISION.
001490*----------------------------------------------------------------*
001500 0000-CONTROLE SECTION.
001510 0000.
001520     PERFORM 1000-INICIO THRU 1000-INICIO-FIM.
001530     PERFORM 2000-PROCESSA THRU 2000-PROCESSA-FIM
001540         UNTIL FIM-EMPENT.
001550     PERFORM 8000-FINALIZA THRU 8000-FINALIZA-FIM.
001560     GOBACK.
001570 0000-EXIT.
001580     EXIT.

001590 1000-INICIO SECTION.
001600 1000.
001610     OPEN I-O EMPLEADOS.
001620     IF FS-EMPLEADOS-NAO-EXISTE
001630         OPEN OUTPUT EMPLEADOS
001640         CLOSE EMPLEADOS
001650         OPEN I-O EMPLEADOS
001660     END-IF.
001670     OPEN I-O HORARIOS.
001680     IF FS-HORARIOS-NAO-EXISTE
001690         OPEN OUTPUT HORARIOS
001700         CLOSE HORARIOS
001710         OPEN I-O HORARIOS
001720     END-IF.
001730     OPEN INPUT EMPENT.
001740     OPEN OUTPUT EMPSAI.
001750     READ EMPENT
001760         AT END MOVE "Y" TO WS-FIM-EMPENT
001770     END-READ.
001780 1000-INICIO-FIM.
001790     EXIT.

001800 2000-PROCESSA SECTION.
001810 2000.
001820     ADD 1 TO WS-CT-LIDAS.
001830     MOVE SPACES TO WS-MENSAGEM.
001840     EVALUATE TRUE
001850         WHEN EPE-TIPO-INCL-EMP
001860             PERFORM 2100-INCLUIR-EMPLEADO THRU
001870                     2100-INCLUIR-EMPLEADO-FIM
001880         WHEN EPE-TIPO-BAIXA-EMP
001890             PERFORM 2150-BAIXAR-EMPLEADO THRU
001900                     2150-BAIXAR-EMPLEADO-FIM
001910         WHEN EPE-TIPO-INCL-HOR
001920             PERFORM 2400-INCLUIR-HORARIO THRU
001930                     2400-INCLUIR-HORARIO-FIM
001940         WHEN EPE-TIPO-EXCL-HOR
001950             PERFORM 2450-EXCLUIR-HORARIO THRU
001960                     2450-EXCLUIR-HORARIO-FIM
001970         WHEN EPE-TIPO-LOTE-HOR
001980             PERFORM 2500-LOTE-HORARIOS THRU
001990                     2500-LOTE-HORARIOS-FIM
002000         WHEN OTHER
002010             MOVE "TIPO DE TRANSACAO INVALIDO" TO WS-MENSAGEM
002020             PERFORM 2900-REJEITAR THRU 2900-REJEITAR-FIM
002030     END-EVALUATE.
002040     READ EMPENT
002050         AT END MOVE "Y" TO WS-FIM-EMPENT
002060     END-READ.
002070 2000-PROCESSA-FIM.
002080     EXIT.

002090 2100-INCLUIR-EMPLEADO SECTION.
002100 2100.
002110     PERFORM 9100-PROX-EMP-ID THRU 9100-PROX-EMP-ID-FIM.
002120     INITIALIZE EMPLEADO-REC.
002130     MOVE WS-PROX-EMP-ID TO EMP-ID.
002140     MOVE EPE-EMP-NOMBRE TO EMP-NOMBRE.
002150     MOVE "Y" TO EMP-ACTIVO.
002160     ACCEPT EMP-FECHA-CREACION FROM DATE YYYYMMDD.
002170     MOVE EMP-ID TO WK-EMP-REL.
002180     WRITE EMPLEADO-REC
002190         INVALID KEY
002200             MOVE "ERRO AO GRAVAR EMPLEADO" TO WS-MENSAGEM
002210             PERFORM 2900-REJEITAR THRU 2900-REJEITAR-FIM
002220         NOT INVALID KEY
002230             MOVE "EMPLEADO CREADO" TO WS-MENSAGEM
002240             MOVE EMP-ID TO WRT-ID
002250             PERFORM 2800-ACEITAR THRU 2800-ACEITAR-FIM
002260     END-WRITE.
002270 2100-INCLUIR-EMPLEADO-FIM.
002280     EXIT.

002290* BAIXA LOGICA - NUNCA APAGA O REGISTRO FISICAMENTE
002300 2150-BAIXAR-EMPLEADO SECTION.
002310 2150.
002320     MOVE EPE-EMP-ID TO WK-EMP-REL.
002330     READ EMPLEADOS
002340         INVALID KEY
002350             MOVE "EMPLEADO NO EXISTE" TO WS-MENSAGEM
002360             MOVE EPE-EMP-ID TO WRT-ID
002370             PERFORM 2900-REJEITAR THRU 2900-REJEITAR-FIM
002380             GO TO 2150-BAIXAR-EMPLEADO-FIM
002390     END-READ.
002400     MOVE "N" TO EMP-ACTIVO.
002410     REWRITE EMPLEADO-REC
002420         INVALID KEY
002430             MOVE "ERRO AO REGRAVAR EMPLEADO" TO WS-MENSAGEM
002440             MOVE EPE-EMP-ID TO WRT-ID
002450             PERFORM 2900-REJEITAR THRU 2900-REJEITAR-FIM
002460         NOT INVALID KEY
002470             MOVE "EMPLEADO DADO DE BAIXA" TO WS-MENSAGEM
002480             MOVE EMP-ID TO WRT-ID
002490             PERFORM 2800-ACEITAR THRU 2800-ACEITAR-FIM
002500     END-REWRITE.
002510 2150-BAIXAR-EMPLEADO-FIM.
002520     EXIT.

002530* INCLUSAO DE UM UNICO HORARIO LABORAL - VALIDA DIA E HORA-FIM
002540* ESTRITAMENTE MAIOR QUE HORA-INICIO (CH-0061)
002550 2400-INCLUIR-HORARIO SECTION.
002560 2400.
002570     IF EPE-DIA-SEMANA < 1 OR EPE-DIA-SEMANA > 7
002580         MOVE "DIA DE LA SEMANA FUERA DE RANGO" TO WS-MENSAGEM
002590         MOVE EPE-HOR-ID TO WRT-ID
002600         PERFORM 2900-REJEITAR THRU 2900-REJEITAR-FIM
002610         GO TO 2400-INCLUIR-HORARIO-FIM
002620     END-IF.
002630     IF EPE-HORA-INICIO = ZEROS OR EPE-HORA-FIN = ZEROS
002640         MOVE "FALTA HORA DE INICIO O FIN" TO WS-MENSAGEM
002650         MOVE EPE-HOR-ID TO WRT-ID
002660         PERFORM 2900-REJEITAR THRU 2900-REJEITAR-FIM
002670         GO TO 2400-INCLUIR-HORARIO-FIM
002680     END-IF.
002690     IF EPE-HORA-FIN NOT > EPE-HORA-INICIO
002700         MOVE "HORA FIN DEBE SER MAYOR QUE HORA INICIO" TO
002710              WS-MENSAGEM
002720         MOVE EPE-HOR-ID TO WRT-ID
002730         PERFORM 2900-REJEITAR THRU 2900-REJEITAR-FIM
002740         GO TO 2400-INCLUIR-HORARIO-FIM
002750     END-IF.
002760     MOVE EPE-DIA-SEMANA TO WS-DIA-SEMANA-LOTE.
002770     MOVE EPE-HORA-INICIO TO WS-HORA-INICIO-LOTE.
002780     MOVE EPE-HORA-FIN TO WS-HORA-FIN-LOTE.
002790     PERFORM 2420-GRAVAR-HORARIO THRU 2420-GRAVAR-HORARIO-FIM.
002800 2400-INCLUIR-HORARIO-FIM.
002810     EXIT.

002820 2420-GRAVAR-HORARIO SECTION.
002830 2420.
002840     PERFORM 9200-PROX-HOR-ID THRU 9200-PROX-HOR-ID-FIM.
002850     INITIALIZE HORARIO-REC.
002860     MOVE WS-PROX-HOR-ID TO HOR-ID.
002870     MOVE EPE-EMP-ID TO HOR-EMP-ID.
002880     MOVE WS-DIA-SEMANA-LOTE TO HOR-DIA-SEMANA.
002890     MOVE WS-HORA-INICIO-LOTE TO HOR-HORA-INICIO.
002900     MOVE WS-HORA-FIN-LOTE TO HOR-HORA-FIN.
002910     MOVE "Y" TO HOR-ACTIVO.
002920     MOVE HOR-ID TO WK-HOR-REL.
002930     WRITE HORARIO-REC
002940         INVALID KEY
002950             MOVE "ERRO AO GRAVAR HORARIO" TO WS-MENSAGEM
002960             MOVE HOR-ID TO WRT-ID
002970             PERFORM 2900-REJEITAR THRU 2900-REJEITAR-FIM
002980         NOT INVALID KEY
002990             MOVE "HORARIO CREADO" TO WS-MENSAGEM
003000             MOVE HOR-ID TO WRT-ID
003010             PERFORM 2800-ACEITAR THRU 2800-ACEITAR-FIM
003020     END-WRITE.
003030 2420-GRAVAR-HORARIO-FIM.
003040     EXIT.

003050* EXCLUSAO FISICA DE UM HORARIO (A LISTAGEM POR EMPLEADO FICA A
003060* CARGO DOS RELATORIOS - ESTE PROGRAMA SO MANTEM O MESTRE)
003070 2450-EXCLUIR-HORARIO SECTION.
003080 2450.
003090     MOVE EPE-HOR-ID TO WK-HOR-REL.
003100     READ HORARIOS
003110         INVALID KEY
003120             MOVE "HORARIO NO EXISTE" TO WS-MENSAGEM
003130             MOVE EPE-HOR-ID TO WRT-ID
003140             PERFORM 2900-REJEITAR THRU 2900-REJEITAR-FIM
003150             GO TO 2450-EXCLUIR-HORARIO-FIM
003160     END-READ.
003170     DELETE HORARIOS RECORD
003180         INVALID KEY
003190             MOVE "ERRO AO ELIMINAR HORARIO" TO WS-MENSAGEM
003200             MOVE EPE-HOR-ID TO WRT-ID
003210             PERFORM 2900-REJEITAR THRU 2900-REJEITAR-FIM
003220         NOT INVALID KEY
003230             MOVE "HORARIO ELIMINADO" TO WS-MENSAGEM
003240             MOVE EPE-HOR-ID TO WRT-ID
003250             PERFORM 2800-ACEITAR THRU 2800-ACEITAR-FIM
003260     END-DELETE.
003270 2450-EXCLUIR-HORARIO-FIM.
003280     EXIT.

003290* LOTE DE HORARIOS (CH-0078) - LE EPE-QTD-LOTE LINHAS EXTRAS NO
003300* LAYOUT EMPENT-LOTE-REC E GRAVA CADA UMA SEM REVALIDAR HORA-FIN
003310* > HORA-INICIO (INCONSISTENCIA PRESERVADA - VER BANNER DO TOPO)
003320 2500-LOTE-HORARIOS SECTION.
003330 2500.
003340     PERFORM 2510-PROCESSA-LOTE THRU 2510-LOTE-FIM.
003350 2500-LOTE-HORARIOS-FIM.
003360     EXIT.

003370 2510-PROCESSA-LOTE SECTION.
003380 2510.
003390     MOVE 1 TO WS-IX-TAB.
003400 2510-LOOP.
003410     IF WS-IX-TAB > EPE-QTD-LOTE
003420         GO TO 2510-LOTE-FIM
003430     END-IF.
003440     READ EMPENT INTO EMPENT-LOTE-REC
003450         AT END MOVE "Y" TO WS-FIM-EMPENT
003460                GO TO 2510-LOTE-FIM
003470     END-READ.
003480     IF ELE-DIA-SEMANA < 1 OR ELE-DIA-SEMANA > 7
003490         MOVE "DIA DE LA SEMANA FUERA DE RANGO" TO WS-MENSAGEM
003500         MOVE WS-IX-TAB TO WRT-ID
003510         PERFORM 2900-REJEITAR THRU 2900-REJEITAR-FIM
003520     ELSE
003530         MOVE ELE-DIA-SEMANA TO WS-DIA-SEMANA-LOTE
003540         MOVE ELE-HORA-INICIO TO WS-HORA-INICIO-LOTE
003550         MOVE ELE-HORA-FIN TO WS-HORA-FIN-LOTE
003560         PERFORM 2420-GRAVAR-HORARIO THRU 2420-GRAVAR-HORARIO-FIM
003570     END-IF.
003580     ADD 1 TO WS-IX-TAB.
003590     GO TO 2510-LOOP.
003600 2510-LOTE-FIM.
003610     EXIT.

003620 2800-ACEITAR SECTION.
003630 2800.
003640     MOVE "ACEPTADA" TO WRT-STATUS.
003650     MOVE WS-MENSAGEM TO WRT-MENSAJE.
003660     WRITE EMPSAI-REC FROM WR-DET-TRANS.
003670     ADD 1 TO WS-CT-ACEITAS.
003680 2800-ACEITAR-FIM.
003690     EXIT.

003700 2900-REJEITAR SECTION.
003710 2900.
003720     MOVE "RECHAZADA" TO WRT-STATUS.
003730     MOVE WS-MENSAGEM TO WRT-MENSAJE.
003740     WRITE EMPSAI-REC FROM WR-DET-TRANS.
003750     ADD 1 TO WS-CT-RECHAZADAS.
003760 2900-REJEITAR-FIM.
003770     EXIT.

003780 8000-FINALIZA SECTION.
003790 8000.
003800     MOVE SPACES TO EMPSAI-REC.
003810     STRING "TOTAL LIDAS: " DELIMITED BY SIZE
003820             WS-CT-LIDAS DELIMITED BY SIZE
003830             "  ACEITAS: " DELIMITED BY SIZE
003840             WS-CT-ACEITAS DELIMITED BY SIZE
003850             "  RECHAZADAS: " DELIMITED BY SIZE
003860             WS-CT-RECHAZADAS DELIMITED BY SIZE
003870         INTO EMPSAI-REC.
003880     WRITE EMPSAI-REC.
003890     CLOSE EMPLEADOS HORARIOS EMPENT EMPSAI.
003900 8000-FINALIZA-FIM.
003910     EXIT.

003920 9100-PROX-EMP-ID SECTION.
003930 9100.
003940     START EMPLEADOS LAST.
003950     READ EMPLEADOS PREVIOUS RECORD.
003960     IF FS-EMPLEADOS NOT EQUAL "00"
003970         MOVE 1 TO WS-PROX-EMP-ID
003980     ELSE
003990         COMPUTE WS-PROX-EMP-ID = EMP-ID + 1
004000     END-IF.
004010 9100-PROX-EMP-ID-FIM.
004020     EXIT.

004030 9200-PROX-HOR-ID SECTION.
004040 9200.
004050     START HORARIOS LAST.
004060     READ HORARIOS PREVIOUS RECORD.
004070     IF FS-HORARIOS NOT EQUAL "00"
004080         MOVE 1 TO WS-PROX-HOR-ID
004090     ELSE
004100         COMPUTE WS-PROX-HOR-ID = HOR-ID + 1
004110     END-IF.
004120 9200-PROX-HOR-ID-FIM.
004130     EXIT.


