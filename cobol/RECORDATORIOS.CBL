000100 IDENTIFICATION DIVISION.
000110*----------------------------------------------------------------*
000120 PROGRAM-ID.    RECORDATORIOS.
000130* AUTHOR.       A. NUNES FILHO.
000140* INSTALLATION. HBSIS - SISTEMAS VENDAS.
000150* DATE-WRITTEN. 11/05/1989.
000160* DATE-COMPILED.
000170* SECURITY.     USO INTERNO - AVISO DE CITAS PROXIMAS.
000180*----------------------------------------------------------------*
000190* SISTEMA:      AGENDA DE CITAS / VENDAS
000200* PROGRAMA:     RECORDATORIOS
000210*
000220* OBJETIVO:     EXECUTAR UMA PASSADA DE VARREDURA DE AVISOS DE
000230*               CITAS PROXIMAS (JANELA DE 30 MINUTOS). PARA CADA
000240*               CITA "programada" AINDA NAO AVISADA QUE CAIA NA
000250*               JANELA, MARCA CIT-RECORDATORIO-ENVIADO = "S",
000260*               REGISTRA EM TABELA DE MEMORIA E EMITE LINHA NO
000270*               LISTADO. PODA DA TABELA AS ENTRADAS COM MAIS DE
000280*               2 HORAS DE ATRASO. ATENDE AINDA OS COMANDOS DE
000290*               LISTAGEM E FECHAMENTO MANUAL LIDOS DO CARTAO DE
000300*               ENTRADA, CONTRA A TABELA MONTADA NESTA PASSADA.
000310*
000320* OBSERVACAO:   A TABELA DE AVISOS ATIVOS VIVE SO EM WORKING-
000330*               STORAGE - NAO HA COMO MANTE-LA ENTRE EXECUCOES
000340*               DE JOB. OS COMANDOS LISTAR/CERRAR SO VEEM, POR-
000350*               TANTO, OS AVISOS DISPARADOS NESTA MESMA PASSADA.
000360*               A REGRA DE PODA (ITEM 4) E MANTIDA MESMO ASSIM,
000370*               POIS FAZIA PARTE DA ROTINA ORIGINAL DE AVISOS.
000380*
000390* VERSOES:      DATA        RESP  CHAMADO   DESCRICAO
000400*               ----------  ----  --------  --------------------
000410*               11/05/1989  ANF   ----      VERSAO ORIGINAL
000420*               14/08/1995  ANF   CH-0061   COMANDO DE FECHAMENTO
000430*                                           MANUAL DE AVISO
000440*               21/01/1999  MSR   CH-0095   REVISAO ANO 2000
000450*               03/07/2003  RAC   CH-0134   RENDERIZACAO DO
000460*                                           "TEMPO RESTANTE" NO
000470*                                           LISTADO (H/M)
000480*----------------------------------------------------------------*
000490 ENVIRONMENT DIVISION.
000500*----------------------------------------------------------------*
000510 CONFIGURATION SECTION.
000520 SPECIAL-NAMES.
000530     C01 IS TOP-OF-FORM
000540     CLASS CLASE-ALFABETICA IS "A" THRU "Z" "a" THRU "z"
000550     UPSI-0.
000560 INPUT-OUTPUT SECTION.
000570 FILE-CONTROL.
000580     SELECT CITAS ASSIGN TO CITAS
000590         ORGANIZATION IS RELATIVE
000600         ACCESS MODE IS DYNAMIC
000610         RELATIVE KEY IS WK-CIT-REL
000620         FILE STATUS IS FS-CITAS.
000630     SELECT EMPLEADOS ASSIGN TO EMPLEADOS
000640         ORGANIZATION IS RELATIVE
000650         ACCESS MODE IS DYNAMIC
000660         RELATIVE KEY IS WK-EMP-REL
000670         FILE STATUS IS FS-EMPLEADOS.
000680     SELECT SERVICIOS ASSIGN TO SERVICIOS
000690         ORGANIZATION IS RELATIVE
000700         ACCESS MODE IS DYNAMIC
000710         RELATIVE KEY IS WK-SVC-REL
000720         FILE STATUS IS FS-SERVICIOS.
000730     SELECT RECENT ASSIGN TO RECENT
000740         ORGANIZATION IS LINE SEQUENTIAL
000750         FILE STATUS IS FS-RECENT.
000760     SELECT RECSAI ASSIGN TO RECSAI
000770         ORGANIZATION IS LINE SEQUENTIAL
000780         FILE STATUS IS FS-RECSAI.
000790*================================================================*
000800 DATA DIVISION.
000810*----------------------------------------------------------------*
000820 FILE SECTION.
000830 FD  CITAS.
000840 COPY arqcitas.
000850 FD  EMPLEADOS.
000860 COPY arqempleados.
000870 FD  SERVICIOS.
000880 COPY arqservicios.
000890 FD  RECENT.
000900* CARTAO DE COMANDO - UM POR LINHA, ZERO OU MAIS POR EXECUCAO
000910 01  RECENT-REC.
000920     05  RCE-COMANDO               PIC X(7).
000930         88  RCE-LISTAR                VALUE "LISTAR".
000940         88  RCE-CERRAR                VALUE "CERRAR".
000950     05  RCE-CIT-ID                PIC 9(9).
000960     05  FILLER                    PIC X(40).
000970 FD  RECSAI.
000980 01  RECSAI-REC                    PIC X(132).
000990*================================================================*
001000 WORKING-STORAGE SECTION.
001010*----------------------------------------------------------------*
001020 01  WS-CHAVES-RELATIVAS.
001030     05  WK-CIT-REL                PIC 9(9) COMP.
001040     05  WK-EMP-REL                PIC 9(9) COMP.
001050     05  WK-SVC-REL                PIC 9(9) COMP.
001060     05  FILLER                    PIC X(8).

001070 01  WS-STATUS-ARQUIVOS.
001080     05  FS-CITAS                  PIC X(2) VALUE "00".
001090     05  FS-EMPLEADOS              PIC X(2) VALUE "00".
001100     05  FS-SERVICIOS              PIC X(2) VALUE "00".
001110     05  FS-RECENT                 PIC X(2) VALUE "00".
001120     05  FS-RECSAI                 PIC X(2) VALUE "00".
001130     05  FILLER                    PIC X(10).

001140 01  WS-SWITCHES.
001150     05  WS-FIM-RECENT             PIC X VALUE "N".
001160         88  FIM-RECENT                VALUE "Y".
001170     05  WS-ACHOU                  PIC X VALUE "N".
001180     05  FILLER                    PIC X(15).

001190* TABELA DOS DIAS DO MES (FEVEREIRO AJUSTADO NO ANO BISSEXTO) -
001200* USADA PARA ACERTAR A DATA QUANDO A JANELA OU O LIMITE DE PODA
001210* ATRAVESSA A MEIA-NOITE
001220 01  WS-TAB-MES.
001230     05  TM-DIAS PIC 9(2) OCCURS 12 TIMES VALUES
001240         31 28 31 30 31 30 31 31 30 31 30 31.
001250     05  FILLER                    PIC X(10).

001260 01  WS-DATA-ITER.
001270     05  WS-DI-DATA                PIC 9(8) VALUE ZERO.
001280     05  WS-DI-DATA-R REDEFINES WS-DI-DATA.
001290         10  WS-DI-ANO              PIC 9(4).
001300         10  WS-DI-MES              PIC 9(2).
001310         10  WS-DI-DIA              PIC 9(2).
001320     05  WS-ULTIMO-DIA2            PIC 9(2) VALUE ZERO.
001330     05  WS-BISSEXTO-Q             PIC 9(4) COMP VALUE ZERO.
001340     05  WS-BISSEXTO-R4            PIC 9(4) COMP VALUE ZERO.
001350     05  WS-BISSEXTO-R100          PIC 9(4) COMP VALUE ZERO.
001360     05  WS-BISSEXTO-R400          PIC 9(4) COMP VALUE ZERO.
001370     05  FILLER                    PIC X(10).

001380* "AGORA" E OS LIMITES DA JANELA DE AVISO / DA PODA, EXPRESSOS
001390* COMO PAR (DATA, MINUTO-DO-DIA) PARA PERMITIR COMPARACAO QUE
001400* ATRAVESSE A MEIA-NOITE SEM USAR FUNCOES INTRINSECAS
001410 01  WS-RELOGIO.
001420     05  WS-AGORA-DATA             PIC 9(8) VALUE ZERO.
001430     05  WS-HORA-SISTEMA           PIC 9(8) VALUE ZERO.
001440     05  WS-HORA-SISTEMA-R REDEFINES WS-HORA-SISTEMA.
001450         10  WS-HS-HORA             PIC 9(2).
001460         10  WS-HS-MINUTO           PIC 9(2).
001470         10  FILLER                 PIC 9(4).
001480     05  WS-AGORA-MIN              PIC 9(4) COMP VALUE ZERO.
001490     05  WS-JAN-FIM-DATA           PIC 9(8) VALUE ZERO.
001500     05  WS-JAN-FIM-MIN            PIC 9(4) COMP VALUE ZERO.
001510     05  WS-PODA-DATA              PIC 9(8) VALUE ZERO.
001520     05  WS-PODA-MIN               PIC 9(4) COMP VALUE ZERO.
001530     05  WS-MIN-CITA               PIC 9(4) COMP VALUE ZERO.

001540 01  WS-CALC-TEMPO.
001550     05  WS-DIFF-MIN               PIC S9(5) COMP VALUE ZERO.
001560     05  WS-DIFF-HORA              PIC 9(3) COMP VALUE ZERO.
001570     05  WS-DIFF-RESTO             PIC 9(3) COMP VALUE ZERO.
001580     05  WS-NUM-EDITADO-1          PIC Z9.
001590     05  WS-NUM-EDITADO-2          PIC Z9.
001600     05  FILLER                    PIC X(10).

001610* TABELA DE AVISOS ATIVOS DESTA PASSADA - ATE 200 ENTRADAS
001620 01  WS-REGISTRO.
001630     05  WS-QTD-REG                PIC 9(3) COMP VALUE ZERO.
001640     05  WS-TAB-REG OCCURS 200 TIMES.
001650         10  REG-CIT-ID            PIC 9(9).
001660         10  REG-FECHA             PIC 9(8).
001670         10  REG-MIN               PIC 9(4) COMP.
001680     05  FILLER                    PIC X(10).

001690 01  WS-CONTADORES.
001700     05  WS-CT-AVISADAS            PIC 9(7) COMP VALUE ZERO.
001710     05  WS-CT-PODADAS             PIC 9(7) COMP VALUE ZERO.
001720     05  WS-IX-REG                 PIC 9(3) COMP VALUE ZERO.
001730     05  WS-IX-DESTINO             PIC 9(3) COMP VALUE ZERO.
001740     05  FILLER                    PIC X(10).

001750 01  WR-CABECALHO.
001760     05  FILLER                    PIC X(5) VALUE SPACES.
001770     05  WRC-TITULO                PIC X(60).
001780     05  FILLER                    PIC X(67) VALUE SPACES.

001790 01  WR-LIN-AVISO.
001800     05  FILLER                    PIC X(3) VALUE SPACES.
001810     05  WRA-CIT-ID                PIC 9(9).
001820     05  FILLER                    PIC X(1) VALUE SPACES.
001830     05  WRA-CLIENTE               PIC X(25).
001840     05  FILLER                    PIC X(1) VALUE SPACES.
001850     05  WRA-EMPLEADO              PIC X(20).
001860     05  FILLER                    PIC X(1) VALUE SPACES.
001870     05  WRA-SERVICIO              PIC X(20).
001880     05  FILLER                    PIC X(1) VALUE SPACES.
001890     05  WRA-FECHA                 PIC 9(8).
001900     05  FILLER                    PIC X(1) VALUE SPACES.
001910     05  WRA-HORA                  PIC 9(4).
001920     05  FILLER                    PIC X(1) VALUE SPACES.
001930     05  WRA-TEMPO-RESTANTE        PIC X(12).
001940     05  FILLER                    PIC X(26) VALUE SPACES.

001950 01  WR-LIN-TOTAIS.
001960     05  FILLER                    PIC X(5) VALUE SPACES.
001970     05  WRT-ROTULO                PIC X(30).
001980     05  WRT-CT                    PIC ZZZZZ9.
001990     05  FILLER                    PIC X(90) VALUE SPACES.
002000*================================================================*
002010 PROCEDURE DIVISION.
002020*----------------------------------------------------------------*
002030 0000-CONTROLE SECTION.
002040 0000.
002050     PERFORM 1000-INICIO THRU 1000-INICIO-FIM.
002060     PERFORM 2000-PROCESSA THRU 2000-PROCESSA-FIM.
002070     PERFORM 8000-FINALIZA THRU 8000-FINALIZA-FIM.
002080     GOBACK.
002090 0000-EXIT.
002100     EXIT.

002110 1000-INICIO SECTION.
002120 1000.
002130     OPEN I-O CITAS.
002140     OPEN INPUT EMPLEADOS.
002150     OPEN INPUT SERVICIOS.
002160     OPEN INPUT RECENT.
002170     OPEN OUTPUT RECSAI.
002180     ACCEPT WS-AGORA-DATA FROM DATE YYYYMMDD.
002190     ACCEPT WS-HORA-SISTEMA FROM TIME.
002200     COMPUTE WS-AGORA-MIN = WS-HS-HORA * 60 + WS-HS-MINUTO.
002210     PERFORM 1100-CALCULA-FIM-JANELA THRU
002220             1100-CALCULA-FIM-JANELA-FIM.
002230     PERFORM 1200-CALCULA-LIMITE-PODA THRU
002240             1200-CALCULA-LIMITE-PODA-FIM.
002250 1000-INICIO-FIM.
002260     EXIT.

002270* FIM DA JANELA = AGORA + 30 MINUTOS (PODE VIRAR O DIA)
002280 1100-CALCULA-FIM-JANELA SECTION.
002290 1100.
002300     MOVE WS-AGORA-DATA TO WS-JAN-FIM-DATA.
002310     COMPUTE WS-JAN-FIM-MIN = WS-AGORA-MIN + 30.
002320     IF WS-JAN-FIM-MIN >= 1440
002330         SUBTRACT 1440 FROM WS-JAN-FIM-MIN
002340         MOVE WS-AGORA-DATA TO WS-DI-DATA
002350         PERFORM 9610-AVANCAR-DIA THRU 9610-AVANCAR-DIA-FIM
002360         MOVE WS-DI-DATA TO WS-JAN-FIM-DATA
002370     END-IF.
002380 1100-CALCULA-FIM-JANELA-FIM.
002390     EXIT.

002400* LIMITE DE PODA = AGORA - 120 MINUTOS (PODE VOLTAR O DIA)
002410 1200-CALCULA-LIMITE-PODA SECTION.
002420 1200.
002430     MOVE WS-AGORA-DATA TO WS-PODA-DATA.
002440     IF WS-AGORA-MIN >= 120
002450         COMPUTE WS-PODA-MIN = WS-AGORA-MIN - 120
002460     ELSE
002470         COMPUTE WS-PODA-MIN = WS-AGORA-MIN + 1440 - 120
002480         MOVE WS-AGORA-DATA TO WS-DI-DATA
002490         PERFORM 9620-RETROCEDER-DIA THRU
002500                 9620-RETROCEDER-DIA-FIM
002510         MOVE WS-DI-DATA TO WS-PODA-DATA
002520     END-IF.
002530 1200-CALCULA-LIMITE-PODA-FIM.
002540     EXIT.

002550 2000-PROCESSA SECTION.
002560 2000.
002570     PERFORM 2100-VARRER-CITAS-PROGRAMADAS THRU
002580             2100-VARRER-CITAS-PROGRAMADAS-FIM.
002590     PERFORM 2400-PODAR-REGISTRO THRU 2400-PODAR-REGISTRO-FIM.
002600     PERFORM 2500-PROCESSA-COMANDOS THRU
002610             2500-PROCESSA-COMANDOS-FIM.
002620     PERFORM 3900-IMPRIMIR-TOTAIS THRU 3900-IMPRIMIR-TOTAIS-FIM.
002630 2000-PROCESSA-FIM.
002640     EXIT.

002650* VARRE AS CITAS "programada" AINDA SEM AVISO ENVIADO E CUJO
002660* INICIO CAI NA JANELA [AGORA, AGORA+30MIN]; DISPARA O AVISO
002670 2100-VARRER-CITAS-PROGRAMADAS SECTION.
002680 2100.
002690     MOVE SPACES TO RECSAI-REC.
002700     MOVE SPACES TO WR-CABECALHO.
002710     MOVE "AVISOS DE CITAS PROXIMAS" TO WRC-TITULO.
002720     WRITE RECSAI-REC FROM WR-CABECALHO.
002730     MOVE 1 TO WK-CIT-REL.
002740     START CITAS KEY IS NOT LESS THAN WK-CIT-REL
002750         INVALID KEY GO TO 2100-VARRER-CITAS-PROGRAMADAS-FIM
002760     END-START.
002770 2100-LOOP.
002780     READ CITAS NEXT RECORD
002790         AT END GO TO 2100-VARRER-CITAS-PROGRAMADAS-FIM
002800     END-READ.
002810     IF CIT-EST-PROGRAMADA AND CIT-RECORD-NO
002820         COMPUTE WS-MIN-CITA =
002830                 CIT-HI-HORA * 60 + CIT-HI-MINUTO
002840         IF (CIT-FECHA-INICIO = WS-AGORA-DATA
002850             AND WS-MIN-CITA >= WS-AGORA-MIN)
002860             OR CIT-FECHA-INICIO > WS-AGORA-DATA
002870             IF (CIT-FECHA-INICIO = WS-JAN-FIM-DATA
002880                 AND WS-MIN-CITA <= WS-JAN-FIM-MIN)
002890                 OR CIT-FECHA-INICIO < WS-JAN-FIM-DATA
002900                 PERFORM 2150-DISPARAR-AVISO THRU
002910                         2150-DISPARAR-AVISO-FIM
002920             END-IF
002930         END-IF
002940     END-IF.
002950     GO TO 2100-LOOP.
002960 2100-VARRER-CITAS-PROGRAMADAS-FIM.
002970     EXIT.

002980 2150-DISPARAR-AVISO SECTION.
002990 2150.
003000     SET CIT-RECORD-SI TO TRUE.
003010     MOVE CIT-ID TO WK-CIT-REL.
003020     REWRITE CITA-REC
003030         INVALID KEY
003040             MOVE "N" TO WS-ACHOU
003050     END-REWRITE.
003060     IF WS-QTD-REG < 200
003070         ADD 1 TO WS-QTD-REG
003080         MOVE CIT-ID TO REG-CIT-ID (WS-QTD-REG)
003090         MOVE CIT-FECHA-INICIO TO REG-FECHA (WS-QTD-REG)
003100         MOVE WS-MIN-CITA TO REG-MIN (WS-QTD-REG)
003110         ADD 1 TO WS-CT-AVISADAS
003120     END-IF.
003130 2150-DISPARAR-AVISO-FIM.
003140     EXIT.

003150* REMOVE DO REGISTRO AS ENTRADAS CUJO INICIO JA PASSOU O LIMITE
003160* DE 2 HORAS - NA PRATICA NAO ENCONTRA NADA NESTA PASSADA, POIS
003170* O REGISTRO E MONTADO DO ZERO A CADA EXECUCAO (VER NOTA NO
003180* CABECALHO DO PROGRAMA), MAS A REGRA E MANTIDA POR POLITICA
003190 2400-PODAR-REGISTRO SECTION.
003200 2400.
003210     IF WS-QTD-REG = ZERO
003220         GO TO 2400-PODAR-REGISTRO-FIM
003230     END-IF.
003240     MOVE 1 TO WS-IX-REG.
003250     MOVE 1 TO WS-IX-DESTINO.
003260 2400-LOOP.
003270     IF WS-IX-REG > WS-QTD-REG
003280         COMPUTE WS-QTD-REG = WS-IX-DESTINO - 1
003290         GO TO 2400-PODAR-REGISTRO-FIM
003300     END-IF.
003310     IF REG-FECHA (WS-IX-REG) < WS-PODA-DATA
003320         OR (REG-FECHA (WS-IX-REG) = WS-PODA-DATA
003330             AND REG-MIN (WS-IX-REG) < WS-PODA-MIN)
003340         ADD 1 TO WS-CT-PODADAS
003350     ELSE
003360         IF WS-IX-DESTINO NOT = WS-IX-REG
003370             MOVE REG-CIT-ID (WS-IX-REG) TO
003380                  REG-CIT-ID (WS-IX-DESTINO)
003390             MOVE REG-FECHA (WS-IX-REG) TO
003400                  REG-FECHA (WS-IX-DESTINO)
003410             MOVE REG-MIN (WS-IX-REG) TO
003420                  REG-MIN (WS-IX-DESTINO)
003430         END-IF
003440         ADD 1 TO WS-IX-DESTINO
003450     END-IF.
003460     ADD 1 TO WS-IX-REG.
003470     GO TO 2400-LOOP.
003480 2400-PODAR-REGISTRO-FIM.
003490     EXIT.

003500* LE O CARTAO DE COMANDOS (LISTAR / CERRAR CIT-ID) E EXECUTA
003510 2500-PROCESSA-COMANDOS SECTION.
003520 2500.
003530     READ RECENT
003540         AT END SET FIM-RECENT TO TRUE
003550     END-READ.
003560 2500-LOOP.
003570     IF FIM-RECENT
003580         GO TO 2500-PROCESSA-COMANDOS-FIM
003590     END-IF.
003600     EVALUATE TRUE
003610         WHEN RCE-LISTAR
003620             PERFORM 2600-LISTAR-REGISTRO THRU
003630                     2600-LISTAR-REGISTRO-FIM
003640         WHEN RCE-CERRAR
003650             PERFORM 2700-CERRAR-AVISO THRU
003660                     2700-CERRAR-AVISO-FIM
003670         WHEN OTHER
003680             CONTINUE
003690     END-EVALUATE.
003700     READ RECENT
003710         AT END SET FIM-RECENT TO TRUE
003720     END-READ.
003730     GO TO 2500-LOOP.
003740 2500-PROCESSA-COMANDOS-FIM.
003750     EXIT.

003760* PARA CADA ENTRADA DO REGISTRO, RELE A CITA E IMPRIME A LINHA
003770 2600-LISTAR-REGISTRO SECTION.
003780 2600.
003790     PERFORM 2650-IMPRIMIR-LINHA-AVISO THRU
003800             2650-IMPRIMIR-LINHA-AVISO-FIM
003810         VARYING WS-IX-REG FROM 1 BY 1
003820         UNTIL WS-IX-REG > WS-QTD-REG.
003830 2600-LISTAR-REGISTRO-FIM.
003840     EXIT.

003850 2650-IMPRIMIR-LINHA-AVISO SECTION.
003860 2650.
003870     MOVE REG-CIT-ID (WS-IX-REG) TO WK-CIT-REL.
003880     READ CITAS
003890         INVALID KEY GO TO 2650-IMPRIMIR-LINHA-AVISO-FIM
003900     END-READ.
003910     PERFORM 9700-CALCULA-TEMPO-RESTANTE THRU
003920             9700-CALCULA-TEMPO-RESTANTE-FIM.
003930     MOVE SPACES TO WR-LIN-AVISO.
003940     MOVE CIT-ID TO WRA-CIT-ID.
003950     MOVE CIT-CLIENTE-NOMBRE (1:25) TO WRA-CLIENTE.
003960     MOVE CIT-EMP-ID TO WK-EMP-REL.
003970     READ EMPLEADOS
003980         INVALID KEY MOVE "EMPLEADO ?" TO WRA-EMPLEADO
003990         NOT INVALID KEY MOVE EMP-NOMBRE (1:20) TO WRA-EMPLEADO
004000     END-READ.
004010     MOVE CIT-SVC-ID TO WK-SVC-REL.
004020     READ SERVICIOS
004030         INVALID KEY MOVE "SERVICIO ?" TO WRA-SERVICIO
004040         NOT INVALID KEY MOVE SVC-NOMBRE (1:20) TO WRA-SERVICIO
004050     END-READ.
004060     MOVE CIT-FECHA-INICIO TO WRA-FECHA.
004070     MOVE CIT-HORA-INICIO TO WRA-HORA.
004080     WRITE RECSAI-REC FROM WR-LIN-AVISO.
004090 2650-IMPRIMIR-LINHA-AVISO-FIM.
004100     EXIT.

004110* "TEMPO RESTANTE" - ATE 0 MINUTOS "Ahora"; ATE 59 "N minutos";
004120* DE 60 EM DIANTE "HhMm" (DIVISAO INTEIRA, SEM FUNCAO INTRINSECA)
004130 9700-CALCULA-TEMPO-RESTANTE SECTION.
004140 9700.
004150     IF CIT-FECHA-INICIO = WS-AGORA-DATA
004160         COMPUTE WS-DIFF-MIN = WS-MIN-CITA - WS-AGORA-MIN
004170     ELSE
004180         COMPUTE WS-DIFF-MIN =
004190                 (1440 - WS-AGORA-MIN) + WS-MIN-CITA
004200     END-IF.
004210     MOVE SPACES TO WRA-TEMPO-RESTANTE.
004220     IF WS-DIFF-MIN <= 0
004230         MOVE "Ahora" TO WRA-TEMPO-RESTANTE
004240     ELSE
004250         IF WS-DIFF-MIN < 60
004260             MOVE WS-DIFF-MIN TO WS-NUM-EDITADO-1
004270             STRING WS-NUM-EDITADO-1 DELIMITED BY SIZE
004280                 " minutos" DELIMITED BY SIZE
004290                 INTO WRA-TEMPO-RESTANTE
004300         ELSE
004310             DIVIDE WS-DIFF-MIN BY 60 GIVING WS-DIFF-HORA
004320                 REMAINDER WS-DIFF-RESTO
004330             MOVE WS-DIFF-HORA TO WS-NUM-EDITADO-1
004340             MOVE WS-DIFF-RESTO TO WS-NUM-EDITADO-2
004350             STRING WS-NUM-EDITADO-1 DELIMITED BY SIZE
004360                 "h " DELIMITED BY SIZE
004370                 WS-NUM-EDITADO-2 DELIMITED BY SIZE
004380                 "m" DELIMITED BY SIZE
004390                 INTO WRA-TEMPO-RESTANTE
004400         END-IF
004410     END-IF.
004420 9700-CALCULA-TEMPO-RESTANTE-FIM.
004430     EXIT.

004440* REMOVE UMA ENTRADA DO REGISTRO PELO CIT-ID INFORMADO NO CARTAO
004450 2700-CERRAR-AVISO SECTION.
004460 2700.
004470     MOVE "N" TO WS-ACHOU.
004480     MOVE 1 TO WS-IX-REG.
004490 2700-LOOP.
004500     IF WS-IX-REG > WS-QTD-REG
004510         GO TO 2700-CERRAR-AVISO-FIM
004520     END-IF.
004530     IF REG-CIT-ID (WS-IX-REG) = RCE-CIT-ID
004540         MOVE "Y" TO WS-ACHOU
004550         PERFORM 2710-REMOVER-ENTRADA THRU
004560                 2710-REMOVER-ENTRADA-FIM
004570         GO TO 2700-CERRAR-AVISO-FIM
004580     END-IF.
004590     ADD 1 TO WS-IX-REG.
004600     GO TO 2700-LOOP.
004610 2700-CERRAR-AVISO-FIM.
004620     EXIT.

004630 2710-REMOVER-ENTRADA SECTION.
004640 2710.
004650     PERFORM 2711-DESLOCAR-ENTRADA THRU
004660             2711-DESLOCAR-ENTRADA-FIM
004670         VARYING WS-IX-DESTINO FROM WS-IX-REG BY 1
004680         UNTIL WS-IX-DESTINO >= WS-QTD-REG.
004690     SUBTRACT 1 FROM WS-QTD-REG.
004700 2710-REMOVER-ENTRADA-FIM.
004710     EXIT.

004720 2711-DESLOCAR-ENTRADA SECTION.
004730 2711.
004740     MOVE REG-CIT-ID (WS-IX-DESTINO + 1) TO
004750          REG-CIT-ID (WS-IX-DESTINO).
004760     MOVE REG-FECHA (WS-IX-DESTINO + 1) TO
004770          REG-FECHA (WS-IX-DESTINO).
004780     MOVE REG-MIN (WS-IX-DESTINO + 1) TO
004790          REG-MIN (WS-IX-DESTINO).
004800 2711-DESLOCAR-ENTRADA-FIM.
004810     EXIT.

004820 3900-IMPRIMIR-TOTAIS SECTION.
004830 3900.
004840     MOVE SPACES TO WR-LIN-TOTAIS.
004850     MOVE "AVISOS DISPARADOS" TO WRT-ROTULO.
004860     MOVE WS-CT-AVISADAS TO WRT-CT.
004870     WRITE RECSAI-REC FROM WR-LIN-TOTAIS.
004880     MOVE SPACES TO WR-LIN-TOTAIS.
004890     MOVE "ENTRADAS PODADAS" TO WRT-ROTULO.
004900     MOVE WS-CT-PODADAS TO WRT-CT.
004910     WRITE RECSAI-REC FROM WR-LIN-TOTAIS.
004920 3900-IMPRIMIR-TOTAIS-FIM.
004930     EXIT.

004940* AVANCA WS-DI-DATA UM DIA (AJUSTE DE MES/ANO, FEVEREIRO NO ANO
004950* BISSEXTO COM 29 DIAS)
004960 9610-AVANCAR-DIA SECTION.
004970 9610.
004980     ADD 1 TO WS-DI-DIA.
004990     MOVE TM-DIAS (WS-DI-MES) TO WS-ULTIMO-DIA2.
005000     IF WS-DI-MES = 2
005010         PERFORM 9630-CALCULA-BISSEXTO THRU
005020                 9630-CALCULA-BISSEXTO-FIM
005030     END-IF.
005040     IF WS-DI-DIA > WS-ULTIMO-DIA2
005050         MOVE 1 TO WS-DI-DIA
005060         ADD 1 TO WS-DI-MES
005070         IF WS-DI-MES > 12
005080             MOVE 1 TO WS-DI-MES
005090             ADD 1 TO WS-DI-ANO
005100         END-IF
005110     END-IF.
005120 9610-AVANCAR-DIA-FIM.
005130     EXIT.

005140* RETROCEDE WS-DI-DATA UM DIA (AJUSTE DE MES/ANO, FEVEREIRO NO
005150* ANO BISSEXTO COM 29 DIAS)
005160 9620-RETROCEDER-DIA SECTION.
005170 9620.
005180     IF WS-DI-DIA > 1
005190         SUBTRACT 1 FROM WS-DI-DIA
005200     ELSE
005210         SUBTRACT 1 FROM WS-DI-MES
005220         IF WS-DI-MES < 1
005230             MOVE 12 TO WS-DI-MES
005240             SUBTRACT 1 FROM WS-DI-ANO
005250         END-IF
005260         MOVE TM-DIAS (WS-DI-MES) TO WS-ULTIMO-DIA2
005270         IF WS-DI-MES = 2
005280             PERFORM 9630-CALCULA-BISSEXTO THRU
005290                     9630-CALCULA-BISSEXTO-FIM
005300         END-IF
005310         MOVE WS-ULTIMO-DIA2 TO WS-DI-DIA
005320     END-IF.
005330 9620-RETROCEDER-DIA-FIM.
005340     EXIT.

005350 9630-CALCULA-BISSEXTO SECTION.
005360 9630.
005370     DIVIDE WS-DI-ANO BY 4 GIVING WS-BISSEXTO-Q
005380         REMAINDER WS-BISSEXTO-R4.
005390     DIVIDE WS-DI-ANO BY 100 GIVING WS-BISSEXTO-Q
005400         REMAINDER WS-BISSEXTO-R100.
005410     DIVIDE WS-DI-ANO BY 400 GIVING WS-BISSEXTO-Q
005420         REMAINDER WS-BISSEXTO-R400.
005430     IF (WS-BISSEXTO-R4 = 0 AND WS-BISSEXTO-R100 NOT = 0)
005440        OR WS-BISSEXTO-R400 = 0
005450         MOVE 29 TO WS-ULTIMO-DIA2
005460     END-IF.
005470 9630-CALCULA-BISSEXTO-FIM.
005480     EXIT.

005490 8000-FINALIZA SECTION.
005500 8000.
005510     CLOSE CITAS EMPLEADOS SERVICIOS RECENT RECSAI.
005520 8000-FINALIZA-FIM.
005530     EXIT.


